      ***************************************************************** 00001001
      *  RECORD:    RSCTLREC - RUN CONTROL RECORD                     * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE-ROW FILE HOLDING THE LAST-ISSUED RESERVE-NO,  * 00004001
      *             RESERVE-FLIGHT-NO, AND NUMERIC PORTION OF THE     * 00005001
      *             NEXT MEMBERSHIP-NUMBER TO BE ISSUED. READ AT RUN  * 00006001
      *             START, INCREMENTED IN WORKING-STORAGE AS KEYS     * 00007001
      *             ARE ISSUED, REWRITTEN AT RUN END.                 * 00008001
      *                                                               * 00009001
      *  USED BY:   RSRESBAT, RSMBRBAT                                * 00010001
      ***************************************************************** 00011001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00012001
      *  --------  ----------  ---------------------------------------- 00013001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00014001
111606*  11/16/06  REMA/       BDER-6VJL2L - SPLIT OUT MEMBER-NUMBER    00015001
111606*            MURSHID     COUNTER FROM THE OLD RSRESBAT-ONLY FILE  00016001
062511*  06/25/11  VIVIN       1-2ICJS - LAST-MEMBER-NUM ADDED TO       00016101
062511*                        THIS RECORD SO RSMBRBAT CAN OWN IT TOO   00016201
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00016301
013016*                        CONVERSION; THESE ARE SEQUENTIAL         00016401
013016*                        COUNTERS, NOT FARE AMOUNTS - LEFT        00016501
013016*                        DISPLAY                                  00016601
      ***************************************************************** 00016701
       01  RS-CONTROL-RECORD.                                           00018001
           05  RSCTL-LAST-RESERVE-NO          PIC 9(10).                00019001
           05  RSCTL-LAST-RESV-FLIGHT-NO      PIC 9(12).                00020001
111606     05  RSCTL-LAST-MEMBER-NUM          PIC 9(10).                00021001
           05  FILLER                          PIC X(20).               00022001
