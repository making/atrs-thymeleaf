       PROCESS NODYNAM,RES,RENT                                         00001001
      *PROCESS NODYNAM,RES,NORENT                                       00002001
      ***************************************************************** 00003001
      *  NOTE - ONLINE COMPILE REQUIRES "RENT" PARAMETER                00004001
      *         BATCH MUST BE COMPILED "NORENT"                         00005001
      *                                                                 00006001
      *  IF YOU COMPILE THIS PGM WITH "GO", COMPILE AS A 'C'ICS SUBRTN  00007001
      ***************************************************************** 00008001
                                                                        00009001
       TITLE 'RSFARCAL - RESERVATION FARE CALCULATION ROUTINE'          00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSFARCAL.                                       00012001
       AUTHOR.          P. AGUILAR.                                     00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    04/02/87.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  THIS PROGRAM CAN BE CALLED FROM BATCH OR FROM ONLINE.          00023001
      *  COMPUTES THE TOTAL FARE FOR ONE RESERVATION (ONE OUTBOUND      00024001
      *  LEG, AND A RETURN LEG IF THE REQUEST IS ROUND TRIP).           00025001
      ***************************************************************** 00026001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00027001
      *  --------  ----------  ---------------------------------------- 00028001
      *  04/02/87  P.AGUILAR   PROGRAM CREATED FOR RESV CUTOVER         00029001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - NO DATE MATH IN THIS MODULE,00030001
021298*                        NO CHANGES REQUIRED                      00031001
093005*  09/30/05  D. MORGAN   JAVY-6GNJYN FIX CHILD COUNT IF PARTY OF 100032001
051104*  11/04/05  KURT        MWES-6HRRLL ADD GROUP DISCOUNT CHILD RATE00033001
060309*  06/03/09  MURSHID     JEGR-7SHJ55 CEILING ROUNDING TO NEXT 100 00034001
062511*  06/25/11  REMA        BDER-6VJL2L REVIEWED FARE TABLE LIMIT OF 00034501
062511*                        2 LEGS - MATCHES OUTBOUND/RETURN ONLY    00034601
110713*  11/07/13  VIVIN       1-2ICJS RENUMBERED COMMENT LINES FOR THE 00034701
110713*                        SOURCE LIBRARIAN, NO LOGIC CHANGE        00034801
013016*  01/30/16  STONEKING   CPS0390 BASIC-FARE/DISCOUNT-RATE/AGE AND 00034901
013016*                        TOTAL-FARE NOW ARRIVE PACKED (COMP-3) ON 00035001
013016*                        THE PARMS AREA - NO CHANGE NEEDED HERE,  00035101
013016*                        COMPUTE/MOVE CONVERT AUTOMATICALLY       00035201
      ***************************************************************** 00035301
                                                                        00036001
      ***************************************************************** 00037001
      *          WORKING STORAGE SECTION                                00038001
      ***************************************************************** 00039001
                                                                        00040001
       ENVIRONMENT DIVISION.                                            00041001
       CONFIGURATION SECTION.                                           00042001
       SPECIAL-NAMES.                                                   00043001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00044001
                                                                        00045001
       DATA DIVISION.                                                   00046001
       WORKING-STORAGE SECTION.                                         00047001
                                                                        00048001
       01  WA-MISC-WORKAREA.                                            00049001
           05  WA-LEG-IX                  PIC 9(1)   COMP.              00050001
           05  WA-PSG-IX                  PIC 9(2)   COMP.              00051001
           05  WA-BOARDING-FARE           PIC 9(7)   COMP.              00052001
           05  WA-CHILD-FARE-AMT          PIC 9(7)   COMP.              00053001
           05  WA-LEG-FARE                PIC 9(9)   COMP.              00054001
           05  WA-RUNNING-TOTAL           PIC 9(9)   COMP.              00055001
           05  WA-ROUND-REMAINDER         PIC 9(3)   COMP.              00056001
           05  WA-ROUND-QUOTIENT          PIC 9(7)   COMP.              00057001
           05  WA-CHILD-CTR               PIC 9(2)   COMP.              00058001
      * 093005 - WA-ADULT-CTR USED TO REDEFINE WA-CHILD-CTR ON THE      00059001
      * THEORY THAT A PARTY IS ALL-ADULT OR ALL-CHILD.  A PARTY OF      00060001
      * ONE CHILD PLUS ONE ADULT ZEROED OUT THE ADULT COUNT BY          00061001
      * SHARING STORAGE.  REPLACED WITH A SEPARATE COUNTER BELOW.       00062001
093005*    05  WA-ADULT-CTR               PIC 9(2)   COMP REDEFINES     00063001
093005*        WA-CHILD-CTR.                                            00064001
093005     05  WA-ADULT-CTR-2             PIC 9(2)   COMP.              00065001
           05  FILLER                     PIC X(10).                    00066001
                                                                        00067001
060309*  TRACE AREA - ONLY MOVED/DISPLAYED WHEN WC-TEST-MODE-SW IS ON,  00068001
060309*  SO A BAD FARE CAN BE CHASED WITHOUT A FULL ONLINE TRACE.       00069001
060309 01  WA-TRACE-WORKAREA.                                           00070001
060309     05  WA-TRACE-TOTAL-FARE        PIC 9(9).                     00071001
060309     05  WA-TRACE-TOTAL-FARE-SGN    REDEFINES                     00072001
060309         WA-TRACE-TOTAL-FARE        PIC S9(9).                    00073001
060309     05  WA-TRACE-LEG-FARE          PIC 9(9).                     00074001
060309     05  WA-TRACE-LEG-FARE-X        REDEFINES                     00075001
060309         WA-TRACE-LEG-FARE          PIC X(9).                     00076001
060309     05  WA-TRACE-BOARDING-FARE     PIC 9(7).                     00077001
060309     05  WA-TRACE-BOARDING-FARE-X   REDEFINES                     00078001
060309         WA-TRACE-BOARDING-FARE     PIC X(7).                     00079001
060309     05  FILLER                     PIC X(10).                    00080001
                                                                        00081001
      ***************************************************************** 00082001
      *  BUSINESS RULE CONSTANTS - NOT SUPPLIED BY AN EXTERNAL          00083001
      *  CONFIGURATION FILE IN THIS SLICE; CARRIED HERE AS NAMED        00084001
      *  CONSTANTS PER THE DESIGN NOTES.                                00085001
      ***************************************************************** 00086001
       01  WC-FARE-CONSTANTS.                                           00087001
           05  WC-ADLT-MIN-AGE             PIC 9(3)   VALUE 012.        00088001
      *  CHILD-FARE-RATE HAS NO OBSERVED DEFAULT IN THE SUPPLIED        00089001
      *  SOURCE - 075 (CHILD FARE = 75 PCT OF ADULT BASE FARE BEFORE    00090001
      *  DISCOUNT) IS A PLACEHOLDER PENDING CONFIRMATION.               00091001
           05  WC-CHILD-FARE-RATE          PIC 9(3)   VALUE 075.        00092001
           05  WC-ROUND-UNIT               PIC 9(3)   VALUE 100.        00093001
           05  FILLER                     PIC X(10).                    00094001
                                                                        00095001
      ***************************************************************** 00096001
      *  LINKAGE SECTION                                                00097001
      ***************************************************************** 00098001
                                                                        00099001
       LINKAGE SECTION.                                                 00100001
                                                                        00101001
           COPY RSFARPRM.                                               00102001
                                                                        00103001
      ***************************************************************** 00104001
      *  PROCEDURE DIVISION                                             00105001
      ***************************************************************** 00106001
                                                                        00107001
       PROCEDURE DIVISION USING RSFARCAL-PARMS.                         00108001
                                                                        00109001
       00000-MAIN.                                                      00110001
                                                                        00111001
           SET  RSFARCAL-O-RC-OK          TO TRUE.                      00112001
           MOVE ZEROS                     TO WA-RUNNING-TOTAL           00113001
                                              WA-CHILD-CTR              00114001
                                              WA-ADULT-CTR-2.           00115001
                                                                        00116001
      * CLASSIFY EACH PASSENGER ON THE FIRST LEG AS CHILD OR ADULT -    00117001
      * THE SAME PARTY TRAVELS ON THE RETURN LEG, IF ANY, SO THE        00118001
      * SPLIT IS DONE ONCE AND RE-USED FOR EVERY LEG BELOW.             00119001
           PERFORM 05000-CLASSIFY-PARTY THRU 05000-EXIT.                00120001
                                                                        00121001
           PERFORM 10000-PRICE-ONE-LEG THRU 10000-EXIT                  00122001
               VARYING WA-LEG-IX FROM 1 BY 1                            00123001
               UNTIL WA-LEG-IX > RSFARCAL-I-LEG-COUNT.                  00124001
                                                                        00125001
           PERFORM 20000-CEIL-TOTAL-FARE THRU 20000-EXIT.               00126001
                                                                        00127001
           MOVE WA-ADULT-CTR-2             TO RSFARCAL-O-ADULT-NUM.     00128001
           MOVE WA-CHILD-CTR               TO RSFARCAL-O-CHILD-NUM.     00129001
           MOVE WA-RUNNING-TOTAL           TO RSFARCAL-O-TOTAL-FARE.    00130001
           GOBACK.                                                      00131001
                                                                        00132001
       05000-CLASSIFY-PARTY.                                            00133001
                                                                        00134001
           PERFORM 05100-CLASSIFY-ONE-PSGR THRU 05100-EXIT              00135001
               VARYING WA-PSG-IX FROM 1 BY 1                            00136001
               UNTIL WA-PSG-IX > RSFARCAL-I-PASSENGER-COUNT.            00137001
           .                                                            00138001
       05000-EXIT.                                                      00139001
           EXIT.                                                        00140001
                                                                        00141001
       05100-CLASSIFY-ONE-PSGR.                                         00142001
                                                                        00143001
           IF  RSFARCAL-I-PASSENGER-AGE (WA-PSG-IX) < WC-ADLT-MIN-AGE   00144001
               ADD 1 TO WA-CHILD-CTR                                    00145001
           ELSE                                                         00146001
               ADD 1 TO WA-ADULT-CTR-2                                  00147001
           END-IF                                                       00148001
           .                                                            00149001
       05100-EXIT.                                                      00150001
           EXIT.                                                        00151001
                                                                        00152001
      *---------------------------------------------------------------- 00153001
      * PRICE ONE FLIGHT LEG AND ADD ITS CONTRIBUTION TO THE RUNNING    00154001
      * TOTAL. BASIC-FARE IS CARRIED FORWARD VERBATIM AS THE LEG'S      00155001
      * BASE FARE - NO BOARDING-CLASS/SEASONAL SURCHARGE TABLE EXISTS   00156001
      * YET TO ADJUST IT - A FUTURE ENHANCEMENT, NOT YET REQUESTED.     00157001
      *---------------------------------------------------------------- 00158001
       10000-PRICE-ONE-LEG.                                             00159001
                                                                        00160001
           COMPUTE WA-BOARDING-FARE =                                   00161001
               RSFARCAL-I-LEG-BASIC-FARE (WA-LEG-IX)                    00162001
               * (100 - RSFARCAL-I-LEG-DISCOUNT-RATE (WA-LEG-IX))       00163001
               / 100.                                                   00164001
                                                                        00165001
051104     COMPUTE WA-CHILD-FARE-AMT =                                  00166001
051104         RSFARCAL-I-LEG-BASIC-FARE (WA-LEG-IX)                    00167001
051104         * (WC-CHILD-FARE-RATE                                    00168001
051104            - RSFARCAL-I-LEG-DISCOUNT-RATE (WA-LEG-IX))           00169001
051104         / 100.                                                   00170001
                                                                        00171001
           COMPUTE WA-LEG-FARE =                                        00172001
               (WA-BOARDING-FARE * WA-ADULT-CTR-2)                      00173001
               + (WA-CHILD-FARE-AMT * WA-CHILD-CTR).                    00174001
                                                                        00175001
           ADD WA-LEG-FARE TO WA-RUNNING-TOTAL.                         00176001
                                                                        00177001
060309     IF  WC-TEST-MODE-SW IS ON                                    00178001
060309         MOVE WA-BOARDING-FARE       TO WA-TRACE-BOARDING-FARE    00179001
060309         MOVE WA-LEG-FARE            TO WA-TRACE-LEG-FARE         00180001
060309         DISPLAY 'RSFARCAL LEG ' WA-LEG-IX                        00181001
060309             ' BOARDING-FARE=' WA-TRACE-BOARDING-FARE-X           00182001
060309             ' LEG-FARE=' WA-TRACE-LEG-FARE-X                     00183001
060309     END-IF                                                       00184001
           .                                                            00185001
       10000-EXIT.                                                      00186001
           EXIT.                                                        00187001
                                                                        00188001
      *---------------------------------------------------------------- 00189001
      * ROUND THE GRAND TOTAL UP TO THE NEXT WHOLE 100 YEN - A          00190001
      * CEILING, NOT ROUND-HALF-UP, SO ROUNDED IS NOT USED HERE.        00191001
      *---------------------------------------------------------------- 00192001
060309 20000-CEIL-TOTAL-FARE.                                           00193001
                                                                        00194001
060309     DIVIDE WA-RUNNING-TOTAL BY WC-ROUND-UNIT                     00195001
060309         GIVING WA-ROUND-QUOTIENT                                 00196001
060309         REMAINDER WA-ROUND-REMAINDER.                            00197001
                                                                        00198001
060309     IF  WA-ROUND-REMAINDER > 0                                   00199001
060309         SUBTRACT WA-ROUND-REMAINDER FROM WA-RUNNING-TOTAL        00200001
060309         ADD WC-ROUND-UNIT TO WA-RUNNING-TOTAL                    00201001
060309     END-IF                                                       00202001
                                                                        00203001
060309     IF  WC-TEST-MODE-SW IS ON                                    00204001
060309         MOVE WA-RUNNING-TOTAL       TO WA-TRACE-TOTAL-FARE       00205001
060309         DISPLAY 'RSFARCAL TOTAL-FARE=' WA-TRACE-TOTAL-FARE-SGN   00206001
060309     END-IF                                                       00207001
           .                                                            00208001
       20000-EXIT.                                                      00209001
           EXIT.                                                        00210001
