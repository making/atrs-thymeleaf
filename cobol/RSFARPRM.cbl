      ***************************************************************** 00001001
      *  REQUEST:   RSFARCAL - RESERVATION FARE CALCULATION MODULE    * 00002001
      *                                                               * 00003001
      *  FUNCTION:  CALCULATE THE TOTAL FARE FOR A RESERVATION        * 00004001
      *                                                               * 00005001
      *  UPDATES:   NONE                                              * 00006001
      *                                                               * 00007001
      *  INPUT:     PASSENGER AGES, PER-LEG BASIC FARE/DISCOUNT RATE  * 00008001
      *                                                               * 00009001
      *  OUTPUT:    ADULT/CHILD COUNT, ROUNDED TOTAL FARE             * 00010001
      *                                                               * 00011001
      *  USED WITH PROGRAM RSFARCAL                                   * 00012001
      ***************************************************************** 00013001
      *  - THE PASSENGER LIST ON RSREQ-FLIGHT-LEG(1) IS THE SAME      * 00014001
      *    PARTY THAT TRAVELS ON THE RETURN LEG, IF ANY - THE ADULT/  * 00015001
      *    CHILD SPLIT IS CLASSIFIED ONCE AND RE-USED FOR EVERY LEG.  * 00016001
      *                                                               * 00017001
      *  - RSFARCAL-I-LEG-BASIC-FARE IS CARRIED FORWARD VERBATIM AS   * 00018001
      *    THE LEG'S BOARDING FARE BASE; NO BOARDING-CLASS/SEASONAL   * 00019001
      *    SURCHARGE TABLE EXISTS YET TO ADJUST IT (OPEN ASSUMPTION). * 00020001
      ***************************************************************** 00021001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00022001
      *  --------  ----------  ---------------------------------------- 00023001
      *  04/02/87  P.AGUILAR   MODULE CREATED FOR RESV CUTOVER          00024001
011589*  01/15/89  P.AGUILAR   DAT0296 - ADDED LEG-DISCOUNT-RATE FOR    00025001
      *                        PROMOTIONAL FARE WORK                    00026001
031592*  03/15/92  KURT        JAVY-6GNJYN - WIDENED PASSENGER-AGE      00027001
      *                        TABLE FROM 6 TO 9 OCCURRENCES            00028001
100294*  10/02/94  D. MORGAN   MWES-6HRRLL - TOTAL-FARE EXPANDED TO     00029001
      *                        9 DIGITS, PRIOR 7-DIGIT FIELD OVERFLOWED 00030001
      *                        ON LARGE GROUP BOOKINGS                  00031001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - NO DATE FIELDS IN THIS      00032001
      *                        PARAMETER AREA, NO CHANGE REQUIRED       00033001
042799*  04/27/99  MURSHID     JEGR-7SHJ55 - CONFIRMED PACKED-DECIMAL   00034001
      *                        USAGE MATCHES SHOP STANDARD FOR FARE     00035001
      *                        AND RATE FIELDS                          00036001
062501*  06/25/01  REMA        BDER-6VJL2L - RETURN-CODE 88-LEVEL       00037001
      *                        RSFARCAL-O-RC-OK DOCUMENTED FOR NEW      00038001
      *                        HIRES AFTER A SUPPORT-DESK QUESTION      00039001
110703*  11/07/03  VIVIN       1-2ICJS - NO LOGIC CHANGE, RENUMBERED    00040001
      *                        COMMENT LINES FOR THE SOURCE LIBRARIAN   00041001
013006*  01/30/06  STONEKING   CPS0390 - CONVERTED BASIC-FARE,          00042001
      *                        DISCOUNT-RATE, PASSENGER-AGE AND         00043001
      *                        TOTAL-FARE TO COMP-3 PER SHOP STANDARD   00044001
      *                        FOR FARE/RATE FIELDS; COUNTS LEFT        00045001
      *                        DISPLAY SINCE THEY ARE NOT AMOUNTS       00046001
      ***************************************************************** 00047001
       01  RSFARCAL-PARMS.                                              00048001
           05  RSFARCAL-INPUT-AREA.                                     00049001
               10  RSFARCAL-I-PASSENGER-COUNT PIC 9(2).                 00050001
013006         10  RSFARCAL-I-PASSENGER-AGE   PIC 9(3) COMP-3           00051001
                                               OCCURS 9 TIMES.          00052001
               10  RSFARCAL-I-LEG-COUNT       PIC 9(1).                 00053001
               10  RSFARCAL-I-LEG OCCURS 2 TIMES.                       00054001
013006             15  RSFARCAL-I-LEG-BASIC-FARE     PIC 9(7)           00055001
013006                                                COMP-3.           00056001
013006             15  RSFARCAL-I-LEG-DISCOUNT-RATE  PIC 9(3)           00057001
013006                                                COMP-3.           00058001
               10  FILLER                      PIC X(10).               00059001
                                                                        00060001
           05  RSFARCAL-OUTPUT-AREA.                                    00061001
               10  RSFARCAL-O-RETURN-CODE     PIC X(1).                 00062001
                   88  RSFARCAL-O-RC-OK               VALUE '0'.        00063001
               10  RSFARCAL-O-ADULT-NUM       PIC 9(2).                 00064001
               10  RSFARCAL-O-CHILD-NUM       PIC 9(2).                 00065001
013006         10  RSFARCAL-O-TOTAL-FARE      PIC 9(9) COMP-3.          00066001
               10  FILLER                      PIC X(10).               00067001
