      ***************************************************************** 00001001
      *  RECORD:    RSFLTREC - FLIGHT / VACANCY MASTER RECORD         * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER DEPARTURE DATE / FLIGHT / BOARDING    * 00004001
      *             CLASS / FARE TYPE COMBINATION SOLD BY RSRESBAT.   * 00005001
      *             VACANT-NUM IS DECREMENTED AS SEATS ARE SOLD.      * 00006001
      *                                                               * 00007001
      *  USED BY:   RSRESBAT (LOAD INTO RSFLT-TABLE, SEARCH, REWRITE) * 00008001
      ***************************************************************** 00009001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00010001
      *  --------  ----------  ---------------------------------------- 00011001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00012001
021298*  02/12/98  D. MORGAN   Y2K - DEPARTURE-DATE WIDENED TO CCYYMMDD 00013001
061503*  06/15/03  MURSHID     1-4KLS2 - ADDED ROUTE-CD TO KEY AREA     00014001
082504*  08/25/04  VIVIN       JEGR-4PLMN9 - ADDED STATUS-CD/ACTIVE-    00015001
      *                        CANCELLED FLAG, ANTICIPATING A FLIGHT-   00016001
      *                        CANCELLATION FEATURE THAT WAS NEVER      00017001
      *                        FUNDED                                   00018001
021807*  02/18/07  REMA        PCS-1450 - STATUS-CD REMOVED; THE        00019001
      *                        CANCELLATION FEATURE IT WAS RESERVED     00020001
      *                        FOR WAS NEVER BUILT AND THE 88-LEVELS    00021001
      *                        WERE NEVER SET OR TESTED ANYWHERE IN     00022001
      *                        THE RUN STREAM - FILLER WIDENED BACK     00023001
      *                        TO COVER THE FREED BYTE                  00024001
      ***************************************************************** 00025001
       01  RS-FLIGHT-RECORD.                                            00026001
           05  RSFLT-KEY.                                               00027001
               10  RSFLT-DEPART-DATE.                                   00028001
                   15  RSFLT-DEPART-CCYY      PIC 9(4).                 00029001
                   15  RSFLT-DEPART-MM        PIC 9(2).                 00030001
                   15  RSFLT-DEPART-DD        PIC 9(2).                 00031001
               10  RSFLT-DEPART-DATE-N REDEFINES                        00032001
                   RSFLT-DEPART-DATE          PIC 9(8).                 00033001
               10  RSFLT-FLIGHT-NAME          PIC X(6).                 00034001
               10  RSFLT-BOARD-CLASS-CD       PIC X(1).                 00035001
               10  RSFLT-FARE-TYPE-CD         PIC X(2).                 00036001
           05  RSFLT-BASIC-FARE               PIC 9(7).                 00037001
           05  RSFLT-VACANT-NUM               PIC 9(3).                 00038001
061503     05  RSFLT-ROUTE-CD                 PIC X(6).                 00039001
      *  RESERVED FOR FUTURE EXPANSION OF THE FLIGHT MASTER             00040001
021807     05  FILLER                         PIC X(20).                00041001
