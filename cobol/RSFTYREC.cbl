      ***************************************************************** 00001001
      *  RECORD:    RSFTYREC - FARE TYPE MASTER RECORD                * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER FARE TYPE CODE (NORMAL/LADIES/GROUP). * 00004001
      *             LOADED IN FULL AT RUN START, SEARCHED BY          * 00005001
      *             RSFLT-FARE-TYPE-CD / RSRES-FARE-TYPE-CD.          * 00006001
      *                                                               * 00007001
      *  USED BY:   RSRESBAT (LOAD INTO RSFTY-TABLE, SEARCH ALL),     * 00008001
      *             RSVALRES, RSREGRES (VIA LINKAGE FROM RSRESBAT)    * 00009001
      ***************************************************************** 00010001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00011001
      *  --------  ----------  ---------------------------------------- 00012001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00013001
021298*  02/12/98  D. MORGAN   Y2K - RESV DATES WIDENED TO CCYYMMDD     00014001
081109*  06/08/09  VIVIN       CPS0390 - ADDED PASSENGER-MIN-NUM        00015001
062511*  06/25/11  VIVIN       1-2ICJS - FARE-TYPE-NAME CONFIRMED       00015101
062511*                        UNUSED BY ANY REPORT, KEPT FOR SCREEN    00015201
062511*                        DISPLAY ONLY                             00015301
031214*  03/12/14  REMA        KGAD-9GMSY2 - RESV-END-DATE REVIEWED     00015401
031214*                        FOR THE LOGIN HARDENING PROJECT, NO      00015501
031214*                        FIELD WIDTH CHANGE NEEDED                00015601
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00015701
013016*                        CONVERSION ALONGSIDE THE PARMS           00015801
013016*                        COPYBOOKS; THIS IS A PHYSICAL FILE       00015901
013016*                        RECORD, NOT A LINKAGE AREA, SO USAGE     00016001
013016*                        WAS LEFT DISPLAY PER SHOP CONVENTION     00016101
      ***************************************************************** 00016201
       01  RS-FARE-TYPE-RECORD.                                         00017001
           05  RSFTY-FARE-TYPE-CD             PIC X(2).                 00018001
               88  RSFTY-LADIES-DISCOUNT            VALUE 'LD'.         00019001
               88  RSFTY-GROUP-DISCOUNT             VALUE 'GD'.         00020001
           05  RSFTY-FARE-TYPE-NAME           PIC X(20).                00021001
           05  RSFTY-DISCOUNT-RATE            PIC 9(3).                 00022001
081109     05  RSFTY-PASSENGER-MIN-NUM        PIC 9(2).                 00023001
           05  RSFTY-RESV-START-DATE.                                   00024001
               10  RSFTY-RESV-START-CCYY      PIC 9(4).                 00025001
               10  RSFTY-RESV-START-MMDD      PIC 9(4).                 00026001
           05  RSFTY-RESV-START-DATE-N REDEFINES                        00027001
               RSFTY-RESV-START-DATE          PIC 9(8).                 00028001
           05  RSFTY-RESV-END-DATE            PIC 9(8).                 00029001
      *  RESERVED FOR FUTURE EXPANSION OF THE FARE TYPE MASTER          00030001
           05  FILLER                         PIC X(15).                00031001
