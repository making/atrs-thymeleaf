      ***************************************************************** 00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ***************************************************************** 00009001
       TITLE 'RSLGNBAT - LOGIN REQUEST BATCH DRIVER'.                   00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSLGNBAT.                                       00012001
       AUTHOR.          KURT.                                           00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    11/30/91.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  MAIN LINE DRIVER FOR THE NIGHTLY LOGIN-REQUEST AUDIT RUN.      00023001
      *  FOR EACH LOGIN-REQUEST TRANSACTION, CALLS RSLGNVAL TO CHECK    00024001
      *  THE MEMBERSHIP NUMBER AND PASSWORD LENGTHS SUPPLIED, THEN      00025001
      *  WRITES ONE RESULT ROW CARRYING THE TRANSACTION AND THE         00026001
      *  RETURN CODE RSLGNVAL HANDED BACK.                              00027001
      *                                                                 00028001
      *  THE CREDENTIAL CHECK ITSELF (HASH COMPARE AGAINST THE          00029001
      *  AUTH-LOGIN MASTER) IS NOT PART OF THIS RUN - SEE RSLGVPRM      00030001
      *  COPYBOOK HEADER.                                               00031001
      *                                                                 00032001
      ***************************************************************** 00033001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00034001
      *  --------  ----------  ---------------------------------------- 00035001
      *  11/30/91  KURT        DRIVER CREATED FOR ONLINE LOGIN PROJECT  00036001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - NO DATE FIELDS CHECKED IN   00036101
091598*                        THIS DRIVER, NO CHANGE REQUIRED          00036201
093005*  09/30/05  KURT        JAVY-6GNJYN - ACCEPT/REJECT COUNTERS     00036301
093005*                        WIDENED TO 7 DIGITS FOR A FULL-FILE      00036401
093005*                        REPROCESSING RUN                         00036501
111606*  11/16/06  REMA        BDER-6VJL2L - RESULT RECORD CONFIRMED    00036601
111606*                        AGAINST RSLREQRC FIELD FOR FIELD, NO     00036701
111606*                        CHANGE REQUIRED                          00036801
062511*  06/25/11  VIVIN       1-2ICJS - REJECT-CNT TRACE DISPLAY       00036901
062511*                        ADDED ALONGSIDE ACCEPT-CNT FOR A         00037001
062511*                        SUPPORT-DESK REQUEST                     00037101
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00037201
013016*                        CONVERSION; NO FARE, RATE OR AGE FIELD   00037301
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00037401
013016*                        MADE                                     00037501
      ***************************************************************** 00037601
                                                                        00038001
       ENVIRONMENT DIVISION.                                            00039001
       CONFIGURATION SECTION.                                           00040001
       SPECIAL-NAMES.                                                   00041001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00042001
                                                                        00043001
       INPUT-OUTPUT SECTION.                                            00044001
       FILE-CONTROL.                                                    00045001
                                                                        00046001
           SELECT RSLREQ-FILE                                           00047001
               ASSIGN TO RSLREQDD                                       00048001
               ORGANIZATION IS SEQUENTIAL.                              00049001
                                                                        00050001
           SELECT RSLRES-FILE                                           00051001
               ASSIGN TO RSLRESDD                                       00052001
               ORGANIZATION IS SEQUENTIAL.                              00053001
                                                                        00054001
       DATA DIVISION.                                                   00055001
       FILE SECTION.                                                    00056001
                                                                        00057001
       FD  RSLREQ-FILE                                                  00058001
           LABEL RECORDS ARE STANDARD.                                  00059001
           COPY RSLREQRC.                                               00060001
                                                                        00061001
      ***************************************************************** 00062001
      *  RSLRES-FILE - ONE ROW PER LOGIN-REQUEST TRANSACTION, CARRYING  00063001
      *  THE TRANSACTION'S OWN KEY FIELDS ALONGSIDE RSLGNVAL'S RETURN   00064001
      *  CODE.  NO MASTER FILE OF ITS OWN EXISTS YET FOR THIS RESULT -  00065001
      *  IT IS BUILT HERE IN THE SHOP'S USUAL RECORD-LAYOUT STYLE.      00066001
      ***************************************************************** 00067001
       FD  RSLRES-FILE                                                  00068001
           LABEL RECORDS ARE STANDARD.                                  00069001
                                                                        00070001
       01  RS-LOGIN-RESULT-RECORD.                                      00071001
           05  RSLRES-MEMBERSHIP-NUMBER       PIC X(10).                00072001
           05  RSLRES-RETURN-CODE             PIC X(12).                00073001
           05  FILLER                         PIC X(10).                00074001
                                                                        00075001
       WORKING-STORAGE SECTION.                                         00076001
                                                                        00077001
       01  WA-MISC-WORKAREA.                                            00078001
           05  WA-ACCEPT-CNT               PIC 9(7)   COMP.             00079001
           05  WA-REJECT-CNT               PIC 9(7)   COMP.             00080001
           05  FILLER                     PIC X(10).                    00081001
                                                                        00082001
       01  WA-SWITCHES.                                                 00083001
           05  WC-REQ-MORE-SW             PIC X(3)   VALUE 'YES'.       00084001
           05  FILLER                     PIC X(10).                    00085001
                                                                        00086001
      ***************************************************************** 00087001
      *  DEBUG DISPLAY AREA - THE RUN TOTALS NEED AN ALPHANUMERIC       00088001
      *  VIEW BEFORE THEY CAN BE DISPLAYED WITHOUT EDITING CHARACTERS.  00089001
      *  ALSO CARRIES A TRACE VIEW OF THE TRANSACTION'S PASSWORD        00090001
      *  LENGTH, USEFUL WHEN CHASING A BAD-LENGTH REJECT.               00091001
      ***************************************************************** 00092001
       01  WA-TRACE-WORKAREA.                                           00093001
           05  WA-TRACE-ACCEPT-CNT        PIC 9(7).                     00094001
           05  WA-TRACE-ACCEPT-CNT-X      REDEFINES                     00095001
               WA-TRACE-ACCEPT-CNT        PIC X(7).                     00096001
           05  WA-TRACE-REJECT-CNT        PIC 9(7).                     00097001
           05  WA-TRACE-REJECT-CNT-X      REDEFINES                     00098001
               WA-TRACE-REJECT-CNT        PIC X(7).                     00099001
           05  WA-TRACE-PASSWORD-LEN       PIC 9(2).                    00100001
           05  WA-TRACE-PASSWORD-LEN-X    REDEFINES                     00101001
               WA-TRACE-PASSWORD-LEN       PIC X(2).                    00102001
           05  FILLER                     PIC X(10).                    00103001
                                                                        00104001
      ***************************************************************** 00105001
      *  PARAMETER AREA PASSED TO RSLGNVAL - REBUILT FOR EVERY          00106001
      *  TRANSACTION.                                                   00107001
      ***************************************************************** 00108001
           COPY RSLGVPRM.                                               00109001
                                                                        00110001
       PROCEDURE DIVISION.                                              00111001
                                                                        00112001
       00000-MAIN.                                                      00113001
                                                                        00114001
           PERFORM 01000-INITIALIZE      THRU 01000-EXIT.               00115001
           PERFORM 02000-PROCESS-ONE-REQ THRU 02000-EXIT                00116001
               UNTIL WC-REQ-MORE-SW = 'NO'.                             00117001
           PERFORM 09000-TERMINATE       THRU 09000-EXIT.               00118001
                                                                        00119001
           STOP RUN.                                                    00120001
                                                                        00121001
      *-----------------------------------------------------------------00122001
      * OPEN THE TRANSACTION FILE AND THE RESULT FILE, AND PRIME THE    00123001
      * READ.                                                           00124001
      *-----------------------------------------------------------------00125001
       01000-INITIALIZE.                                                00126001
                                                                        00127001
           OPEN INPUT  RSLREQ-FILE.                                     00128001
           OPEN OUTPUT RSLRES-FILE.                                     00129001
                                                                        00130001
           MOVE ZERO  TO WA-ACCEPT-CNT WA-REJECT-CNT.                   00131001
                                                                        00132001
           READ RSLREQ-FILE                                             00133001
               AT END                                                   00134001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00135001
           END-READ                                                     00136001
           .                                                            00137001
       01000-EXIT.                                                      00138001
           EXIT.                                                        00139001
                                                                        00140001
      *-----------------------------------------------------------------00141001
      * CHECK ONE LOGIN-REQUEST TRANSACTION'S SHAPE AND WRITE ITS       00142001
      * RESULT ROW, THEN READ THE NEXT TRANSACTION.                     00143001
      *-----------------------------------------------------------------00144001
       02000-PROCESS-ONE-REQ.                                           00145001
                                                                        00146001
           MOVE RSLREQ-MBR-NO-LEN       TO RSLGV-I-MBR-NO-LEN.          00147001
           MOVE RSLREQ-PASSWORD-LEN     TO RSLGV-I-PASSWORD-LEN.        00148001
                                                                        00149001
           CALL 'RSLGNVAL' USING RSLGNVAL-PARMS.                        00150001
                                                                        00151001
           IF  RSLGV-O-RC-OK                                            00152001
               ADD 1 TO WA-ACCEPT-CNT                                   00153001
           ELSE                                                         00154001
               ADD 1 TO WA-REJECT-CNT                                   00155001
           END-IF.                                                      00156001
                                                                        00157001
           MOVE RSLREQ-MEMBERSHIP-NUMBER TO RSLRES-MEMBERSHIP-NUMBER.   00158001
           MOVE RSLGV-O-RETURN-CODE      TO RSLRES-RETURN-CODE.         00159001
                                                                        00160001
           WRITE RS-LOGIN-RESULT-RECORD.                                00161001
                                                                        00162001
           READ RSLREQ-FILE                                             00163001
               AT END                                                   00164001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00165001
           END-READ                                                     00166001
           .                                                            00167001
       02000-EXIT.                                                      00168001
           EXIT.                                                        00169001
                                                                        00170001
      *-----------------------------------------------------------------00171001
      * CLOSE BOTH FILES AND DISPLAY THE RUN TOTALS UNDER THE           00172001
      * TEST-MODE SWITCH.                                               00173001
      *-----------------------------------------------------------------00174001
       09000-TERMINATE.                                                 00175001
                                                                        00176001
           CLOSE RSLREQ-FILE RSLRES-FILE.                               00177001
                                                                        00178001
           IF  WC-TEST-MODE-SW IS ON                                    00179001
               MOVE WA-ACCEPT-CNT         TO WA-TRACE-ACCEPT-CNT        00180001
               MOVE WA-REJECT-CNT         TO WA-TRACE-REJECT-CNT        00181001
               MOVE RSLGV-I-PASSWORD-LEN  TO WA-TRACE-PASSWORD-LEN      00182001
               DISPLAY 'RSLGNBAT ACCEPTED=' WA-TRACE-ACCEPT-CNT-X       00183001
                   ' REJECTED=' WA-TRACE-REJECT-CNT-X                   00184001
                   ' LAST-PASSWORD-LEN=' WA-TRACE-PASSWORD-LEN-X        00185001
           END-IF                                                       00186001
           .                                                            00187001
       09000-EXIT.                                                      00188001
           EXIT.                                                        00189001
      *****************  END OF SOURCE PROGRAM  *********************** 00190001
