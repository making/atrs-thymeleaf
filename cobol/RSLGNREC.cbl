      ***************************************************************** 00001001
      *  RECORD:    RSLGNREC - MEMBERSHIP LOGIN CREDENTIAL RECORD     * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER CARD MEMBER LOGIN CREDENTIAL. ROWS    * 00004001
      *             ARE APPENDED ONLY BY RSMBRBAT AT REGISTRATION;    * 00005001
      *             LOGIN-DATE-TIME/LOGIN-FLG ARE MAINTAINED ONLINE   * 00006001
      *             BY A PROGRAM OUTSIDE THIS SLICE.                  * 00007001
      *                                                               * 00008001
      *  USED BY:   RSMBRBAT                                         *  00009001
      ***************************************************************** 00010001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00011001
      *  --------  ----------  ---------------------------------------- 00012001
      *  11/30/91  KURT        RECORD CREATED FOR ONLINE LOGIN PROJECT  00013001
021298*  02/12/98  D. MORGAN   Y2K - LOGIN-DATE-TIME WIDENED TO CCYYMMDD00014001
093005*  09/30/05  KURT        JAVY-6GNJYN - MEMBERSHIP-NUMBER WIDENED  00014101
093005*                        FROM 8 TO 10 DIGITS TO MATCH RSMBRREC    00014201
111606*  11/16/06  REMA        BDER-6VJL2L - PASSWORD/LAST-PASSWORD     00014301
111606*                        CONFIRMED STILL HOLD THE HASH OUTPUT,    00014401
111606*                        NOT PLAINTEXT, AFTER THE RSMBRREG REVIEW 00014501
022614*  02/26/14  STONEKING   KGAD-9GMSY2 - NO FIELD WIDTH CHANGE      00014601
022614*                        NEEDED HERE FOR THE PASSWORD MIN LENGTH  00014701
022614*                        HARDENING PROJECT, PASSWORD IS ALREADY   00014801
022614*                        X(64)                                    00014901
      ***************************************************************** 00015001
       01  RS-AUTH-LOGIN-RECORD.                                        00016001
           05  RSLGN-MEMBERSHIP-NUMBER        PIC X(10).                00017001
           05  RSLGN-PASSWORD                 PIC X(64).                00018001
           05  RSLGN-LAST-PASSWORD            PIC X(64).                00019001
           05  RSLGN-LOGIN-DATE-TIME.                                   00020001
               10  RSLGN-LOGIN-CCYYMMDD       PIC 9(8).                 00021001
               10  RSLGN-LOGIN-HHMMSS         PIC 9(6).                 00022001
           05  RSLGN-LOGIN-DATE-TIME-N REDEFINES                        00023001
               RSLGN-LOGIN-DATE-TIME          PIC 9(14).                00024001
           05  RSLGN-LOGIN-FLG                PIC X(1).                 00025001
               88  RSLGN-LOGGED-IN                  VALUE '1'.          00026001
               88  RSLGN-LOGGED-OUT                  VALUE '0'.         00027001
      *  RESERVED FOR FUTURE EXPANSION OF THE LOGIN CREDENTIAL MASTER   00028001
           05  FILLER                          PIC X(10).               00029001
