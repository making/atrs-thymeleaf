      ******************************************************************00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ******************************************************************00009001
       TITLE 'RSLGNVAL - LOGIN INPUT SHAPE VALIDATION MODULE'.          00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSLGNVAL.                                       00012001
       AUTHOR.          KURT.                                           00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    11/30/91.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  THIS PROGRAM CAN BE CALLED FROM BATCH OR ONLINE.               00023001
      *                                                                 00024001
      *  CHECKS THE MEMBERSHIP NUMBER AND PASSWORD LENGTHS SUPPLIED     00025001
      *  ON A LOGIN ATTEMPT BEFORE THE CREDENTIAL CHECK ITSELF IS       00026001
      *  ALLOWED TO RUN.  THE CREDENTIAL CHECK IS NOT PART OF THIS      00027001
      *  PROGRAM (SEE RSLGVPRM COPYBOOK HEADER).                        00028001
      *                                                                 00029001
      ***************************************************************** 00030001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00031001
      *  --------  ----------  ---------------------------------------- 00032001
      *  11/30/91  KURT        MODULE CREATED FOR ONLINE LOGIN PROJECT  00033001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - NO DATE FIELDS CHECKED IN   00033101
091598*                        THIS MODULE, NO CHANGE REQUIRED          00033201
093005*  09/30/05  KURT        JAVY-6GNJYN - MBR-NO-LEN CHECK SPLIT     00033301
093005*                        OUT FROM PASSWORD-LEN CHECK SO EACH      00033401
093005*                        FAILS WITH ITS OWN RETURN CODE           00033501
111606*  11/16/06  REMA        BDER-6VJL2L - RETURN CODE TABLE CROSS-   00033601
111606*                        CHECKED AGAINST THE SHOP'S E_AR_A1       00033701
111606*                        ERROR CATALOG, NO CHANGE REQUIRED        00033801
022614*  02/26/14  STONEKING   KGAD-9GMSY2: PASSWORD MIN LENGTH RAISED  00034001
022614*                        FROM 6 TO 8 FOR THE LOGIN HARDENING      00035001
022614*                        PROJECT                                  00036001
      ***************************************************************** 00037001
                                                                        00038001
      ***************************************************************** 00039001
      *          WORKING STORAGE SECTION                                00040001
      ***************************************************************** 00041001
                                                                        00042001
       ENVIRONMENT DIVISION.                                            00043001
       CONFIGURATION SECTION.                                           00044001
       SPECIAL-NAMES.                                                   00045001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00046001
                                                                        00047001
       DATA DIVISION.                                                   00048001
       WORKING-STORAGE SECTION.                                         00049001
                                                                        00050001
       01  WA-MISC-WORKAREA.                                            00051001
           05  WA-CALL-CNT                 PIC 9(7)   COMP.             00052001
           05  FILLER                     PIC X(10).                    00053001
                                                                        00054001
      ***************************************************************** 00055001
      *  BUSINESS RULE CONSTANTS - NOT SUPPLIED BY AN EXTERNAL          00056001
      *  CONFIGURATION FILE IN THIS SLICE; CARRIED HERE AS NAMED        00057001
      *  CONSTANTS PER THE DESIGN NOTES.                                00058001
      ***************************************************************** 00059001
       01  WC-CONSTANTS.                                                00060001
           05  WC-MBR-NUM-LEN               PIC 9(2)   VALUE 10.        00061001
022614     05  WC-PASSWORD-MIN-LEN          PIC 9(2)   VALUE 08.        00062001
           05  WC-PASSWORD-MAX-LEN          PIC 9(2)   VALUE 20.        00063001
           05  FILLER                     PIC X(10).                    00064001
                                                                        00065001
      ***************************************************************** 00066001
      *  DEBUG DISPLAY AREA - THE LENGTH FIELDS ALREADY DISPLAY         00067001
      *  CLEANLY, SO THIS GROUP EXISTS TO KEEP THE RETURN CODE'S        00068001
      *  REDEFINED BYTE VIEW ALONGSIDE ITS TWO COMPANIONS BELOW.        00069001
      ***************************************************************** 00070001
       01  WA-TRACE-WORKAREA.                                           00071001
           05  WA-TRACE-MBR-NO-LEN         PIC 9(2).                    00072001
           05  WA-TRACE-MBR-NO-LEN-X       REDEFINES                    00073001
               WA-TRACE-MBR-NO-LEN         PIC X(2).                    00074001
           05  WA-TRACE-PASSWORD-LEN       PIC 9(2).                    00075001
           05  WA-TRACE-PASSWORD-LEN-X     REDEFINES                    00076001
               WA-TRACE-PASSWORD-LEN       PIC X(2).                    00077001
           05  WA-TRACE-RETURN-CODE       PIC X(12).                    00078001
           05  WA-TRACE-RC-FIRST-BYTE      REDEFINES                    00079001
               WA-TRACE-RETURN-CODE       PIC X(1).                     00080001
           05  FILLER                     PIC X(10).                    00081001
                                                                        00082001
      ***************************************************************** 00083001
      *  LINKAGE SECTION                                                00084001
      ***************************************************************** 00085001
                                                                        00086001
       LINKAGE SECTION.                                                 00087001
                                                                        00088001
           COPY RSLGVPRM.                                               00089001
                                                                        00090001
      ***************************************************************** 00091001
      *  PROCEDURE DIVISION                                             00092001
      ***************************************************************** 00093001
                                                                        00094001
       PROCEDURE DIVISION USING RSLGNVAL-PARMS.                         00095001
                                                                        00096001
       00000-MAIN.                                                      00097001
                                                                        00098001
           ADD 1 TO WA-CALL-CNT.                                        00099001
           SET  RSLGV-O-RC-OK             TO TRUE.                      00100001
                                                                        00101001
           IF  RSLGV-I-MBR-NO-LEN NOT = WC-MBR-NUM-LEN                  00102001
               SET RSLGV-O-RC-BAD-CREDENTIAL TO TRUE                    00103001
               GO TO 01000-RETURN                                       00104001
           END-IF.                                                      00105001
                                                                        00106001
           IF  RSLGV-I-PASSWORD-LEN < WC-PASSWORD-MIN-LEN               00107001
           OR  RSLGV-I-PASSWORD-LEN > WC-PASSWORD-MAX-LEN               00108001
               SET RSLGV-O-RC-BAD-CREDENTIAL TO TRUE                    00109001
           END-IF.                                                      00110001
                                                                        00111001
       01000-RETURN.                                                    00112001
                                                                        00113001
022614     IF  WC-TEST-MODE-SW IS ON                                    00114001
022614         MOVE RSLGV-I-MBR-NO-LEN     TO WA-TRACE-MBR-NO-LEN       00115001
022614         MOVE RSLGV-I-PASSWORD-LEN   TO WA-TRACE-PASSWORD-LEN     00116001
022614         MOVE RSLGV-O-RETURN-CODE    TO WA-TRACE-RETURN-CODE      00117001
022614         DISPLAY 'RSLGNVAL MBR-NO-LEN=' WA-TRACE-MBR-NO-LEN-X     00118001
022614             ' PASSWORD-LEN=' WA-TRACE-PASSWORD-LEN-X             00119001
022614             ' RC=' WA-TRACE-RETURN-CODE                          00120001
022614     END-IF.                                                      00121001
                                                                        00122001
           GOBACK.                                                      00123001
      *****************  END OF SOURCE PROGRAM  *********************** 00124001
