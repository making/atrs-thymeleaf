      ***************************************************************** 00001001
      *  REQUEST:   RSLGNVAL - LOGIN INPUT SHAPE VALIDATION MODULE    * 00002001
      *                                                               * 00003001
      *  FUNCTION:  CHECK MEMBERSHIP NUMBER/PASSWORD LENGTH BEFORE A  * 00004001
      *             LOGIN ATTEMPT IS ALLOWED TO PROCEED                *00005001
      *                                                               * 00006001
      *  UPDATES:   NONE                                              * 00007001
      *                                                               * 00008001
      *  INPUT:     MEMBERSHIP NUMBER LENGTH, PASSWORD LENGTH         * 00009001
      *                                                               * 00010001
      *  OUTPUT:    RETURN CODE                                       * 00011001
      *                                                               * 00012001
      *  USED WITH PROGRAM RSLGNVAL                                   * 00013001
      ***************************************************************** 00014001
      *  - CALLED AHEAD OF THE CREDENTIAL CHECK ITSELF, WHICH IS NOT  * 00015001
      *    PART OF THIS MODULE - THE PASSWORD DIGEST COMPARE LIVES    * 00016001
      *    IN THE ONLINE MONITOR, NOT IN BATCH.                       * 00017001
      ***************************************************************** 00018001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00019001
      *  --------  ----------  ---------------------------------------- 00020001
      *  11/30/91  KURT        MODULE CREATED FOR ONLINE LOGIN PROJECT  00021001
031592*  03/15/92  KURT        JAVY-6GNJYN - PASSWORD-LEN CHECK ADDED   00022001
      *                        ALONGSIDE MBR-NO-LEN, WAS MBR-NO ONLY    00023001
100294*  10/02/94  D. MORGAN   MWES-6HRRLL - RETURN-CODE WIDENED TO     00024001
      *                        12 BYTES TO CARRY THE SHOP'S STANDARD    00025001
      *                        E_AR_A1_NNNN ERROR CODE, WAS A 1-BYTE    00026001
      *                        FLAG                                     00027001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - NO DATE FIELDS IN THIS      00028001
      *                        PARAMETER AREA, NO CHANGE REQUIRED       00029001
042799*  04/27/99  MURSHID     JEGR-7SHJ55 - CONFIRMED MBR-NO-LEN/      00030001
      *                        PASSWORD-LEN STAY DISPLAY SINCE THEY     00031001
      *                        ARE NOT FARE/RATE/AGE AMOUNTS            00032001
062501*  06/25/01  REMA        BDER-6VJL2L - 88-LEVEL VALUES            00033001
      *                        DOCUMENTED FOR NEW HIRES AFTER A         00034001
      *                        SUPPORT-DESK QUESTION                    00035001
110703*  11/07/03  VIVIN       1-2ICJS - RENUMBERED COMMENT LINES FOR   00036001
      *                        THE SOURCE LIBRARIAN, NO LOGIC CHANGE    00037001
013006*  01/30/06  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00038001
      *                        CONVERSION ALONGSIDE RSFARPRM/RSRGRPRM/  00039001
      *                        RSVALPRM; NO FARE, RATE OR AGE FIELD     00040001
      *                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00041001
      *                        MADE                                     00042001
      ***************************************************************** 00043001
       01  RSLGNVAL-PARMS.                                              00044001
           05  RSLGNVAL-INPUT-AREA.                                     00045001
               10  RSLGV-I-MBR-NO-LEN          PIC 9(2).                00046001
               10  RSLGV-I-PASSWORD-LEN        PIC 9(2).                00047001
               10  FILLER                       PIC X(10).              00048001
                                                                        00049001
           05  RSLGNVAL-OUTPUT-AREA.                                    00050001
               10  RSLGV-O-RETURN-CODE         PIC X(12).               00051001
                   88  RSLGV-O-RC-OK                    VALUE SPACES.   00052001
                   88  RSLGV-O-RC-BAD-CREDENTIAL        VALUE           00053001
                                                     'E_AR_A1_2001'.    00054001
               10  FILLER                       PIC X(10).              00055001
