      ***************************************************************** 00001001
      *  RECORD:    RSLREQRC - LOGIN-REQUEST TRANSACTION RECORD       * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE TRANSACTION = ONE LOGIN ATTEMPT LOGGED BY THE * 00004001
      *             ONLINE FRONT END. RSLREQ-MBR-NO-LEN/RSLREQ-       * 00005001
      *             PASSWORD-LEN CARRY THE ACTUAL LENGTH KEYED BY THE * 00006001
      *             USER (0 MEANS THE FIELD WAS LEFT BLANK), SINCE    * 00007001
      *             RSLREQ-MEMBERSHIP-NUMBER/RSLREQ-PASSWORD ARE      * 00008001
      *             FIXED-WIDTH, SPACE-PADDED HOLDING AREAS.          * 00009001
      *                                                               * 00010001
      *  USED BY:   RSLGNBAT (READ, DRIVES RSLGNVAL)                  * 00011001
      ***************************************************************** 00012001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00013001
      *  --------  ----------  ---------------------------------------- 00014001
      *  11/30/91  KURT        RECORD CREATED FOR ONLINE LOGIN PROJECT  00015001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - NO DATE FIELD IN THIS       00015101
021298*                        RECORD, NO CHANGE REQUIRED               00015201
093005*  09/30/05  KURT        JAVY-6GNJYN - MBR-NO-LEN/PASSWORD-LEN    00015301
093005*                        SPLIT OUT OF A SINGLE COMBINED LENGTH    00015401
093005*                        FIELD SO RSLGNVAL CAN CHECK EACH ALONE   00015501
111606*  11/16/06  REMA        BDER-6VJL2L - FIELD ORDER CROSS-CHECKED  00015601
111606*                        AGAINST THE ONLINE FRONT END'S TRAN      00015701
111606*                        LAYOUT, NO CHANGE REQUIRED               00015801
022614*  02/26/14  STONEKING   KGAD-9GMSY2 - PASSWORD FIELD STAYS       00015901
022614*                        X(20); THE MIN-LENGTH HARDENING IS A     00016001
022614*                        RSLGNVAL EDIT, NOT A LAYOUT CHANGE       00016101
      ***************************************************************** 00016201
       01  RS-LOGIN-REQUEST-RECORD.                                     00017001
           05  RSLREQ-MEMBERSHIP-NUMBER       PIC X(10).                00018001
           05  RSLREQ-MBR-NO-LEN              PIC 9(2).                 00019001
           05  RSLREQ-PASSWORD                PIC X(20).                00020001
           05  RSLREQ-PASSWORD-LEN            PIC 9(2).                 00021001
      *  RESERVED FOR FUTURE EXPANSION OF THE LOGIN-REQUEST RECORD      00022001
           05  FILLER                          PIC X(10).               00023001
