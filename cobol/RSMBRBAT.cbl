      ***************************************************************** 00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ***************************************************************** 00009001
       TITLE 'RSMBRBAT - MEMBER REGISTRATION BATCH DRIVER'.             00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSMBRBAT.                                       00012001
       AUTHOR.          KURT.                                           00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    11/30/91.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  MAIN LINE DRIVER FOR THE NIGHTLY CARD MEMBER REGISTRATION      00023001
      *  RUN.  FOR EACH MEMBER-REGISTER-REQUEST TRANSACTION, CALLS      00024001
      *  RSMBRREG TO ISSUE THE MEMBERSHIP NUMBER AND BUILD THE          00025001
      *  AUTH-LOGIN/MEMBER RECORD AREAS, THEN APPENDS THEM TO THE       00026001
      *  AUTH-LOGIN AND MEMBER MASTERS.                                 00027001
      *                                                                 00028001
      *  THE LAST-MEMBER-NUM COUNTER IN THE CONTROL RECORD IS           00029001
      *  REWRITTEN AT RUN END.                                          00030001
      *                                                                 00031001
      ***************************************************************** 00032001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00033001
      *  --------  ----------  ---------------------------------------- 00034001
      *  11/30/91  KURT        DRIVER CREATED FOR ONLINE LOGIN PROJECT  00035001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - LOGIN TIMESTAMP NOW TAKEN   00036001
021298*                        AS ACCEPT FROM DATE YYYYMMDD (WAS A      00037001
021298*                        6-DIGIT YYMMDD ACCEPT)                   00038001
111606*  11/16/06  REMA/       BDER-6VJL2L - LAST-MEMBER-NUM MOVED      00039001
111606*            MURSHID     INTO RSCTLREC; THIS DRIVER NOW OWNS      00040001
111606*                        THAT COUNTER'S REWRITE                   00041001
062511*  06/25/11  VIVIN       1-2ICJS - REJECT-CNT TRACE DISPLAY       00041101
062511*                        ADDED ALONGSIDE ACCEPT-CNT FOR A         00041201
062511*                        SUPPORT-DESK REQUEST                     00041301
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00041401
013016*                        CONVERSION; NO FARE, RATE OR AGE FIELD   00041501
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00041601
013016*                        MADE                                     00041701
081026*  08/10/26  D.OYELARAN  PCS-2290 - LOGIN-CCYYMMDD/HHMMSS WERE    00041711
081026*                        BEING STAMPED WITH THE RUN'S CURRENT     00041721
081026*                        DATE/TIME AT REGISTRATION; LOGIN-DATE-   00041731
081026*                        TIME RECORDS THE MOST RECENT LOGIN, NOT  00041741
081026*                        REGISTRATION, AND NO LOGIN HAS OCCURRED  00041751
081026*                        YET - NOW LEFT ZERO, ACCEPT STATEMENTS   00041761
081026*                        AND WA-DATE-TIME-WORKAREA REMOVED        00041771
      ***************************************************************** 00041801
                                                                        00043001
       ENVIRONMENT DIVISION.                                            00044001
       CONFIGURATION SECTION.                                           00045001
       SPECIAL-NAMES.                                                   00046001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00047001
                                                                        00048001
       INPUT-OUTPUT SECTION.                                            00049001
       FILE-CONTROL.                                                    00050001
                                                                        00051001
           SELECT RSMREQ-FILE                                           00052001
               ASSIGN TO RSMREQDD                                       00053001
               ORGANIZATION IS SEQUENTIAL.                              00054001
                                                                        00055001
           SELECT RSCTL-FILE                                            00056001
               ASSIGN TO RSCTLDD                                        00057001
               ORGANIZATION IS SEQUENTIAL.                              00058001
                                                                        00059001
           SELECT RSLGN-FILE                                            00060001
               ASSIGN TO RSLGNDD                                        00061001
               ORGANIZATION IS SEQUENTIAL.                              00062001
                                                                        00063001
           SELECT RSMBR-FILE                                            00064001
               ASSIGN TO RSMBRDD                                        00065001
               ORGANIZATION IS SEQUENTIAL.                              00066001
                                                                        00067001
       DATA DIVISION.                                                   00068001
       FILE SECTION.                                                    00069001
                                                                        00070001
       FD  RSMREQ-FILE                                                  00071001
           LABEL RECORDS ARE STANDARD.                                  00072001
           COPY RSMREQRC.                                               00073001
                                                                        00074001
       FD  RSCTL-FILE                                                   00075001
           LABEL RECORDS ARE STANDARD.                                  00076001
           COPY RSCTLREC.                                               00077001
                                                                        00078001
       FD  RSLGN-FILE                                                   00079001
           LABEL RECORDS ARE STANDARD.                                  00080001
           COPY RSLGNREC.                                               00081001
                                                                        00082001
       FD  RSMBR-FILE                                                   00083001
           LABEL RECORDS ARE STANDARD.                                  00084001
           COPY RSMBRREC.                                               00085001
                                                                        00086001
       WORKING-STORAGE SECTION.                                         00087001
                                                                        00088001
       01  WA-MISC-WORKAREA.                                            00089001
           05  WA-ACCEPT-CNT               PIC 9(7)   COMP.             00090001
           05  WA-REJECT-CNT               PIC 9(7)   COMP.             00091001
           05  FILLER                     PIC X(10).                    00092001
                                                                        00093001
       01  WA-SWITCHES.                                                 00094001
           05  WC-REQ-MORE-SW             PIC X(3)   VALUE 'YES'.       00095001
           05  FILLER                     PIC X(10).                    00096001
                                                                        00097001
      ***************************************************************** 00111001
      *  DEBUG DISPLAY AREA - THE RUN TOTALS NEED AN ALPHANUMERIC       00112001
      *  VIEW BEFORE THEY CAN BE DISPLAYED WITHOUT EDITING CHARACTERS.  00113001
      ***************************************************************** 00114001
       01  WA-TRACE-WORKAREA.                                           00115001
           05  WA-TRACE-ACCEPT-CNT        PIC 9(7).                     00116001
           05  WA-TRACE-ACCEPT-CNT-X      REDEFINES                     00117001
               WA-TRACE-ACCEPT-CNT        PIC X(7).                     00118001
           05  WA-TRACE-REJECT-CNT        PIC 9(7).                     00119001
           05  WA-TRACE-REJECT-CNT-X      REDEFINES                     00120001
               WA-TRACE-REJECT-CNT        PIC X(7).                     00121001
           05  WA-TRACE-MEMBER-NUM        PIC X(10).                    00122001
           05  WA-TRACE-MEMBER-NUM-N      REDEFINES                     00122101
               WA-TRACE-MEMBER-NUM        PIC 9(10).                    00122201
           05  FILLER                     PIC X(10).                    00123001
                                                                        00124001
      ***************************************************************** 00125001
      *  PARAMETER AREA PASSED TO RSMBRREG - CARRIED HERE IN            00126001
      *  WORKING-STORAGE SO THE LAST-MEMBER-NUM COUNTER STAYS CURRENT   00127001
      *  ACROSS EVERY TRANSACTION IN THE RUN.                           00128001
      ***************************************************************** 00129001
           COPY RSMRGPRM.                                               00130001
                                                                        00131001
       PROCEDURE DIVISION.                                              00132001
                                                                        00133001
       00000-MAIN.                                                      00134001
                                                                        00135001
           PERFORM 01000-INITIALIZE      THRU 01000-EXIT.               00136001
           PERFORM 02000-PROCESS-ONE-REQ THRU 02000-EXIT                00137001
               UNTIL WC-REQ-MORE-SW = 'NO'.                             00138001
           PERFORM 09000-TERMINATE       THRU 09000-EXIT.               00139001
                                                                        00140001
           STOP RUN.                                                    00141001
                                                                        00142001
      *-----------------------------------------------------------------00143001
      * OPEN THE TRANSACTION FILE AND THE CONTROL RECORD FOR INPUT,     00144001
      * THE AUTH-LOGIN AND MEMBER MASTERS FOR EXTEND (APPEND), AND      00145001
      * PRIME THE READ.                                                 00146001
      *-----------------------------------------------------------------00147001
       01000-INITIALIZE.                                                00148001
                                                                        00149001
           OPEN INPUT  RSMREQ-FILE RSCTL-FILE.                          00150001
           OPEN EXTEND RSLGN-FILE RSMBR-FILE.                           00151001
                                                                        00152001
           MOVE ZERO  TO WA-ACCEPT-CNT WA-REJECT-CNT.                   00153001
                                                                        00154001
           READ RSCTL-FILE.                                             00155001
           MOVE RSCTL-LAST-MEMBER-NUM  TO RSMRG-I-LAST-MEMBER-NUM.      00156001
                                                                        00157001
           READ RSMREQ-FILE                                             00158001
               AT END                                                   00159001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00160001
           END-READ                                                     00161001
           .                                                            00162001
       01000-EXIT.                                                      00163001
           EXIT.                                                        00164001
                                                                        00165001
      *-----------------------------------------------------------------00166001
      * REGISTER ONE MEMBER AND APPEND ITS AUTH-LOGIN/MEMBER ROWS,      00167001
      * THEN READ THE NEXT TRANSACTION.  RSMBRREG HAS NO REJECT PATH    00168001
      * IN THIS SLICE, BUT THE RETURN CODE IS CHECKED ANYWAY SO A       00169001
      * FUTURE ONLINE VALIDATION RULE CAN BE DROPPED IN WITHOUT         00170001
      * RESHAPING THIS DRIVER.                                          00171001
      *-----------------------------------------------------------------00172001
       02000-PROCESS-ONE-REQ.                                           00173001
                                                                        00174001
           PERFORM 02100-BUILD-MBRREG-PARMS THRU 02100-EXIT.            00175001
           CALL 'RSMBRREG' USING RSMBRREG-PARMS.                        00176001
                                                                        00177001
           IF  RSMRG-O-RC-OK                                            00178001
               PERFORM 02200-WRITE-LOGIN-ROW  THRU 02200-EXIT           00179001
               PERFORM 02300-WRITE-MEMBER-ROW THRU 02300-EXIT           00180001
               ADD 1 TO WA-ACCEPT-CNT                                   00181001
           ELSE                                                         00182001
               ADD 1 TO WA-REJECT-CNT                                   00183001
           END-IF.                                                      00184001
                                                                        00185001
           READ RSMREQ-FILE                                             00186001
               AT END                                                   00187001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00188001
           END-READ                                                     00189001
           .                                                            00190001
       02000-EXIT.                                                      00191001
           EXIT.                                                        00192001
                                                                        00193001
      *-----------------------------------------------------------------00194001
      * BUILD RSMBRREG'S PARAMETER AREA FROM THE TRANSACTION RECORD.    00195001
      * THE LAST-MEMBER-NUM COUNTER IS CARRIED FORWARD FROM             00196001
      * TRANSACTION TO TRANSACTION IN PLACE.                            00197001
      *-----------------------------------------------------------------00198001
       02100-BUILD-MBRREG-PARMS.                                        00199001
                                                                        00200001
           MOVE RSMREQ-PASSWORD           TO RSMRG-I-PASSWORD.          00201001
           MOVE RSMREQ-KANA-FAMILY-NAME   TO RSMRG-I-KANA-FAMILY-NAME.  00202001
           MOVE RSMREQ-KANA-GIVEN-NAME    TO RSMRG-I-KANA-GIVEN-NAME.   00203001
           MOVE RSMREQ-GENDER-CD          TO RSMRG-I-GENDER-CD.         00204001
           MOVE RSMREQ-DATE-OF-BIRTH      TO RSMRG-I-DATE-OF-BIRTH      00205001
           .                                                            00206001
       02100-EXIT.                                                      00207001
           EXIT.                                                        00208001
                                                                        00209001
      *-----------------------------------------------------------------00210001
      * APPEND THE AUTH-LOGIN ROW RSMBRREG BUILT.  THE MEMBER STARTS    00211001
      * OUT LOGGED OUT, AS RSMRG-O-LOGIN-FLG WAS ALREADY SET BY         00212001
      * RSMBRREG.  LOGIN-DATE-TIME RECORDS THE MOST RECENT SUCCESSFUL   00213001
      * LOGIN, NOT THE REGISTRATION EVENT, SO IT IS LEFT ZERO HERE      00214001
      * UNTIL THE MEMBER ACTUALLY LOGS IN ONLINE.                       00214501
      *-----------------------------------------------------------------00214601
       02200-WRITE-LOGIN-ROW.                                           00215001
                                                                        00216001
           MOVE RSMRG-O-MEMBERSHIP-NUMBER TO RSLGN-MEMBERSHIP-NUMBER.   00220001
           MOVE RSMRG-O-LOGIN-PASSWORD    TO RSLGN-PASSWORD.            00221001
           MOVE RSMRG-O-LOGIN-LAST-PASSWORD                             00222001
                                       TO RSLGN-LAST-PASSWORD.          00223001
081026     MOVE ZERO                      TO RSLGN-LOGIN-DATE-TIME-N.   00224001
           MOVE RSMRG-O-LOGIN-FLG         TO RSLGN-LOGIN-FLG.           00226001
                                                                        00227001
           WRITE RS-AUTH-LOGIN-RECORD                                   00228001
           .                                                            00229001
       02200-EXIT.                                                      00230001
           EXIT.                                                        00231001
                                                                        00232001
      *-----------------------------------------------------------------00233001
      * APPEND THE MEMBER ROW - THE KANA NAME, GENDER AND BIRTH DATE    00234001
      * COME STRAIGHT FROM THE TRANSACTION, THE MEMBERSHIP NUMBER       00235001
      * FROM RSMBRREG'S OUTPUT AREA.                                    00236001
      *-----------------------------------------------------------------00237001
       02300-WRITE-MEMBER-ROW.                                          00238001
                                                                        00239001
           MOVE RSMRG-O-MEMBERSHIP-NUMBER TO RSMBR-MEMBERSHIP-NUMBER.   00240001
           MOVE RSMREQ-KANA-FAMILY-NAME   TO RSMBR-KANA-FAMILY-NAME.    00241001
           MOVE RSMREQ-KANA-GIVEN-NAME    TO RSMBR-KANA-GIVEN-NAME.     00242001
           MOVE RSMREQ-GENDER-CD          TO RSMBR-GENDER-CD.           00243001
           MOVE RSMREQ-DATE-OF-BIRTH      TO RSMBR-DATE-OF-BIRTH-N.     00244001
                                                                        00245001
           WRITE RS-MEMBER-RECORD                                       00246001
           .                                                            00247001
       02300-EXIT.                                                      00248001
           EXIT.                                                        00249001
                                                                        00250001
      *-----------------------------------------------------------------00251001
      * CLOSE EVERY FILE, THEN REWRITE THE CONTROL RECORD WITH THE      00252001
      * UPDATED LAST-MEMBER-NUM COUNTER.                                00253001
      *-----------------------------------------------------------------00254001
       09000-TERMINATE.                                                 00255001
                                                                        00256001
           CLOSE RSMREQ-FILE RSLGN-FILE RSMBR-FILE.                     00257001
                                                                        00258001
           CLOSE RSCTL-FILE.                                            00259001
           OPEN OUTPUT RSCTL-FILE.                                      00260001
           MOVE RSMRG-I-LAST-MEMBER-NUM   TO RSCTL-LAST-MEMBER-NUM.     00261001
           WRITE RS-CONTROL-RECORD.                                     00262001
           CLOSE RSCTL-FILE.                                            00263001
                                                                        00264001
111606     IF  WC-TEST-MODE-SW IS ON                                    00265001
111606         MOVE WA-ACCEPT-CNT         TO WA-TRACE-ACCEPT-CNT        00266001
111606         MOVE WA-REJECT-CNT         TO WA-TRACE-REJECT-CNT        00267001
111606         MOVE RSMRG-O-MEMBERSHIP-NUMBER TO WA-TRACE-MEMBER-NUM    00268001
111606         DISPLAY 'RSMBRBAT ACCEPTED=' WA-TRACE-ACCEPT-CNT-X       00269001
111606             ' REJECTED=' WA-TRACE-REJECT-CNT-X                   00270001
111606             ' LAST-MEMBER-NUM=' WA-TRACE-MEMBER-NUM              00271001
111606     END-IF                                                       00272001
           .                                                            00273001
       09000-EXIT.                                                      00274001
           EXIT.                                                        00275001
      *****************  END OF SOURCE PROGRAM  *********************** 00276001
