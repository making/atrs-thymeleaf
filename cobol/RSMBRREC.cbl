      ***************************************************************** 00001001
      *  RECORD:    RSMBRREC - CARD MEMBER PROFILE RECORD             * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER REGISTERED CARD MEMBER. LOADED IN     * 00004001
      *             FULL AT RUN START BY RSRESBAT (SEARCH ALL BY      * 00005001
      *             MEMBERSHIP-NUMBER); NEW ROWS APPENDED BY RSMBRBAT * 00006001
      *                                                               * 00007001
      *  USED BY:   RSRESBAT, RSVALRES (VIA LINKAGE), RSMBRBAT        * 00008001
      ***************************************************************** 00009001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00010001
      *  --------  ----------  ---------------------------------------- 00011001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00012001
021298*  02/12/98  D. MORGAN   Y2K - DATE-OF-BIRTH WIDENED TO CCYYMMDD  00013001
093005*  09/30/05  KURT        JAVY-6GNJYN - MEMBERSHIP-NUMBER WIDENED  00013101
093005*                        FROM 8 TO 10 DIGITS FOR THE CARD RENUMB- 00013201
093005*                        ERING PROJECT                            00013301
111606*  11/16/06  REMA/       BDER-6VJL2L - MEMBERSHIP-NUMBER ISSUE    00013401
111606*            MURSHID     MOVED TO RSCTLREC'S OWN COUNTER, THIS    00013501
111606*                        RECORD UNCHANGED                         00013601
062511*  06/25/11  VIVIN       1-2ICJS - KANA NAME FIELDS CONFIRMED     00013701
062511*                        HOLD FULL-WIDTH KATAKANA, NOT ROMAJI     00013801
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00013901
013016*                        CONVERSION; NO FARE, RATE OR AGE FIELD   00014001
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00014101
013016*                        MADE                                     00014201
      ***************************************************************** 00014301
       01  RS-MEMBER-RECORD.                                            00015001
           05  RSMBR-MEMBERSHIP-NUMBER        PIC X(10).                00016001
           05  RSMBR-KANA-FAMILY-NAME         PIC X(20).                00017001
           05  RSMBR-KANA-GIVEN-NAME          PIC X(20).                00018001
           05  RSMBR-GENDER-CD                PIC X(1).                 00019001
               88  RSMBR-MALE                       VALUE 'M'.          00020001
               88  RSMBR-FEMALE                     VALUE 'F'.          00021001
           05  RSMBR-DATE-OF-BIRTH.                                     00022001
               10  RSMBR-BIRTH-CCYY            PIC 9(4).                00023001
               10  RSMBR-BIRTH-MM              PIC 9(2).                00024001
               10  RSMBR-BIRTH-DD              PIC 9(2).                00025001
           05  RSMBR-DATE-OF-BIRTH-N REDEFINES                          00026001
               RSMBR-DATE-OF-BIRTH             PIC 9(8).                00027001
      *  RESERVED FOR FUTURE EXPANSION OF THE MEMBER MASTER             00028001
           05  FILLER                          PIC X(25).               00029001
