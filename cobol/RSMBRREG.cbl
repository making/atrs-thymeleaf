      ******************************************************************00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ******************************************************************00009001
       TITLE 'RSMBRREG - CARD MEMBER REGISTRATION MODULE'.              00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSMBRREG.                                       00012001
       AUTHOR.          KURT.                                           00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    11/30/91.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  THIS PROGRAM CAN BE CALLED FROM BATCH OR ONLINE.               00023001
      *                                                                 00024001
      *  BUILDS ONE AUTH-LOGIN RECORD AREA AND ONE MEMBER RECORD AREA   00025001
      *  FOR A NEW CARD MEMBER, ISSUING THE MEMBERSHIP NUMBER FROM      00026001
      *  THE CONTROL COUNTER PASSED IN.  THE CALLER OWNS THE            00027001
      *  PHYSICAL WRITES AND THE RSCTLREC REWRITE.                      00028001
      *                                                                 00029001
      *  300-HASH-PASSWORD IS A DOCUMENTED PASS-THROUGH STUB - THE      00030001
      *  ONLINE SYSTEM'S PLUGGABLE HASH ALGORITHM IS NOT PART OF        00031001
      *  THIS PROGRAM (SEE RSMRGPRM COPYBOOK HEADER).                   00032001
      *                                                                 00033001
      ***************************************************************** 00034001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00035001
      *  --------  ----------  ---------------------------------------- 00036001
      *  11/30/91  KURT        MODULE CREATED FOR ONLINE LOGIN PROJECT  00037001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - DATE-OF-BIRTH ALREADY       00038001
021298*                        CCYYMMDD, NO CHANGE REQUIRED             00039001
093005*  09/30/05  KURT        JAVY-6GNJYN - MEMBERSHIP-NUMBER AND      00039101
093005*                        LAST-MEMBER-NUM WIDENED TO 10 DIGITS     00039201
111606*  11/16/06  REMA/       BDER-6VJL2L - LAST-MEMBER-NUM MOVED      00039301
111606*            MURSHID     INTO RSCTLREC; THIS MODULE NO LONGER     00039401
111606*                        OWNS THAT COUNTER'S STORAGE              00039501
062511*  06/25/11  VIVIN       1-2ICJS - LOGIN-FLG MOVE CONFIRMED TO    00039601
062511*                        RUN ON EVERY REGISTRATION, NOT JUST THE  00039701
062511*                        FIRST TRANSACTION IN A RUN               00039751
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00039801
013016*                        CONVERSION; NO FARE, RATE OR AGE FIELD   00039901
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00040001
013016*                        MADE                                     00040101
081026*  08/10/26  D.OYELARAN  PCS-2290 - LOGIN-FLG WAS BEING MOVED     00040111
081026*                        THE LITERAL 'N', WHICH IS NEITHER        00040121
081026*                        RSLGN-LOGGED-IN ('1') NOR RSLGN-LOGGED-  00040131
081026*                        OUT ('0') PER RSLGNREC'S OWN 88-LEVELS - 00040141
081026*                        CHANGED TO '0' SO A NEW MEMBER IS        00040151
081026*                        WRITTEN TRULY LOGGED OUT                 00040161
      ***************************************************************** 00040201
                                                                        00041001
      ***************************************************************** 00042001
      *          WORKING STORAGE SECTION                                00043001
      ***************************************************************** 00044001
                                                                        00045001
       ENVIRONMENT DIVISION.                                            00046001
       CONFIGURATION SECTION.                                           00047001
       SPECIAL-NAMES.                                                   00048001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00049001
                                                                        00050001
       DATA DIVISION.                                                   00051001
       WORKING-STORAGE SECTION.                                         00052001
                                                                        00053001
       01  WA-MISC-WORKAREA.                                            00054001
           05  WA-MEMBER-NUM-N             PIC 9(10)  COMP.             00055001
           05  FILLER                     PIC X(10).                    00056001
                                                                        00057001
      ***************************************************************** 00058001
      *  DEBUG DISPLAY AREA - NUMERIC WORKING FIELDS NEED AN            00059001
      *  ALPHANUMERIC VIEW BEFORE THEY CAN BE DISPLAYED WITHOUT         00060001
      *  EDITING CHARACTERS.                                            00061001
      ***************************************************************** 00062001
       01  WA-TRACE-WORKAREA.                                           00063001
           05  WA-TRACE-MEMBER-NUM        PIC 9(10).                    00064001
           05  WA-TRACE-MEMBER-NUM-X      REDEFINES                     00065001
               WA-TRACE-MEMBER-NUM        PIC X(10).                    00066001
           05  WA-TRACE-BIRTH-DATE         PIC 9(8).                    00067001
           05  WA-TRACE-BIRTH-DATE-X      REDEFINES                     00068001
               WA-TRACE-BIRTH-DATE         PIC X(8).                    00069001
           05  WA-TRACE-RETURN-CODE       PIC X(1).                     00070001
           05  FILLER                     PIC X(10).                    00071001
                                                                        00072001
      ***************************************************************** 00073001
      *  WA-HASH-WORKAREA - WORK FIELD FOR 300-HASH-PASSWORD.  KEPT AS  00074001
      *  ITS OWN GROUP SINCE THE STUB IS EXPECTED TO GROW A REAL        00075001
      *  DIGEST ALGORITHM SOMEDAY (SEE PARAGRAPH BANNER).               00076001
      ***************************************************************** 00077001
       01  WA-HASH-WORKAREA.                                            00078001
           05  WA-HASH-RESULT              PIC X(64).                   00079001
           05  WA-HASH-RESULT-GRP REDEFINES WA-HASH-RESULT.             00080001
               10  WA-HASH-RESULT-PLAIN     PIC X(20).                  00081001
               10  FILLER                   PIC X(44).                  00082001
           05  FILLER                     PIC X(10).                    00083001
                                                                        00084001
      ***************************************************************** 00085001
      *  LINKAGE SECTION                                                00086001
      ***************************************************************** 00087001
                                                                        00088001
       LINKAGE SECTION.                                                 00089001
                                                                        00090001
           COPY RSMRGPRM.                                               00091001
                                                                        00092001
      ***************************************************************** 00093001
      *  PROCEDURE DIVISION                                             00094001
      ***************************************************************** 00095001
                                                                        00096001
       PROCEDURE DIVISION USING RSMBRREG-PARMS.                         00097001
                                                                        00098001
       00000-MAIN.                                                      00099001
                                                                        00100001
           SET  RSMRG-O-RC-OK             TO TRUE.                      00101001
                                                                        00102001
           PERFORM 10000-ISSUE-MEMBER-NUM THRU 10000-EXIT.              00103001
           PERFORM 20000-BUILD-LOGIN-ROW  THRU 20000-EXIT.              00104001
                                                                        00105001
021298     IF  WC-TEST-MODE-SW IS ON                                    00106001
021298         MOVE RSMRG-O-RETURN-CODE    TO WA-TRACE-RETURN-CODE      00107001
021298         MOVE RSMRG-O-MEMBERSHIP-NUMBER TO WA-TRACE-MEMBER-NUM-X  00108001
021298         DISPLAY 'RSMBRREG RC=' WA-TRACE-RETURN-CODE              00109001
021298             ' MEMBER-NUM=' WA-TRACE-MEMBER-NUM-X                 00110001
021298     END-IF.                                                      00111001
                                                                        00112001
           GOBACK.                                                      00113001
                                                                        00114001
      *---------------------------------------------------------------- 00115001
      * ISSUE THE MEMBERSHIP NUMBER FROM THE CONTROL COUNTER PASSED     00116001
      * IN AND BUMP IT - THE CALLER OWNS THE PHYSICAL RSCTLREC          00117001
      * REWRITE.  MEMBERSHIP NUMBERS ARE CARRIED IN THE RECORDS AS      00118001
      * DISPLAY TEXT, SO THE NUMERIC COUNTER IS EDITED BEFORE IT IS     00119001
      * MOVED OUT.                                                      00120001
      *---------------------------------------------------------------- 00121001
       10000-ISSUE-MEMBER-NUM.                                          00122001
                                                                        00123001
           ADD 1 TO RSMRG-I-LAST-MEMBER-NUM.                            00124001
           MOVE RSMRG-I-LAST-MEMBER-NUM   TO WA-MEMBER-NUM-N.           00125001
           MOVE WA-MEMBER-NUM-N            TO WA-TRACE-MEMBER-NUM.      00126001
           MOVE WA-TRACE-MEMBER-NUM-X      TO RSMRG-O-MEMBERSHIP-NUMBER 00127001
           .                                                            00128001
       10000-EXIT.                                                      00129001
           EXIT.                                                        00130001
                                                                        00131001
      *---------------------------------------------------------------- 00132001
      * HASH THE SUPPLIED PASSWORD AND BUILD THE AUTH-LOGIN RECORD      00133001
      * AREA - PASSWORD AND LAST-PASSWORD BOTH GET THE NEW HASH, AND    00134001
      * THE MEMBER STARTS OUT LOGGED OUT.                               00135001
      *---------------------------------------------------------------- 00136001
       20000-BUILD-LOGIN-ROW.                                           00137001
                                                                        00138001
           PERFORM 30000-HASH-PASSWORD THRU 30000-EXIT.                 00139001
                                                                        00140001
           MOVE WA-HASH-RESULT             TO RSMRG-O-LOGIN-PASSWORD    00141001
               RSMRG-O-LOGIN-LAST-PASSWORD.                             00142001
081026     MOVE '0'                       TO RSMRG-O-LOGIN-FLG          00143001
           .                                                            00144001
       20000-EXIT.                                                      00145001
           EXIT.                                                        00146001
                                                                        00147001
      *---------------------------------------------------------------- 00148001
      * 300-HASH-PASSWORD - DOCUMENTED PASS-THROUGH STUB.  THE          00149001
      * ONE-WAY HASH ALGORITHM USED ONLINE IS PLUGGABLE AND IS NOT      00150001
      * PART OF THE SUPPLIED SOURCE - THIS PARAGRAPH SIMPLY CARRIES     00151001
      * THE PLAINTEXT FORWARD, PADDED TO THE FULL 64-BYTE FIELD,        00152001
      * UNTIL A REAL DIGEST ROUTINE IS SUPPLIED.                        00153001
      *---------------------------------------------------------------- 00154001
       30000-HASH-PASSWORD.                                             00155001
                                                                        00156001
           MOVE SPACES                    TO WA-HASH-RESULT.            00157001
           MOVE RSMRG-I-PASSWORD           TO WA-HASH-RESULT-PLAIN      00158001
           .                                                            00159001
       30000-EXIT.                                                      00160001
           EXIT.                                                        00161001
      *****************  END OF SOURCE PROGRAM  *********************** 00162001
