      ***************************************************************** 00001001
      *  RECORD:    RSMREQRC - MEMBER-REGISTER-REQUEST TRANSACTION    * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE TRANSACTION = ONE NEW CARD MEMBER TO REGISTER.* 00004001
      *             RSMREQ-PASSWORD IS PLAINTEXT AS SUPPLIED BY THE   * 00005001
      *             ONLINE SIGN-UP SCREEN; RSMBRBAT PASSES IT TO      * 00006001
      *             RSMBRREG'S 300-HASH-PASSWORD STUB BEFORE ANY      * 00007001
      *             VALUE FROM THIS RECORD REACHES AUTH-LOGIN.        * 00008001
      *                                                               * 00009001
      *  USED BY:   RSMBRBAT (READ, DRIVES RSMBRREG)                  * 00010001
      ***************************************************************** 00011001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00012001
      *  --------  ----------  ---------------------------------------- 00013001
      *  11/30/91  KURT        RECORD CREATED FOR ONLINE LOGIN PROJECT  00014001
021298*  02/12/98  D. MORGAN   Y2K - DATE-OF-BIRTH WIDENED TO CCYYMMDD  00015001
093005*  09/30/05  KURT        JAVY-6GNJYN - NO CHANGE, CONFIRMED THIS  00015101
093005*                        TRANSACTION STAYS IN STEP WITH RSMBRREC  00015201
111606*  11/16/06  REMA        BDER-6VJL2L - FIELD ORDER CROSS-CHECKED  00015301
111606*                        AGAINST THE ONLINE SIGN-UP SCREEN, NO    00015401
111606*                        CHANGE REQUIRED                          00015501
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00015601
013016*                        CONVERSION; NO FARE, RATE OR AGE FIELD   00015701
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00015801
013016*                        MADE                                     00015901
      ***************************************************************** 00016001
       01  RS-MEMBER-REGISTER-REQUEST.                                  00017001
           05  RSMREQ-PASSWORD                PIC X(20).                00018001
           05  RSMREQ-KANA-FAMILY-NAME         PIC X(20).               00019001
           05  RSMREQ-KANA-GIVEN-NAME          PIC X(20).               00020001
           05  RSMREQ-GENDER-CD                PIC X(1).                00021001
           05  RSMREQ-DATE-OF-BIRTH            PIC 9(8).                00022001
      *  RESERVED FOR FUTURE EXPANSION OF THE MEMBER-REGISTER REQUEST   00023001
           05  FILLER                          PIC X(10).               00024001
