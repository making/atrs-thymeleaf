      ***************************************************************** 00001001
      *  REQUEST:   RSMBRREG - CARD MEMBER REGISTRATION MODULE        * 00002001
      *                                                               * 00003001
      *  FUNCTION:  REGISTER A NEW CARD MEMBER LOGIN CREDENTIAL AND   * 00004001
      *             MEMBER PROFILE                                    * 00005001
      *                                                               * 00006001
      *  UPDATES:   RSMRG-I-LAST-MEMBER-NUM (NEXT NUMBER ISSUED)      * 00007001
      *                                                               * 00008001
      *  INPUT:     PLAINTEXT PASSWORD, NAME/GENDER/BIRTH DATE        * 00009001
      *                                                               * 00010001
      *  OUTPUT:    RETURN CODE, BUILT AUTH-LOGIN/MEMBER RECORD AREAS * 00011001
      *                                                               * 00012001
      *  USED WITH PROGRAM RSMBRREG                                   * 00013001
      ***************************************************************** 00014001
      *  - RSMRG-I-PASSWORD IS PLAINTEXT ON THE WAY IN; RSMBRREG'S    * 00015001
      *    300-HASH-PASSWORD PARAGRAPH IS A DOCUMENTED PASS-THROUGH   * 00016001
      *    PLACEHOLDER, NOT A REAL DIGEST - THE ONLINE SYSTEM'S       * 00017001
      *    PLUGGABLE HASH ALGORITHM IS OUTSIDE THIS SLICE.            * 00018001
      ***************************************************************** 00019001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00020001
      *  --------  ----------  ---------------------------------------- 00021001
      *  11/30/91  KURT        MODULE CREATED FOR ONLINE LOGIN PROJECT  00022001
031592*  03/15/92  KURT        JAVY-6GNJYN - LOGIN-LAST-PASSWORD        00023001
      *                        ADDED SO THE CALLER CAN DETECT A         00024001
      *                        RE-USED PASSWORD ON REGISTRATION         00025001
100294*  10/02/94  D. MORGAN   MWES-6HRRLL - MEMBERSHIP-NUMBER AND      00026001
      *                        LAST-MEMBER-NUM WIDENED TO 10 DIGITS,    00027001
      *                        PRIOR 8-DIGIT FIELD WAS NEARING          00028001
      *                        EXHAUSTION                               00029001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - DATE-OF-BIRTH CONFIRMED     00030001
      *                        ALREADY CCYYMMDD, NO CHANGE REQUIRED     00031001
042799*  04/27/99  MURSHID     JEGR-7SHJ55 - LOGIN-PASSWORD WIDENED     00032001
      *                        TO 64 BYTES AHEAD OF THE ONLINE          00033001
      *                        SYSTEM'S DIGEST ALGORITHM CHANGE         00034001
062501*  06/25/01  REMA        BDER-6VJL2L - LOGIN-FLG ADDED SO THE     00035001
      *                        CALLER CAN TELL A FRESH REGISTRATION     00036001
      *                        FROM A RE-REGISTRATION                   00037001
110703*  11/07/03  VIVIN       1-2ICJS - RENUMBERED COMMENT LINES FOR   00038001
      *                        THE SOURCE LIBRARIAN, NO LOGIC CHANGE    00039001
013006*  01/30/06  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00040001
      *                        CONVERSION ALONGSIDE RSFARPRM/RSRGRPRM/  00041001
      *                        RSVALPRM; NO FARE, RATE OR AGE FIELD     00042001
      *                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00043001
      *                        MADE                                     00044001
      ***************************************************************** 00045001
       01  RSMBRREG-PARMS.                                              00046001
           05  RSMBRREG-INPUT-AREA.                                     00047001
               10  RSMRG-I-PASSWORD            PIC X(20).               00048001
               10  RSMRG-I-KANA-FAMILY-NAME    PIC X(20).               00049001
               10  RSMRG-I-KANA-GIVEN-NAME     PIC X(20).               00050001
               10  RSMRG-I-GENDER-CD           PIC X(1).                00051001
               10  RSMRG-I-DATE-OF-BIRTH       PIC 9(8).                00052001
               10  RSMRG-I-LAST-MEMBER-NUM     PIC 9(10).               00053001
               10  FILLER                       PIC X(10).              00054001
                                                                        00055001
           05  RSMBRREG-OUTPUT-AREA.                                    00056001
               10  RSMRG-O-RETURN-CODE         PIC X(1).                00057001
                   88  RSMRG-O-RC-OK                    VALUE '0'.      00058001
               10  RSMRG-O-MEMBERSHIP-NUMBER   PIC X(10).               00059001
               10  RSMRG-O-LOGIN-PASSWORD      PIC X(64).               00060001
               10  RSMRG-O-LOGIN-LAST-PASSWORD PIC X(64).               00061001
               10  RSMRG-O-LOGIN-FLG           PIC X(1).                00062001
               10  FILLER                       PIC X(10).              00063001
