      ***************************************************************** 00001001
      *  RECORD:    RSPSGREC - PASSENGER RECORD (OUTPUT)              * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER PASSENGER ON A BOOKED FLIGHT LEG.     * 00004001
      *             PASSENGER-SEQ IS 1-BASED WITHIN ITS FLIGHT LEG.   * 00005001
      *                                                               * 00006001
      *  USED BY:   RSRESBAT (WRITE), RSREGRES (VIA LINKAGE, BUILD)   * 00007001
      ***************************************************************** 00008001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00009001
      *  --------  ----------  ---------------------------------------- 00010001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00011001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - NO DATE FIELD IN THIS       00011101
021298*                        RECORD, NO CHANGE REQUIRED               00011201
110405*  11/04/05  KURT        MWES-6HRRLL - PASSENGER-SEQ WIDTH        00011301
110405*                        CONFIRMED SUFFICIENT FOR THE 9-PER-LEG   00011401
110405*                        OCCURS WIDENING ON RSREQREC              00011501
111606*  11/16/06  REMA        BDER-6VJL2L - MEMBERSHIP-NUMBER FIELD    00011601
111606*                        STAYS BLANK FOR NON-MEMBER PASSENGERS,   00011701
111606*                        CONFIRMED NO DEFAULT VALUE NEEDED        00011801
062511*  06/25/11  VIVIN       1-2ICJS - RENUMBERED THE CHANGE LOG      00011901
062511*                        COLUMN TAGS FOR READABILITY              00012001
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00012101
013016*                        CONVERSION ALONGSIDE THE PARMS           00012201
013016*                        COPYBOOKS; THIS IS A PHYSICAL FILE       00012301
013016*                        RECORD, NOT A LINKAGE AREA, SO AGE WAS   00012401
013016*                        LEFT DISPLAY PER SHOP CONVENTION         00012501
      ***************************************************************** 00012601
       01  RS-PASSENGER-RECORD.                                         00013001
           05  RSPSG-RESERVE-FLIGHT-NO        PIC 9(12).                00014001
           05  RSPSG-PASSENGER-SEQ            PIC 9(2).                 00015001
           05  RSPSG-FAMILY-NAME              PIC X(20).                00016001
           05  RSPSG-GIVEN-NAME               PIC X(20).                00017001
           05  RSPSG-GENDER-CD                PIC X(1).                 00018001
           05  RSPSG-AGE                      PIC 9(3).                 00019001
           05  RSPSG-MEMBERSHIP-NUMBER        PIC X(10).                00020001
      *  RESERVED FOR FUTURE EXPANSION OF THE PASSENGER RECORD          00021001
           05  FILLER                          PIC X(10).               00022001
