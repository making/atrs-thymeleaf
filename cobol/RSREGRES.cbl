      ******************************************************************00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ******************************************************************00009001
       TITLE 'RSREGRES - RESERVATION COMMIT/POSTING MODULE'.            00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSREGRES.                                       00012001
       AUTHOR.          P. AGUILAR.                                     00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    04/14/87.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  THIS PROGRAM CAN BE CALLED FROM BATCH OR ONLINE.               00023001
      *                                                                 00024001
      *  FOR EACH FLIGHT LEG, IN LIST ORDER -                           00025001
      *    1) CHECK THE LEG'S FARE TYPE DATE WINDOW                     00026001
      *    2) CHECK THE LEG'S CURRENT VACANCY AGAINST ITS PASSENGER     00027001
      *       COUNT AND DECREMENT VACANT-NUM IN THE FLIGHT TABLE        00028001
      *  IF ALL LEGS PASS, BUILD THE RESERVATION/RESERVE-FLIGHT/        00029001
      *  PASSENGER RECORD AREAS FOR THE CALLER TO WRITE AND ISSUE       00030001
      *  THE RESERVE-NO / RESERVE-FLIGHT-NO KEYS FROM THE CONTROL       00031001
      *  COUNTERS PASSED IN.                                            00032001
      *                                                                 00033001
      *  A LATER LEG'S FAILURE DOES NOT UNDO AN EARLIER LEG'S           00034001
      *  VACANT-NUM DECREMENT - THE ONLINE SYSTEM'S TRANSACTION         00035001
      *  BOUNDARY, WHICH WOULD ROLL IT BACK, IS NOT PART OF THIS        00036001
      *  PROGRAM (SEE RSRGRPRM COPYBOOK HEADER).                        00037001
      *                                                                 00038001
      ***************************************************************** 00039001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00040001
      *  --------  ----------  ---------------------------------------- 00041001
      *  04/14/87  P.AGUILAR   PROGRAM CREATED FOR RESV CUTOVER         00042001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - DATE WINDOW COMPARE WIDENED 00043001
021298*                        TO CCYYMMDD, NO LOGIC CHANGE             00044001
042704*  04/27/04  BASHEER     1-2ICJS; DISPLAY RESERVE-NO WHEN         00045001
042704*                        WC-TEST-MODE-SW IS ON                    00046001
093005*  09/30/05  KURT        JAVY-6GNJYN - FARE-TYPE-TBL SEARCH NOW   00046101
093005*                        BINARY, WAS SEQUENTIAL SCAN              00046201
111606*  11/16/06  REMA        BDER-6VJL2L - LAST-RESERVE-NO/LAST-      00046301
111606*                        RESVFLT-NO MOVED INTO RSCTLREC; THIS     00046401
111606*                        MODULE LEAVES THE REWRITE TO ITS CALLER  00046501
062511*  06/25/11  VIVIN       1-2ICJS - REP-MBR/PSG-MBR MISMATCH       00046601
062511*                        RETURN CODES CONFIRMED AGAINST THE       00046701
062511*                        SHOP'S E_AR_B2_NNNN LIST FOR NEW HIRES   00046801
013016*  01/30/16  STONEKING   CPS0390 - TOTAL-FARE/REP-AGE/PSG-AGE/    00046901
013016*                        FTY-DISCOUNT-RATE ON RSRGRPRM NOW ARRIVE 00047001
013016*                        PACKED (COMP-3); MOVES HERE NEED NO      00047101
013016*                        CHANGE                                   00047201
      ***************************************************************** 00047301
                                                                        00048001
      ***************************************************************** 00049001
      *          WORKING STORAGE SECTION                                00050001
      ***************************************************************** 00051001
                                                                        00052001
       ENVIRONMENT DIVISION.                                            00053001
       CONFIGURATION SECTION.                                           00054001
       SPECIAL-NAMES.                                                   00055001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00056001
                                                                        00057001
       DATA DIVISION.                                                   00058001
       WORKING-STORAGE SECTION.                                         00059001
                                                                        00060001
       01  WA-MISC-WORKAREA.                                            00061001
           05  WA-LEG-IX                  PIC 9(1)   COMP.              00062001
           05  WA-PSG-IX                  PIC 9(2)   COMP.              00063001
           05  WA-RESV-FLIGHT-IX           PIC 9(1)   COMP.             00064001
           05  WA-LEG-PSGR-CNT             PIC 9(2)   COMP.             00065001
           05  FILLER                     PIC X(10).                    00066001
                                                                        00067001
      ***************************************************************** 00068001
      *  DEBUG DISPLAY AREA - NUMERIC WORKING FIELDS NEED AN            00069001
      *  ALPHANUMERIC VIEW BEFORE THEY CAN BE DISPLAYED WITHOUT         00070001
      *  EDITING CHARACTERS.                                            00071001
      ***************************************************************** 00072001
042704 01  WA-TRACE-WORKAREA.                                           00073001
042704     05  WA-TRACE-RESERVE-NO        PIC 9(10).                    00074001
042704     05  WA-TRACE-RESERVE-NO-X      REDEFINES                     00075001
042704         WA-TRACE-RESERVE-NO        PIC X(10).                    00076001
042704     05  WA-TRACE-DUE-DATE           PIC 9(8).                    00077001
042704     05  WA-TRACE-DUE-DATE-X        REDEFINES                     00078001
042704         WA-TRACE-DUE-DATE           PIC X(8).                    00079001
042704     05  WA-TRACE-RETURN-CODE       PIC X(12).                    00080001
042704     05  WA-TRACE-FAILED-LEG        PIC 9(1).                     00081001
042704     05  WA-TRACE-FAILED-LEG-X      REDEFINES                     00082001
042704         WA-TRACE-FAILED-LEG        PIC X(1).                     00083001
042704     05  FILLER                     PIC X(10).                    00084001
                                                                        00085001
       01  WC-CONSTANTS.                                                00086001
           05  FILLER                     PIC X(10).                    00087001
                                                                        00088001
      ***************************************************************** 00089001
      *  LINKAGE SECTION                                                00090001
      ***************************************************************** 00091001
                                                                        00092001
       LINKAGE SECTION.                                                 00093001
                                                                        00094001
           COPY RSRGRPRM.                                               00095001
                                                                        00096001
      ***************************************************************** 00097001
      *  PROCEDURE DIVISION                                             00098001
      ***************************************************************** 00099001
                                                                        00100001
       PROCEDURE DIVISION USING RSREGRES-PARMS.                         00101001
                                                                        00102001
       00000-MAIN.                                                      00103001
                                                                        00104001
           SET  RSRGR-O-RC-OK             TO TRUE.                      00105001
           MOVE ZEROS                     TO RSRGR-O-FAILED-LEG-NUM     00106001
                                              RSRGR-O-RESERVE-NO        00107001
                                              RSRGR-O-PAYMENT-DUE-DATE  00108001
                                              RSRGR-O-RESV-FLIGHT-CNT.  00109001
                                                                        00110001
           PERFORM 10000-CHECK-AND-POST-LEG THRU 10000-EXIT             00111001
               VARYING WA-LEG-IX FROM 1 BY 1                            00112001
               UNTIL WA-LEG-IX > RSRGR-I-LEG-COUNT                      00113001
                  OR NOT RSRGR-O-RC-OK.                                 00114001
           IF NOT RSRGR-O-RC-OK                                         00115001
              GO TO 01000-RETURN                                        00116001
           END-IF.                                                      00117001
                                                                        00118001
           PERFORM 30000-ISSUE-RESERVE-NO THRU 30000-EXIT.              00119001
           PERFORM 40000-BUILD-RESV-FLIGHTS THRU 40000-EXIT             00120001
               VARYING WA-LEG-IX FROM 1 BY 1                            00121001
               UNTIL WA-LEG-IX > RSRGR-I-LEG-COUNT.                     00122001
                                                                        00123001
           MOVE RSRGR-I-LEG-DEPART-DATE (1) TO RSRGR-O-PAYMENT-DUE-DATE.00124001
                                                                        00125001
       01000-RETURN.                                                    00126001
                                                                        00127001
042704     IF  WC-TEST-MODE-SW IS ON                                    00128001
042704         MOVE RSRGR-O-RETURN-CODE    TO WA-TRACE-RETURN-CODE      00129001
042704         MOVE RSRGR-O-RESERVE-NO     TO WA-TRACE-RESERVE-NO       00130001
042704         MOVE RSRGR-O-PAYMENT-DUE-DATE                            00131001
042704                                  TO WA-TRACE-DUE-DATE            00132001
042704         MOVE RSRGR-O-FAILED-LEG-NUM TO WA-TRACE-FAILED-LEG       00133001
042704         DISPLAY 'RSREGRES RC=' WA-TRACE-RETURN-CODE              00134001
042704             ' LEG=' WA-TRACE-FAILED-LEG-X                        00135001
042704             ' RESERVE-NO=' WA-TRACE-RESERVE-NO-X                 00136001
042704             ' DUE-DATE=' WA-TRACE-DUE-DATE-X                     00137001
042704     END-IF.                                                      00138001
                                                                        00139001
           GOBACK.                                                      00140001
                                                                        00141001
      *---------------------------------------------------------------- 00142001
      * CHECK THE FARE TYPE DATE WINDOW, THEN THE VACANCY, FOR THE      00143001
      * CURRENT LEG (WA-LEG-IX).  ON SUCCESS THE FLIGHT TABLE ENTRY'S   00144001
      * VACANT-NUM IS DECREMENTED IN PLACE - THE CALLER'S COPY OF THE   00145001
      * TABLE, SINCE CALL PASSES BY REFERENCE.                          00146001
      *---------------------------------------------------------------- 00147001
       10000-CHECK-AND-POST-LEG.                                        00148001
                                                                        00149001
           PERFORM 20000-FIND-FLIGHT-ROW THRU 20000-EXIT.               00150001
           IF  RSRGR-FLT-IX > RSRGR-I-FLIGHT-CNT                        00151001
               SET RSRGR-O-RC-DATE-WINDOW  TO TRUE                      00152001
               MOVE WA-LEG-IX             TO RSRGR-O-FAILED-LEG-NUM     00153001
               GO TO 10000-EXIT                                         00154001
           END-IF.                                                      00155001
                                                                        00156001
           PERFORM 20100-CHECK-FARE-DATE-WINDOW THRU 20100-EXIT.        00157001
           IF NOT RSRGR-O-RC-OK                                         00158001
              GO TO 10000-EXIT                                          00159001
           END-IF.                                                      00160001
                                                                        00161001
           MOVE RSRGR-I-LEG-PSGR-COUNT (WA-LEG-IX) TO WA-LEG-PSGR-CNT.  00162001
           IF  RSRGR-I-FLT-VACANT-NUM (RSRGR-FLT-IX) < WA-LEG-PSGR-CNT  00163001
               SET RSRGR-O-RC-VACANCY      TO TRUE                      00164001
               MOVE WA-LEG-IX             TO RSRGR-O-FAILED-LEG-NUM     00165001
               GO TO 10000-EXIT                                         00166001
           END-IF.                                                      00167001
                                                                        00168001
           SUBTRACT WA-LEG-PSGR-CNT                                     00169001
               FROM RSRGR-I-FLT-VACANT-NUM (RSRGR-FLT-IX)               00170001
           .                                                            00171001
       10000-EXIT.                                                      00172001
           EXIT.                                                        00173001
                                                                        00174001
      *---------------------------------------------------------------- 00175001
      * LOCATE THE FLIGHT TABLE ROW FOR THE CURRENT LEG BY ITS FULL     00176001
      * KEY.  RSRGR-FLT-IX > RSRGR-I-FLIGHT-CNT ON RETURN MEANS         00177001
      * "NOT FOUND" - TREATED THE SAME AS A DATE-WINDOW FAILURE BY      00178001
      * THE CALLER, SINCE A ROW THAT CANNOT BE FOUND CANNOT BE          00179001
      * RESERVED EITHER WAY.                                            00180001
      *---------------------------------------------------------------- 00181001
       20000-FIND-FLIGHT-ROW.                                           00182001
                                                                        00183001
           SET  RSRGR-FLT-IX               TO 1.                        00184001
           SEARCH ALL RSRGR-I-FLIGHT-TBL                                00185001
             AT END                                                     00186001
                 SET RSRGR-FLT-IX TO RSRGR-I-FLIGHT-CNT                 00187001
                 SET RSRGR-FLT-IX UP BY 1                               00188001
             WHEN RSRGR-I-FLT-DEPART-DATE (RSRGR-FLT-IX)                00189001
                     = RSRGR-I-LEG-DEPART-DATE (WA-LEG-IX)              00190001
             AND RSRGR-I-FLT-FLIGHT-NAME (RSRGR-FLT-IX)                 00191001
                     = RSRGR-I-LEG-FLIGHT-NAME (WA-LEG-IX)              00192001
             AND RSRGR-I-FLT-BOARD-CLASS-CD (RSRGR-FLT-IX)              00193001
                     = RSRGR-I-LEG-BOARD-CLASS-CD (WA-LEG-IX)           00194001
             AND RSRGR-I-FLT-FARE-TYPE-CD (RSRGR-FLT-IX)                00195001
                     = RSRGR-I-LEG-FARE-TYPE-CD (WA-LEG-IX)             00196001
                 CONTINUE                                               00197001
           END-SEARCH                                                   00198001
           .                                                            00199001
       20000-EXIT.                                                      00200001
           EXIT.                                                        00201001
                                                                        00202001
       20100-CHECK-FARE-DATE-WINDOW.                                    00203001
                                                                        00204001
           SET  RSRGR-FTY-IX               TO 1.                        00205001
           SEARCH ALL RSRGR-I-FARE-TYPE-TBL                             00206001
             AT END                                                     00207001
                 SET RSRGR-O-RC-DATE-WINDOW TO TRUE                     00208001
                 MOVE WA-LEG-IX          TO RSRGR-O-FAILED-LEG-NUM      00209001
             WHEN RSRGR-I-FTY-CD (RSRGR-FTY-IX)                         00210001
                     = RSRGR-I-LEG-FARE-TYPE-CD (WA-LEG-IX)             00211001
                 IF  RSRGR-I-LEG-DEPART-DATE (WA-LEG-IX)                00212001
                         < RSRGR-I-FTY-RESV-START-DT (RSRGR-FTY-IX)     00213001
                 OR  RSRGR-I-LEG-DEPART-DATE (WA-LEG-IX)                00214001
                         > RSRGR-I-FTY-RESV-END-DT (RSRGR-FTY-IX)       00215001
                     SET RSRGR-O-RC-DATE-WINDOW TO TRUE                 00216001
                     MOVE WA-LEG-IX      TO RSRGR-O-FAILED-LEG-NUM      00217001
                 END-IF                                                 00218001
           END-SEARCH                                                   00219001
           .                                                            00220001
       20100-EXIT.                                                      00221001
           EXIT.                                                        00222001
                                                                        00223001
      *---------------------------------------------------------------- 00224001
      * ISSUE THE RESERVE-NO FROM THE CONTROL COUNTER PASSED IN AND     00225001
      * BUMP IT - THE CALLER OWNS THE PHYSICAL RSCTLREC REWRITE.        00226001
      *---------------------------------------------------------------- 00227001
       30000-ISSUE-RESERVE-NO.                                          00228001
                                                                        00229001
           ADD 1 TO RSRGR-I-LAST-RESERVE-NO.                            00230001
           MOVE RSRGR-I-LAST-RESERVE-NO   TO RSRGR-O-RESERVE-NO         00231001
           .                                                            00232001
       30000-EXIT.                                                      00233001
           EXIT.                                                        00234001
                                                                        00235001
      *---------------------------------------------------------------- 00236001
      * BUILD ONE RESERVE-FLIGHT OUTPUT ENTRY FOR THE CURRENT LEG,      00237001
      * ISSUING ITS RESERVE-FLIGHT-NO, THEN BUILD EACH OF ITS           00238001
      * PASSENGER ENTRIES IN LIST ORDER.                                00239001
      *---------------------------------------------------------------- 00240001
       40000-BUILD-RESV-FLIGHTS.                                        00241001
                                                                        00242001
           ADD 1 TO RSRGR-I-LAST-RESVFLT-NO.                            00243001
           MOVE WA-LEG-IX                 TO WA-RESV-FLIGHT-IX.         00244001
           ADD 1 TO RSRGR-O-RESV-FLIGHT-CNT.                            00245001
                                                                        00246001
           MOVE RSRGR-I-LAST-RESVFLT-NO                                 00247001
               TO RSRGR-O-RFL-RESVFLT-NO (WA-RESV-FLIGHT-IX).           00248001
           MOVE RSRGR-I-LEG-DEPART-DATE (WA-LEG-IX)                     00249001
               TO RSRGR-O-RFL-DEPART-DATE (WA-RESV-FLIGHT-IX).          00250001
           MOVE RSRGR-I-LEG-FLIGHT-NAME (WA-LEG-IX)                     00251001
               TO RSRGR-O-RFL-FLIGHT-NAME (WA-RESV-FLIGHT-IX).          00252001
           MOVE RSRGR-I-LEG-BOARD-CLASS-CD (WA-LEG-IX)                  00253001
               TO RSRGR-O-RFL-BOARD-CLASS-CD (WA-RESV-FLIGHT-IX).       00254001
           MOVE RSRGR-I-LEG-FARE-TYPE-CD (WA-LEG-IX)                    00255001
               TO RSRGR-O-RFL-FARE-TYPE-CD (WA-RESV-FLIGHT-IX).         00256001
           MOVE RSRGR-I-LEG-PSGR-COUNT (WA-LEG-IX)                      00257001
               TO RSRGR-O-RFL-PSGR-CNT (WA-RESV-FLIGHT-IX).             00258001
                                                                        00259001
           PERFORM 40100-BUILD-ONE-PASSENGER THRU 40100-EXIT            00260001
               VARYING WA-PSG-IX FROM 1 BY 1                            00261001
               UNTIL WA-PSG-IX > RSRGR-I-LEG-PSGR-COUNT (WA-LEG-IX)     00262001
           .                                                            00263001
       40000-EXIT.                                                      00264001
           EXIT.                                                        00265001
                                                                        00266001
       40100-BUILD-ONE-PASSENGER.                                       00267001
                                                                        00268001
           MOVE RSRGR-I-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX)          00269001
             TO RSRGR-O-PSG-FAMILY-NAME (WA-RESV-FLIGHT-IX, WA-PSG-IX). 00270001
           MOVE RSRGR-I-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX)           00271001
             TO RSRGR-O-PSG-GIVEN-NAME (WA-RESV-FLIGHT-IX, WA-PSG-IX).  00272001
           MOVE RSRGR-I-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX)            00273001
             TO RSRGR-O-PSG-GENDER-CD (WA-RESV-FLIGHT-IX, WA-PSG-IX).   00274001
           MOVE RSRGR-I-PSG-AGE (WA-LEG-IX, WA-PSG-IX)                  00275001
             TO RSRGR-O-PSG-AGE (WA-RESV-FLIGHT-IX, WA-PSG-IX).         00276001
           MOVE RSRGR-I-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)           00277001
             TO RSRGR-O-PSG-MEMBER-NUM (WA-RESV-FLIGHT-IX, WA-PSG-IX)   00278001
           .                                                            00279001
       40100-EXIT.                                                      00280001
           EXIT.                                                        00281001
      *****************  END OF SOURCE PROGRAM  *********************** 00282001
