      ***************************************************************** 00001001
      *  RECORD:    RSREQREC - RESERVE-REQUEST TRANSACTION RECORD     * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE TRANSACTION = ONE REPRESENTATIVE'S REQUEST TO * 00004001
      *             BOOK ONE OR TWO FLIGHT LEGS (OUTBOUND, AND        * 00005001
      *             RETURN IF RSREQ-FLIGHT-LEG-COUNT = 2) FOR UP TO   * 00006001
      *             9 PASSENGERS PER LEG.                             * 00007001
      *                                                               * 00008001
      *  USED BY:   RSRESBAT (READ, DRIVES RSFARCAL/RSVALRES/RSREGRES)* 00009001
      ***************************************************************** 00010001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00011001
      *  --------  ----------  ---------------------------------------- 00012001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00013001
      *  11/04/05  KURT        MWES-6HRRLL - WIDENED LEG-PASSENGER      00014001
      *                        OCCURS FROM 6 TO 9 PER SALES REQUEST     00015001
021298*  02/12/98  D. MORGAN   Y2K - LEG-DEPART-DATE ALREADY CCYYMMDD   00015101
021298*                        ON THE ONLINE SALES SCREEN, NO CHANGE    00015201
111606*  11/16/06  REMA        BDER-6VJL2L - REP-MEMBERSHIP-NUMBER      00015301
111606*                        CONFIRMED REQUIRED ON EVERY REQUEST, NOT 00015401
111606*                        JUST MEMBER-FARE BOOKINGS                00015501
062511*  06/25/11  VIVIN       1-2ICJS - LEG-BOARD-CLASS-CD VALUES      00015601
062511*                        CROSS-CHECKED AGAINST RSFLTREC, NO       00015701
062511*                        CHANGE REQUIRED                          00015801
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00015901
013016*                        CONVERSION ALONGSIDE THE PARMS           00016001
013016*                        COPYBOOKS; THIS IS A PHYSICAL FILE       00016101
013016*                        RECORD, NOT A LINKAGE AREA, SO AGE WAS   00016201
013016*                        LEFT DISPLAY PER SHOP CONVENTION         00016301
      ***************************************************************** 00016401
       01  RS-RESERVE-REQUEST-RECORD.                                   00017001
           05  RSREQ-REP-MEMBERSHIP-NUMBER    PIC X(10).                00018001
           05  RSREQ-REP-FAMILY-NAME          PIC X(20).                00019001
           05  RSREQ-REP-GIVEN-NAME           PIC X(20).                00020001
           05  RSREQ-REP-GENDER-CD            PIC X(1).                 00021001
           05  RSREQ-REP-AGE                  PIC 9(3).                 00022001
           05  RSREQ-FLIGHT-LEG-COUNT         PIC 9(1).                 00023001
               88  RSREQ-ONE-WAY                    VALUE 1.            00024001
               88  RSREQ-ROUND-TRIP                 VALUE 2.            00025001
           05  RSREQ-FLIGHT-LEG OCCURS 2 TIMES.                         00026001
               10  RSREQ-LEG-DEPART-DATE       PIC 9(8).                00027001
               10  RSREQ-LEG-FLIGHT-NAME       PIC X(6).                00028001
               10  RSREQ-LEG-BOARD-CLASS-CD    PIC X(1).                00029001
               10  RSREQ-LEG-FARE-TYPE-CD      PIC X(2).                00030001
               10  RSREQ-LEG-PASSENGER-COUNT   PIC 9(2).                00031001
               10  RSREQ-LEG-PASSENGER OCCURS 9 TIMES.                  00032001
                   15  RSREQ-PSG-FAMILY-NAME   PIC X(20).               00033001
                   15  RSREQ-PSG-GIVEN-NAME    PIC X(20).               00034001
                   15  RSREQ-PSG-GENDER-CD     PIC X(1).                00035001
                   15  RSREQ-PSG-AGE           PIC 9(3).                00036001
                   15  RSREQ-PSG-MEMBER-NUM    PIC X(10).               00037001
      *  RESERVED FOR FUTURE EXPANSION OF THE RESERVE-REQUEST RECORD    00038001
           05  FILLER                          PIC X(10).               00039001
