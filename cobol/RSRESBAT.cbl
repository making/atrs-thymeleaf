      ***************************************************************** 00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ***************************************************************** 00009001
       TITLE 'RSRESBAT - RESERVATION REQUEST BATCH DRIVER'.             00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSRESBAT.                                       00012001
       AUTHOR.          P. AGUILAR.                                     00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    04/20/87.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  MAIN LINE DRIVER FOR THE NIGHTLY RESERVE-REQUEST RUN.  LOADS   00023001
      *  THE FARE-TYPE, MEMBER AND FLIGHT MASTERS INTO TABLE, THEN FOR  00024001
      *  EACH RESERVE-REQUEST TRANSACTION CALLS RSFARCAL TO PRICE THE   00025001
      *  REQUEST, RSVALRES TO VALIDATE IT, AND RSREGRES TO POST IT.     00026001
      *  ACCEPTED REQUESTS ARE WRITTEN OUT AS RESERVATION/              00027001
      *  RESERVE-FLIGHT/PASSENGER ROWS.  REJECTED REQUESTS ARE COUNTED  00028001
      *  AND DROPPED - THIS SLICE CARRIES NO REJECT-DETAIL REPORT.      00029001
      *                                                                 00030001
      *  THE FLIGHT TABLE AND THE CONTROL RECORD ARE FLUSHED BACK TO    00031001
      *  THEIR SEQUENTIAL FILES AT RUN END; THERE IS NO ISAM ACCESS     00032001
      *  METHOD IN THIS SHOP'S TARGET BUILD FOR TODAY'S RUN.            00033001
      *                                                                 00034001
      ***************************************************************** 00035001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00036001
      *  --------  ----------  ---------------------------------------- 00037001
      *  04/20/87  P.AGUILAR   DRIVER CREATED FOR RESV CUTOVER          00038001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - MASTER DATE FIELDS ALREADY  00039001
021298*                        CCYYMMDD VIA THE -N REDEFINES, NO CHANGE 00040001
042704*  04/27/04  D. MORGAN   JEGR-4PLMN9 - ADDED RUN-TOTAL TRACE      00041001
042704*                        DISPLAY UNDER THE TEST-MODE SWITCH       00042001
093005*  09/30/05  KURT        JAVY-6GNJYN - FLIGHT-TBL SEARCH CHANGED  00043001
093005*                        TO BINARY SEARCH, WAS SEQUENTIAL SCAN    00044001
111606*  11/16/06  REMA/       BDER-6VJL2L - CONTROL RECORD NO LONGER   00045001
111606*            MURSHID     CARRIES THE MEMBER-NUMBER COUNTER (SEE   00046001
111606*                        RSCTLREC); THIS DRIVER LEAVES IT ALONE   00047001
062511*  06/25/11  VIVIN       1-2ICJS - REWRITE-ONE-FLT-ROW NO LONGER  00048001
062511*                        FORCES A STATUS-CD, FIELD WAS REMOVED    00049001
013016*  01/30/16  STONEKING   CPS0390 - FARE/RATE/AGE FIELDS ON THE    00050001
013016*                        RSRGRPRM AND RSFARPRM PARMS AREAS NOW    00051001
013016*                        ARRIVE PACKED (COMP-3); MOVES HERE NEED  00052001
013016*                        NO CHANGE                                00053001
      ***************************************************************** 00054001
                                                                        00055001
       ENVIRONMENT DIVISION.                                            00048001
       CONFIGURATION SECTION.                                           00049001
       SPECIAL-NAMES.                                                   00050001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00051001
                                                                        00052001
       INPUT-OUTPUT SECTION.                                            00053001
       FILE-CONTROL.                                                    00054001
                                                                        00055001
           SELECT RSREQ-FILE                                            00056001
               ASSIGN TO RSREQDD                                        00057001
               ORGANIZATION IS SEQUENTIAL.                              00058001
                                                                        00059001
           SELECT RSFTY-FILE                                            00060001
               ASSIGN TO RSFTYDD                                        00061001
               ORGANIZATION IS SEQUENTIAL.                              00062001
                                                                        00063001
           SELECT RSMBR-FILE                                            00064001
               ASSIGN TO RSMBRDD                                        00065001
               ORGANIZATION IS SEQUENTIAL.                              00066001
                                                                        00067001
           SELECT RSFLT-FILE                                            00068001
               ASSIGN TO RSFLTDD                                        00069001
               ORGANIZATION IS SEQUENTIAL.                              00070001
                                                                        00071001
           SELECT RSCTL-FILE                                            00072001
               ASSIGN TO RSCTLDD                                        00073001
               ORGANIZATION IS SEQUENTIAL.                              00074001
                                                                        00075001
           SELECT RSRES-FILE                                            00076001
               ASSIGN TO RSRESDD                                        00077001
               ORGANIZATION IS SEQUENTIAL.                              00078001
                                                                        00079001
           SELECT RSRFL-FILE                                            00080001
               ASSIGN TO RSRFLDD                                        00081001
               ORGANIZATION IS SEQUENTIAL.                              00082001
                                                                        00083001
           SELECT RSPSG-FILE                                            00084001
               ASSIGN TO RSPSGDD                                        00085001
               ORGANIZATION IS SEQUENTIAL.                              00086001
                                                                        00087001
       DATA DIVISION.                                                   00088001
       FILE SECTION.                                                    00089001
                                                                        00090001
       FD  RSREQ-FILE                                                   00091001
           LABEL RECORDS ARE STANDARD.                                  00092001
           COPY RSREQREC.                                               00093001
                                                                        00094001
       FD  RSFTY-FILE                                                   00095001
           LABEL RECORDS ARE STANDARD.                                  00096001
           COPY RSFTYREC.                                               00097001
                                                                        00098001
       FD  RSMBR-FILE                                                   00099001
           LABEL RECORDS ARE STANDARD.                                  00100001
           COPY RSMBRREC.                                               00101001
                                                                        00102001
       FD  RSFLT-FILE                                                   00103001
           LABEL RECORDS ARE STANDARD.                                  00104001
           COPY RSFLTREC.                                               00105001
                                                                        00106001
       FD  RSCTL-FILE                                                   00107001
           LABEL RECORDS ARE STANDARD.                                  00108001
           COPY RSCTLREC.                                               00109001
                                                                        00110001
       FD  RSRES-FILE                                                   00111001
           LABEL RECORDS ARE STANDARD.                                  00112001
           COPY RSRESREC.                                               00113001
                                                                        00114001
       FD  RSRFL-FILE                                                   00115001
           LABEL RECORDS ARE STANDARD.                                  00116001
           COPY RSRFLREC.                                               00117001
                                                                        00118001
       FD  RSPSG-FILE                                                   00119001
           LABEL RECORDS ARE STANDARD.                                  00120001
           COPY RSPSGREC.                                               00121001
                                                                        00122001
       WORKING-STORAGE SECTION.                                         00123001
                                                                        00124001
       01  WA-MISC-WORKAREA.                                            00125001
           05  WA-LEG-IX                  PIC 9(1)   COMP.              00126001
           05  WA-PSG-IX                  PIC 9(2)   COMP.              00127001
           05  WA-RFL-IX                  PIC 9(1)   COMP.              00128001
           05  WA-FTY-CNT                 PIC 9(3)   COMP.              00129001
           05  WA-MBR-CNT                 PIC 9(5)   COMP.              00130001
           05  WA-FLT-CNT                 PIC 9(4)   COMP.              00131001
           05  WA-ACCEPT-CNT              PIC 9(7)   COMP.              00132001
           05  WA-REJECT-CNT              PIC 9(7)   COMP.              00133001
           05  FILLER                     PIC X(10).                    00134001
                                                                        00135001
       01  WA-SWITCHES.                                                 00136001
           05  WC-REQ-MORE-SW             PIC X(3)   VALUE 'YES'.       00137001
           05  WC-FTY-MORE-SW             PIC X(3)   VALUE 'YES'.       00138001
           05  WC-MBR-MORE-SW             PIC X(3)   VALUE 'YES'.       00139001
           05  WC-FLT-MORE-SW             PIC X(3)   VALUE 'YES'.       00140001
           05  FILLER                     PIC X(10).                    00141001
                                                                        00142001
      ***************************************************************** 00143001
      *  DEBUG DISPLAY AREA - THE RUN TOTALS NEED AN ALPHANUMERIC       00144001
      *  VIEW BEFORE THEY CAN BE DISPLAYED WITHOUT EDITING CHARACTERS.  00145001
      ***************************************************************** 00146001
       01  WA-TRACE-WORKAREA.                                           00147001
           05  WA-TRACE-ACCEPT-CNT        PIC 9(7).                     00148001
           05  WA-TRACE-ACCEPT-CNT-X      REDEFINES                     00149001
               WA-TRACE-ACCEPT-CNT        PIC X(7).                     00150001
           05  WA-TRACE-REJECT-CNT        PIC 9(7).                     00151001
           05  WA-TRACE-REJECT-CNT-X      REDEFINES                     00152001
               WA-TRACE-REJECT-CNT        PIC X(7).                     00153001
           05  WA-TRACE-FLT-CNT           PIC 9(4).                     00154001
           05  WA-TRACE-FLT-CNT-X         REDEFINES                     00155001
               WA-TRACE-FLT-CNT           PIC X(4).                     00156001
           05  FILLER                     PIC X(10).                    00157001
                                                                        00158001
      ***************************************************************** 00159001
      *  PARAMETER AREAS PASSED TO THE THREE CALLED MODULES - CARRIED   00160001
      *  HERE IN WORKING-STORAGE SO THE FARE-TYPE/MEMBER/FLIGHT TABLES  00161001
      *  STAY LOADED ACROSS EVERY TRANSACTION IN THE RUN.               00162001
      ***************************************************************** 00163001
           COPY RSFARPRM.                                               00164001
           COPY RSVALPRM.                                               00165001
           COPY RSRGRPRM.                                               00166001
                                                                        00167001
       PROCEDURE DIVISION.                                              00168001
                                                                        00169001
       00000-MAIN.                                                      00170001
                                                                        00171001
           PERFORM 01000-INITIALIZE      THRU 01000-EXIT.               00172001
           PERFORM 02000-PROCESS-ONE-REQ THRU 02000-EXIT                00173001
               UNTIL WC-REQ-MORE-SW = 'NO'.                             00174001
           PERFORM 09000-TERMINATE       THRU 09000-EXIT.               00175001
                                                                        00176001
           STOP RUN.                                                    00177001
                                                                        00178001
      *-----------------------------------------------------------------00179001
      * OPEN ALL FILES, LOAD THE FARE-TYPE/MEMBER/FLIGHT MASTERS INTO   00180001
      * TABLE, LOAD THE CONTROL RECORD COUNTERS, AND PRIME THE READ.    00181001
      *-----------------------------------------------------------------00182001
       01000-INITIALIZE.                                                00183001
                                                                        00184001
           OPEN INPUT  RSREQ-FILE RSFTY-FILE RSMBR-FILE RSFLT-FILE      00185001
                       RSCTL-FILE.                                      00186001
           OPEN OUTPUT RSRES-FILE RSRFL-FILE RSPSG-FILE.                00187001
                                                                        00188001
           MOVE ZERO  TO WA-ACCEPT-CNT WA-REJECT-CNT.                   00189001
                                                                        00190001
           PERFORM 01100-LOAD-FARE-TYPE-TBL THRU 01100-EXIT.            00191001
           PERFORM 01200-LOAD-MEMBER-TBL    THRU 01200-EXIT.            00192001
           PERFORM 01300-LOAD-FLIGHT-TBL    THRU 01300-EXIT.            00193001
           PERFORM 01400-LOAD-CONTROL-REC   THRU 01400-EXIT.            00194001
                                                                        00195001
           READ RSREQ-FILE                                              00196001
               AT END                                                   00197001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00198001
           END-READ                                                     00199001
           .                                                            00200001
       01000-EXIT.                                                      00201001
           EXIT.                                                        00202001
                                                                        00203001
      *-----------------------------------------------------------------00204001
      * LOAD THE FARE-TYPE MASTER INTO RSVAL-I-FARE-TYPE-TBL AND        00205001
      * RSRGR-I-FARE-TYPE-TBL TOGETHER - BOTH CALLED MODULES NEED       00206001
      * THEIR OWN FLAT COPY TO SEARCH ALL ON.                           00207001
      *-----------------------------------------------------------------00208001
       01100-LOAD-FARE-TYPE-TBL.                                        00209001
                                                                        00210001
           MOVE ZERO TO RSVAL-I-FARE-TYPE-CNT RSRGR-I-FARE-TYPE-CNT.    00211001
           READ RSFTY-FILE                                              00212001
               AT END                                                   00213001
                   MOVE 'NO' TO WC-FTY-MORE-SW                          00214001
           END-READ.                                                    00215001
           PERFORM 01110-LOAD-ONE-FTY-ROW THRU 01110-EXIT               00216001
               UNTIL WC-FTY-MORE-SW = 'NO'.                             00217001
       01100-EXIT.                                                      00218001
           EXIT.                                                        00219001
                                                                        00220001
       01110-LOAD-ONE-FTY-ROW.                                          00221001
                                                                        00222001
           ADD 1 TO RSVAL-I-FARE-TYPE-CNT RSRGR-I-FARE-TYPE-CNT.        00223001
                                                                        00224001
           MOVE RSFTY-FARE-TYPE-CD                                      00225001
               TO RSVAL-I-FTY-CD (RSVAL-I-FARE-TYPE-CNT)                00226001
                  RSRGR-I-FTY-CD (RSRGR-I-FARE-TYPE-CNT).               00227001
           MOVE RSFTY-FARE-TYPE-NAME                                    00228001
               TO RSVAL-I-FTY-NAME (RSVAL-I-FARE-TYPE-CNT)              00229001
                  RSRGR-I-FTY-NAME (RSRGR-I-FARE-TYPE-CNT).             00230001
           MOVE RSFTY-DISCOUNT-RATE                                     00231001
               TO RSVAL-I-FTY-DISCOUNT-RATE (RSVAL-I-FARE-TYPE-CNT)     00232001
                  RSRGR-I-FTY-DISCOUNT-RATE (RSRGR-I-FARE-TYPE-CNT).    00233001
081109     MOVE RSFTY-PASSENGER-MIN-NUM                                 00234001
081109         TO RSVAL-I-FTY-PSGR-MIN-NUM (RSVAL-I-FARE-TYPE-CNT)      00235001
081109            RSRGR-I-FTY-PSGR-MIN-NUM (RSRGR-I-FARE-TYPE-CNT).     00236001
           MOVE RSFTY-RESV-START-DATE-N                                 00237001
               TO RSVAL-I-FTY-RESV-START-DT (RSVAL-I-FARE-TYPE-CNT)     00238001
                  RSRGR-I-FTY-RESV-START-DT (RSRGR-I-FARE-TYPE-CNT).    00239001
           MOVE RSFTY-RESV-END-DATE                                     00240001
               TO RSVAL-I-FTY-RESV-END-DT (RSVAL-I-FARE-TYPE-CNT)       00241001
                  RSRGR-I-FTY-RESV-END-DT (RSRGR-I-FARE-TYPE-CNT).      00242001
                                                                        00243001
           READ RSFTY-FILE                                              00244001
               AT END                                                   00245001
                   MOVE 'NO' TO WC-FTY-MORE-SW                          00246001
           END-READ                                                     00247001
           .                                                            00248001
       01110-EXIT.                                                      00249001
           EXIT.                                                        00250001
                                                                        00251001
      *-----------------------------------------------------------------00252001
      * LOAD THE MEMBER MASTER INTO RSVAL-I-MEMBER-TBL.  RSREGRES HAS   00253001
      * NO NEED OF THE MEMBER MASTER, SO ONLY RSVALRES'S COPY IS BUILT. 00254001
      *-----------------------------------------------------------------00255001
       01200-LOAD-MEMBER-TBL.                                           00256001
                                                                        00257001
           MOVE ZERO TO RSVAL-I-MEMBER-CNT.                             00258001
           READ RSMBR-FILE                                              00259001
               AT END                                                   00260001
                   MOVE 'NO' TO WC-MBR-MORE-SW                          00261001
           END-READ.                                                    00262001
           PERFORM 01210-LOAD-ONE-MBR-ROW THRU 01210-EXIT               00263001
               UNTIL WC-MBR-MORE-SW = 'NO'.                             00264001
       01200-EXIT.                                                      00265001
           EXIT.                                                        00266001
                                                                        00267001
       01210-LOAD-ONE-MBR-ROW.                                          00268001
                                                                        00269001
           ADD 1 TO RSVAL-I-MEMBER-CNT.                                 00270001
                                                                        00271001
           MOVE RSMBR-MEMBERSHIP-NUMBER                                 00272001
               TO RSVAL-I-MBR-NUM (RSVAL-I-MEMBER-CNT).                 00273001
           MOVE RSMBR-KANA-FAMILY-NAME                                  00274001
               TO RSVAL-I-MBR-FAMILY-NAME (RSVAL-I-MEMBER-CNT).         00275001
           MOVE RSMBR-KANA-GIVEN-NAME                                   00276001
               TO RSVAL-I-MBR-GIVEN-NAME (RSVAL-I-MEMBER-CNT).          00277001
           MOVE RSMBR-GENDER-CD                                         00278001
               TO RSVAL-I-MBR-GENDER-CD (RSVAL-I-MEMBER-CNT).           00279001
           MOVE RSMBR-DATE-OF-BIRTH-N                                   00280001
               TO RSVAL-I-MBR-BIRTH-DATE (RSVAL-I-MEMBER-CNT).          00281001
                                                                        00282001
           READ RSMBR-FILE                                              00283001
               AT END                                                   00284001
                   MOVE 'NO' TO WC-MBR-MORE-SW                          00285001
           END-READ                                                     00286001
           .                                                            00287001
       01210-EXIT.                                                      00288001
           EXIT.                                                        00289001
                                                                        00290001
      *-----------------------------------------------------------------00291001
      * LOAD THE FLIGHT/VACANCY MASTER INTO RSRGR-I-FLIGHT-TBL - USED   00292001
      * BOTH FOR THE FARE LOOKUP BELOW AND FOR RSREGRES'S VACANCY       00293001
      * CHECK/DECREMENT.  THE TABLE IS FLUSHED BACK OUT AT RUN END.     00294001
      *-----------------------------------------------------------------00295001
       01300-LOAD-FLIGHT-TBL.                                           00296001
                                                                        00297001
           MOVE ZERO TO RSRGR-I-FLIGHT-CNT.                             00298001
           READ RSFLT-FILE                                              00299001
               AT END                                                   00300001
                   MOVE 'NO' TO WC-FLT-MORE-SW                          00301001
           END-READ.                                                    00302001
           PERFORM 01310-LOAD-ONE-FLT-ROW THRU 01310-EXIT               00303001
               UNTIL WC-FLT-MORE-SW = 'NO'.                             00304001
       01300-EXIT.                                                      00305001
           EXIT.                                                        00306001
                                                                        00307001
       01310-LOAD-ONE-FLT-ROW.                                          00308001
                                                                        00309001
           ADD 1 TO RSRGR-I-FLIGHT-CNT.                                 00310001
                                                                        00311001
           MOVE RSFLT-DEPART-DATE-N                                     00312001
               TO RSRGR-I-FLT-DEPART-DATE (RSRGR-I-FLIGHT-CNT).         00313001
           MOVE RSFLT-FLIGHT-NAME                                       00314001
               TO RSRGR-I-FLT-FLIGHT-NAME (RSRGR-I-FLIGHT-CNT).         00315001
           MOVE RSFLT-BOARD-CLASS-CD                                    00316001
               TO RSRGR-I-FLT-BOARD-CLASS-CD (RSRGR-I-FLIGHT-CNT).      00317001
           MOVE RSFLT-FARE-TYPE-CD                                      00318001
               TO RSRGR-I-FLT-FARE-TYPE-CD (RSRGR-I-FLIGHT-CNT).        00319001
           MOVE RSFLT-BASIC-FARE                                        00320001
               TO RSRGR-I-FLT-BASIC-FARE (RSRGR-I-FLIGHT-CNT).          00321001
           MOVE RSFLT-VACANT-NUM                                        00322001
               TO RSRGR-I-FLT-VACANT-NUM (RSRGR-I-FLIGHT-CNT).          00323001
061503     MOVE RSFLT-ROUTE-CD                                          00324001
061503         TO RSRGR-I-FLT-ROUTE-CD (RSRGR-I-FLIGHT-CNT).            00325001
                                                                        00326001
           READ RSFLT-FILE                                              00327001
               AT END                                                   00328001
                   MOVE 'NO' TO WC-FLT-MORE-SW                          00329001
           END-READ                                                     00330001
           .                                                            00331001
       01310-EXIT.                                                      00332001
           EXIT.                                                        00333001
                                                                        00334001
      *-----------------------------------------------------------------00335001
      * LOAD THE LAST-ISSUED RESERVE-NO/RESERVE-FLIGHT-NO COUNTERS      00336001
      * FROM THE CONTROL RECORD.  RSCTL-LAST-MEMBER-NUM BELONGS TO      00337001
      * RSMBRBAT - NOT TOUCHED BY THIS DRIVER.                          00338001
      *-----------------------------------------------------------------00339001
       01400-LOAD-CONTROL-REC.                                          00340001
                                                                        00341001
           READ RSCTL-FILE.                                             00342001
                                                                        00343001
           MOVE RSCTL-LAST-RESERVE-NO     TO RSRGR-I-LAST-RESERVE-NO.   00344001
           MOVE RSCTL-LAST-RESV-FLIGHT-NO TO RSRGR-I-LAST-RESVFLT-NO.   00345001
       01400-EXIT.                                                      00346001
           EXIT.                                                        00347001
                                                                        00348001
      *-----------------------------------------------------------------00349001
      * PRICE, VALIDATE AND POST ONE RESERVE-REQUEST TRANSACTION, THEN  00350001
      * READ THE NEXT ONE.  A REJECTED TRANSACTION IS COUNTED AND       00351001
      * DROPPED - THIS SLICE CARRIES NO REJECT-DETAIL REPORT.           00352001
      *-----------------------------------------------------------------00353001
       02000-PROCESS-ONE-REQ.                                           00354001
                                                                        00355001
           PERFORM 02100-BUILD-FARCAL-PARMS THRU 02100-EXIT.            00356001
           CALL 'RSFARCAL' USING RSFARCAL-PARMS.                        00357001
                                                                        00358001
           PERFORM 02200-BUILD-VALRES-PARMS THRU 02200-EXIT.            00359001
           CALL 'RSVALRES' USING RSVALRES-PARMS.                        00360001
                                                                        00361001
           IF  RSVAL-O-RC-OK                                            00362001
               PERFORM 02300-BUILD-REGRES-PARMS THRU 02300-EXIT         00363001
               CALL 'RSREGRES' USING RSREGRES-PARMS                     00364001
               IF  RSRGR-O-RC-OK                                        00365001
                   PERFORM 02400-WRITE-RESV-ROWS THRU 02400-EXIT        00366001
                   ADD 1 TO WA-ACCEPT-CNT                               00367001
               ELSE                                                     00368001
                   ADD 1 TO WA-REJECT-CNT                               00369001
               END-IF                                                   00370001
           ELSE                                                         00371001
               ADD 1 TO WA-REJECT-CNT                                   00372001
           END-IF.                                                      00373001
                                                                        00374001
           READ RSREQ-FILE                                              00375001
               AT END                                                   00376001
                   MOVE 'NO' TO WC-REQ-MORE-SW                          00377001
           END-READ                                                     00378001
           .                                                            00379001
       02000-EXIT.                                                      00380001
           EXIT.                                                        00381001
                                                                        00382001
      *-----------------------------------------------------------------00383001
      * BUILD RSFARCAL'S PARAMETER AREA - PASSENGER AGES COME FROM      00384001
      * LEG(1) ONLY, SINCE THE SAME PARTY TRAVELS EVERY LEG (SEE        00385001
      * RSFARPRM COPYBOOK HEADER).  EACH LEG'S BASIC-FARE/DISCOUNT-RATE 00386001
      * IS LOOKED UP FROM THE FLIGHT/FARE-TYPE TABLES ALREADY LOADED    00387001
      * FOR RSREGRES.                                                   00388001
      *-----------------------------------------------------------------00389001
       02100-BUILD-FARCAL-PARMS.                                        00390001
                                                                        00391001
           MOVE RSREQ-FLIGHT-LEG-COUNT TO RSFARCAL-I-LEG-COUNT.         00392001
           MOVE RSREQ-LEG-PASSENGER-COUNT (1)                           00393001
                                       TO RSFARCAL-I-PASSENGER-COUNT.   00394001
                                                                        00395001
           PERFORM 02110-MOVE-ONE-PSGR-AGE THRU 02110-EXIT              00396001
               VARYING WA-PSG-IX FROM 1 BY 1                            00397001
               UNTIL WA-PSG-IX > RSFARCAL-I-PASSENGER-COUNT.            00398001
                                                                        00399001
           PERFORM 02120-LOOKUP-ONE-LEG-FARE THRU 02120-EXIT            00400001
               VARYING WA-LEG-IX FROM 1 BY 1                            00401001
               UNTIL WA-LEG-IX > RSFARCAL-I-LEG-COUNT.                  00402001
       02100-EXIT.                                                      00403001
           EXIT.                                                        00404001
                                                                        00405001
       02110-MOVE-ONE-PSGR-AGE.                                         00406001
                                                                        00407001
           MOVE RSREQ-PSG-AGE (1, WA-PSG-IX)                            00408001
               TO RSFARCAL-I-PASSENGER-AGE (WA-PSG-IX)                  00409001
           .                                                            00410001
       02110-EXIT.                                                      00411001
           EXIT.                                                        00412001
                                                                        00413001
       02120-LOOKUP-ONE-LEG-FARE.                                       00414001
                                                                        00415001
           SET  RSRGR-FLT-IX               TO 1.                        00416001
           SEARCH ALL RSRGR-I-FLIGHT-TBL                                00417001
             AT END                                                     00418001
                 MOVE ZERO TO RSFARCAL-I-LEG-BASIC-FARE (WA-LEG-IX)     00419001
             WHEN RSRGR-I-FLT-DEPART-DATE (RSRGR-FLT-IX)                00420001
                     = RSREQ-LEG-DEPART-DATE (WA-LEG-IX)                00421001
             AND RSRGR-I-FLT-FLIGHT-NAME (RSRGR-FLT-IX)                 00422001
                     = RSREQ-LEG-FLIGHT-NAME (WA-LEG-IX)                00423001
             AND RSRGR-I-FLT-BOARD-CLASS-CD (RSRGR-FLT-IX)              00424001
                     = RSREQ-LEG-BOARD-CLASS-CD (WA-LEG-IX)             00425001
             AND RSRGR-I-FLT-FARE-TYPE-CD (RSRGR-FLT-IX)                00426001
                     = RSREQ-LEG-FARE-TYPE-CD (WA-LEG-IX)               00427001
                 MOVE RSRGR-I-FLT-BASIC-FARE (RSRGR-FLT-IX)             00428001
                     TO RSFARCAL-I-LEG-BASIC-FARE (WA-LEG-IX)           00429001
           END-SEARCH.                                                  00430001
                                                                        00431001
           SET  RSRGR-FTY-IX               TO 1.                        00432001
           SEARCH ALL RSRGR-I-FARE-TYPE-TBL                             00433001
             AT END                                                     00434001
                 MOVE ZERO TO RSFARCAL-I-LEG-DISCOUNT-RATE (WA-LEG-IX)  00435001
             WHEN RSRGR-I-FTY-CD (RSRGR-FTY-IX)                         00436001
                     = RSREQ-LEG-FARE-TYPE-CD (WA-LEG-IX)               00437001
                 MOVE RSRGR-I-FTY-DISCOUNT-RATE (RSRGR-FTY-IX)          00438001
                     TO RSFARCAL-I-LEG-DISCOUNT-RATE (WA-LEG-IX)        00439001
           END-SEARCH                                                   00440001
           .                                                            00441001
       02120-EXIT.                                                      00442001
           EXIT.                                                        00443001
                                                                        00444001
      *-----------------------------------------------------------------00445001
      * BUILD RSVALRES'S PARAMETER AREA - THE FARE-TYPE AND MEMBER      00446001
      * TABLES WERE LOADED ONCE AT 01100/01200 AND ARE LEFT ALONE HERE. 00447001
      *-----------------------------------------------------------------00448001
       02200-BUILD-VALRES-PARMS.                                        00449001
                                                                        00450001
           MOVE RSREQ-REP-MEMBERSHIP-NUMBER TO RSVAL-I-REP-MEMBER-NUM.  00451001
           MOVE RSREQ-REP-FAMILY-NAME     TO RSVAL-I-REP-FAMILY-NAME.   00452001
           MOVE RSREQ-REP-GIVEN-NAME      TO RSVAL-I-REP-GIVEN-NAME.    00453001
           MOVE RSREQ-REP-GENDER-CD       TO RSVAL-I-REP-GENDER-CD.     00454001
           MOVE RSREQ-REP-AGE             TO RSVAL-I-REP-AGE.           00455001
           MOVE RSREQ-FLIGHT-LEG-COUNT    TO RSVAL-I-LEG-COUNT.         00456001
                                                                        00457001
           PERFORM 02210-MOVE-ONE-LEG-TO-VALRES THRU 02210-EXIT         00458001
               VARYING WA-LEG-IX FROM 1 BY 1                            00459001
               UNTIL WA-LEG-IX > RSVAL-I-LEG-COUNT.                     00460001
       02200-EXIT.                                                      00461001
           EXIT.                                                        00462001
                                                                        00463001
       02210-MOVE-ONE-LEG-TO-VALRES.                                    00464001
                                                                        00465001
           MOVE RSREQ-LEG-FARE-TYPE-CD (WA-LEG-IX)                      00466001
               TO RSVAL-I-LEG-FARE-TYPE-CD (WA-LEG-IX).                 00467001
           MOVE RSREQ-LEG-PASSENGER-COUNT (WA-LEG-IX)                   00468001
               TO RSVAL-I-LEG-PSGR-COUNT (WA-LEG-IX).                   00469001
                                                                        00470001
           PERFORM 02220-MOVE-ONE-PSGR-TO-VALRES THRU 02220-EXIT        00471001
               VARYING WA-PSG-IX FROM 1 BY 1                            00472001
               UNTIL WA-PSG-IX > RSVAL-I-LEG-PSGR-COUNT (WA-LEG-IX)     00473001
           .                                                            00474001
       02210-EXIT.                                                      00475001
           EXIT.                                                        00476001
                                                                        00477001
       02220-MOVE-ONE-PSGR-TO-VALRES.                                   00478001
                                                                        00479001
           MOVE RSREQ-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX)            00480001
             TO RSVAL-I-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX).         00481001
           MOVE RSREQ-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX)             00482001
             TO RSVAL-I-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX).          00483001
           MOVE RSREQ-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX)              00484001
             TO RSVAL-I-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX).           00485001
           MOVE RSREQ-PSG-AGE (WA-LEG-IX, WA-PSG-IX)                    00486001
             TO RSVAL-I-PSG-AGE (WA-LEG-IX, WA-PSG-IX).                 00487001
           MOVE RSREQ-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)             00488001
             TO RSVAL-I-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)           00489001
           .                                                            00490001
       02220-EXIT.                                                      00491001
           EXIT.                                                        00492001
                                                                        00493001
      *-----------------------------------------------------------------00494001
      * BUILD RSREGRES'S PARAMETER AREA - THE FARE-TYPE AND FLIGHT      00495001
      * TABLES WERE LOADED ONCE AT 01100/01300; THE CONTROL COUNTERS    00496001
      * ARE CARRIED FORWARD FROM TRANSACTION TO TRANSACTION IN PLACE.   00497001
      *-----------------------------------------------------------------00498001
       02300-BUILD-REGRES-PARMS.                                        00499001
                                                                        00500001
           MOVE RSREQ-REP-MEMBERSHIP-NUMBER TO RSRGR-I-REP-MEMBER-NUM.  00501001
           MOVE RSREQ-REP-FAMILY-NAME     TO RSRGR-I-REP-FAMILY-NAME.   00502001
           MOVE RSREQ-REP-GIVEN-NAME      TO RSRGR-I-REP-GIVEN-NAME.    00503001
           MOVE RSREQ-REP-GENDER-CD       TO RSRGR-I-REP-GENDER-CD.     00504001
           MOVE RSREQ-REP-AGE             TO RSRGR-I-REP-AGE.           00505001
           MOVE RSFARCAL-O-TOTAL-FARE     TO RSRGR-I-TOTAL-FARE.        00506001
           MOVE RSREQ-FLIGHT-LEG-COUNT    TO RSRGR-I-LEG-COUNT.         00507001
                                                                        00508001
           PERFORM 02310-MOVE-ONE-LEG-TO-REGRES THRU 02310-EXIT         00509001
               VARYING WA-LEG-IX FROM 1 BY 1                            00510001
               UNTIL WA-LEG-IX > RSRGR-I-LEG-COUNT.                     00511001
       02300-EXIT.                                                      00512001
           EXIT.                                                        00513001
                                                                        00514001
       02310-MOVE-ONE-LEG-TO-REGRES.                                    00515001
                                                                        00516001
           MOVE RSREQ-LEG-DEPART-DATE (WA-LEG-IX)                       00517001
               TO RSRGR-I-LEG-DEPART-DATE (WA-LEG-IX).                  00518001
           MOVE RSREQ-LEG-FLIGHT-NAME (WA-LEG-IX)                       00519001
               TO RSRGR-I-LEG-FLIGHT-NAME (WA-LEG-IX).                  00520001
           MOVE RSREQ-LEG-BOARD-CLASS-CD (WA-LEG-IX)                    00521001
               TO RSRGR-I-LEG-BOARD-CLASS-CD (WA-LEG-IX).               00522001
           MOVE RSREQ-LEG-FARE-TYPE-CD (WA-LEG-IX)                      00523001
               TO RSRGR-I-LEG-FARE-TYPE-CD (WA-LEG-IX).                 00524001
           MOVE RSREQ-LEG-PASSENGER-COUNT (WA-LEG-IX)                   00525001
               TO RSRGR-I-LEG-PSGR-COUNT (WA-LEG-IX).                   00526001
                                                                        00527001
           PERFORM 02320-MOVE-ONE-PSGR-TO-REGRES THRU 02320-EXIT        00528001
               VARYING WA-PSG-IX FROM 1 BY 1                            00529001
               UNTIL WA-PSG-IX > RSRGR-I-LEG-PSGR-COUNT (WA-LEG-IX)     00530001
           .                                                            00531001
       02310-EXIT.                                                      00532001
           EXIT.                                                        00533001
                                                                        00534001
       02320-MOVE-ONE-PSGR-TO-REGRES.                                   00535001
                                                                        00536001
           MOVE RSREQ-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX)            00537001
             TO RSRGR-I-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX).         00538001
           MOVE RSREQ-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX)             00539001
             TO RSRGR-I-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX).          00540001
           MOVE RSREQ-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX)              00541001
             TO RSRGR-I-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX).           00542001
           MOVE RSREQ-PSG-AGE (WA-LEG-IX, WA-PSG-IX)                    00543001
             TO RSRGR-I-PSG-AGE (WA-LEG-IX, WA-PSG-IX).                 00544001
           MOVE RSREQ-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)             00545001
             TO RSRGR-I-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)           00546001
           .                                                            00547001
       02320-EXIT.                                                      00548001
           EXIT.                                                        00549001
                                                                        00550001
      *-----------------------------------------------------------------00551001
      * WRITE THE ACCEPTED RESERVATION AND ITS RESERVE-FLIGHT/          00552001
      * PASSENGER ROWS, IN THE NESTING ORDER RSREGRES BUILT THEM.       00553001
      *-----------------------------------------------------------------00554001
       02400-WRITE-RESV-ROWS.                                           00555001
                                                                        00556001
           MOVE RSRGR-O-RESERVE-NO        TO RSRES-RESERVE-NO.          00557001
           MOVE RSREQ-REP-MEMBERSHIP-NUMBER                             00558001
                                       TO RSRES-REP-MEMBERSHIP-NUMBER.  00559001
           MOVE RSREQ-REP-FAMILY-NAME     TO RSRES-REP-FAMILY-NAME.     00560001
           MOVE RSREQ-REP-GIVEN-NAME      TO RSRES-REP-GIVEN-NAME.      00561001
           MOVE RSREQ-REP-GENDER-CD       TO RSRES-REP-GENDER-CD.       00562001
           MOVE RSREQ-REP-AGE             TO RSRES-REP-AGE.             00563001
           MOVE RSFARCAL-O-TOTAL-FARE     TO RSRES-TOTAL-FARE.          00564001
           MOVE RSRGR-O-PAYMENT-DUE-DATE  TO RSRES-PAYMENT-DUE-DATE-N.  00565001
                                                                        00566001
           WRITE RS-RESERVATION-RECORD.                                 00567001
                                                                        00568001
           PERFORM 02410-WRITE-ONE-RESV-FLT THRU 02410-EXIT             00569001
               VARYING WA-RFL-IX FROM 1 BY 1                            00570001
               UNTIL WA-RFL-IX > RSRGR-O-RESV-FLIGHT-CNT.               00571001
       02400-EXIT.                                                      00572001
           EXIT.                                                        00573001
                                                                        00574001
       02410-WRITE-ONE-RESV-FLT.                                        00575001
                                                                        00576001
           MOVE RSRGR-O-RFL-RESVFLT-NO (WA-RFL-IX)                      00577001
                                       TO RSRFL-RESERVE-FLIGHT-NO.      00578001
           MOVE RSRGR-O-RESERVE-NO        TO RSRFL-RESERVE-NO.          00579001
           MOVE RSRGR-O-RFL-DEPART-DATE (WA-RFL-IX)                     00580001
                                       TO RSRFL-DEPART-DATE.            00581001
           MOVE RSRGR-O-RFL-FLIGHT-NAME (WA-RFL-IX)                     00582001
                                       TO RSRFL-FLIGHT-NAME.            00583001
           MOVE RSRGR-O-RFL-BOARD-CLASS-CD (WA-RFL-IX)                  00584001
                                       TO RSRFL-BOARD-CLASS-CD.         00585001
           MOVE RSRGR-O-RFL-FARE-TYPE-CD (WA-RFL-IX)                    00586001
                                       TO RSRFL-FARE-TYPE-CD.           00587001
                                                                        00588001
           WRITE RS-RESERVE-FLIGHT-RECORD.                              00589001
                                                                        00590001
           PERFORM 02420-WRITE-ONE-PSGR THRU 02420-EXIT                 00591001
               VARYING WA-PSG-IX FROM 1 BY 1                            00592001
               UNTIL WA-PSG-IX > RSRGR-O-RFL-PSGR-CNT (WA-RFL-IX)       00593001
           .                                                            00594001
       02410-EXIT.                                                      00595001
           EXIT.                                                        00596001
                                                                        00597001
       02420-WRITE-ONE-PSGR.                                            00598001
                                                                        00599001
           MOVE RSRGR-O-RFL-RESVFLT-NO (WA-RFL-IX)                      00600001
                                       TO RSPSG-RESERVE-FLIGHT-NO.      00601001
           MOVE WA-PSG-IX                 TO RSPSG-PASSENGER-SEQ.       00602001
           MOVE RSRGR-O-PSG-FAMILY-NAME (WA-RFL-IX, WA-PSG-IX)          00603001
                                       TO RSPSG-FAMILY-NAME.            00604001
           MOVE RSRGR-O-PSG-GIVEN-NAME (WA-RFL-IX, WA-PSG-IX)           00605001
                                       TO RSPSG-GIVEN-NAME.             00606001
           MOVE RSRGR-O-PSG-GENDER-CD (WA-RFL-IX, WA-PSG-IX)            00607001
                                       TO RSPSG-GENDER-CD.              00608001
           MOVE RSRGR-O-PSG-AGE (WA-RFL-IX, WA-PSG-IX)                  00609001
                                       TO RSPSG-AGE.                    00610001
           MOVE RSRGR-O-PSG-MEMBER-NUM (WA-RFL-IX, WA-PSG-IX)           00611001
                                       TO RSPSG-MEMBERSHIP-NUMBER.      00612001
                                                                        00613001
           WRITE RS-PASSENGER-RECORD.                                   00614001
       02420-EXIT.                                                      00615001
           EXIT.                                                        00616001
                                                                        00617001
      *-----------------------------------------------------------------00618001
      * CLOSE THE TRANSACTION FILES, THEN FLUSH THE IN-MEMORY FLIGHT    00619001
      * TABLE AND THE UPDATED CONTROL COUNTERS BACK TO THEIR OWN        00620001
      * SEQUENTIAL FILES.  THE FLIGHT FILE IS CLOSED AND RE-OPENED      00621001
      * OUTPUT SINCE THERE IS NO ISAM REWRITE AVAILABLE HERE.           00622001
      *-----------------------------------------------------------------00623001
       09000-TERMINATE.                                                 00624001
                                                                        00625001
           CLOSE RSREQ-FILE RSFTY-FILE RSMBR-FILE                       00626001
                 RSRES-FILE RSRFL-FILE RSPSG-FILE.                      00627001
                                                                        00628001
           CLOSE RSFLT-FILE.                                            00629001
           OPEN OUTPUT RSFLT-FILE.                                      00630001
           PERFORM 09100-REWRITE-ONE-FLT-ROW THRU 09100-EXIT            00631001
               VARYING RSRGR-FLT-IX FROM 1 BY 1                         00632001
               UNTIL RSRGR-FLT-IX > RSRGR-I-FLIGHT-CNT.                 00633001
           CLOSE RSFLT-FILE.                                            00634001
                                                                        00635001
           CLOSE RSCTL-FILE.                                            00636001
           OPEN OUTPUT RSCTL-FILE.                                      00637001
           MOVE RSRGR-I-LAST-RESERVE-NO   TO RSCTL-LAST-RESERVE-NO.     00638001
           MOVE RSRGR-I-LAST-RESVFLT-NO   TO RSCTL-LAST-RESV-FLIGHT-NO. 00639001
           WRITE RS-CONTROL-RECORD.                                     00640001
           CLOSE RSCTL-FILE.                                            00641001
                                                                        00642001
042704     IF  WC-TEST-MODE-SW IS ON                                    00643001
042704         MOVE WA-ACCEPT-CNT         TO WA-TRACE-ACCEPT-CNT        00644001
042704         MOVE WA-REJECT-CNT         TO WA-TRACE-REJECT-CNT        00645001
042704         MOVE RSRGR-I-FLIGHT-CNT    TO WA-TRACE-FLT-CNT           00646001
042704         DISPLAY 'RSRESBAT ACCEPTED=' WA-TRACE-ACCEPT-CNT-X       00647001
042704             ' REJECTED=' WA-TRACE-REJECT-CNT-X                   00648001
042704             ' FLIGHT-ROWS=' WA-TRACE-FLT-CNT-X                   00649001
042704     END-IF                                                       00650001
           .                                                            00651001
       09000-EXIT.                                                      00652001
           EXIT.                                                        00653001
                                                                        00654001
       09100-REWRITE-ONE-FLT-ROW.                                       00655001
                                                                        00656001
           MOVE RSRGR-I-FLT-DEPART-DATE (RSRGR-FLT-IX)                  00657001
                                       TO RSFLT-DEPART-DATE-N.          00658001
           MOVE RSRGR-I-FLT-FLIGHT-NAME (RSRGR-FLT-IX)                  00659001
                                       TO RSFLT-FLIGHT-NAME.            00660001
           MOVE RSRGR-I-FLT-BOARD-CLASS-CD (RSRGR-FLT-IX)               00661001
                                       TO RSFLT-BOARD-CLASS-CD.         00662001
           MOVE RSRGR-I-FLT-FARE-TYPE-CD (RSRGR-FLT-IX)                 00663001
                                       TO RSFLT-FARE-TYPE-CD.           00664001
           MOVE RSRGR-I-FLT-BASIC-FARE (RSRGR-FLT-IX)                   00665001
                                       TO RSFLT-BASIC-FARE.             00666001
           MOVE RSRGR-I-FLT-VACANT-NUM (RSRGR-FLT-IX)                   00667001
                                       TO RSFLT-VACANT-NUM.             00668001
061503     MOVE RSRGR-I-FLT-ROUTE-CD (RSRGR-FLT-IX)                     00669001
061503                                 TO RSFLT-ROUTE-CD.               00670001
                                                                        00671001
           WRITE RS-FLIGHT-RECORD.                                      00672001
       09100-EXIT.                                                      00674001
           EXIT.                                                        00675001
      *****************  END OF SOURCE PROGRAM  *********************** 00676001
