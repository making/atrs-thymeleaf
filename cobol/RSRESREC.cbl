      ***************************************************************** 00001001
      *  RECORD:    RSRESREC - RESERVATION HEADER RECORD (OUTPUT)     * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER RESERVATION COMMITTED BY RSREGRES.    * 00004001
      *             RESERVE-NO IS ISSUED FROM RSCTLREC BY RSRESBAT    * 00005001
      *             BEFORE THE ROW IS BUILT.                          * 00006001
      *                                                               * 00007001
      *  USED BY:   RSRESBAT (WRITE), RSREGRES (VIA LINKAGE, BUILD)   * 00008001
      ***************************************************************** 00009001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00010001
      *  --------  ----------  ---------------------------------------- 00011001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00012001
021298*  02/12/98  D. MORGAN   Y2K - DUE-DATE WIDENED TO CCYYMMDD       00013001
093005*  09/30/05  KURT        JAVY-6GNJYN - RESERVE-NO WIDTH CONFIRMED 00013101
093005*                        SUFFICIENT FOR THE 10-DIGIT COUNTER ON   00013201
093005*                        RSCTLREC                                 00013301
111606*  11/16/06  REMA/       BDER-6VJL2L - RESERVE-NO ISSUANCE        00013401
111606*            MURSHID     CONFIRMED STILL OWNED BY RSRESBAT, NOT   00013501
111606*                        THIS RECORD                              00013601
062511*  06/25/11  VIVIN       1-2ICJS - TOTAL-FARE CONFIRMED TO BE     00013701
062511*                        THE SUM ACROSS BOTH LEGS ON A ROUND      00013801
062511*                        TRIP, NOT PER-LEG                        00013901
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00014001
013016*                        CONVERSION ALONGSIDE THE PARMS           00014101
013016*                        COPYBOOKS; THIS IS A PHYSICAL FILE       00014201
013016*                        RECORD, NOT A LINKAGE AREA, SO TOTAL-    00014301
013016*                        FARE/REP-AGE WERE LEFT DISPLAY PER SHOP  00014401
013016*                        CONVENTION                               00014501
      ***************************************************************** 00014601
       01  RS-RESERVATION-RECORD.                                       00015001
           05  RSRES-RESERVE-NO               PIC 9(10).                00016001
           05  RSRES-REP-MEMBERSHIP-NUMBER    PIC X(10).                00017001
           05  RSRES-REP-FAMILY-NAME          PIC X(20).                00018001
           05  RSRES-REP-GIVEN-NAME           PIC X(20).                00019001
           05  RSRES-REP-GENDER-CD            PIC X(1).                 00020001
           05  RSRES-REP-AGE                  PIC 9(3).                 00021001
           05  RSRES-TOTAL-FARE               PIC 9(9).                 00022001
           05  RSRES-PAYMENT-DUE-DATE.                                  00023001
               10  RSRES-DUE-CCYY              PIC 9(4).                00024001
               10  RSRES-DUE-MM                PIC 9(2).                00025001
               10  RSRES-DUE-DD                PIC 9(2).                00026001
           05  RSRES-PAYMENT-DUE-DATE-N REDEFINES                       00027001
               RSRES-PAYMENT-DUE-DATE          PIC 9(8).                00028001
      *  RESERVED FOR FUTURE EXPANSION OF THE RESERVATION HEADER        00029001
           05  FILLER                          PIC X(20).               00030001
