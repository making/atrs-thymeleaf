      ***************************************************************** 00001001
      *  RECORD:    RSRFLREC - RESERVE FLIGHT LEG RECORD (OUTPUT)     * 00002001
      *                                                               * 00003001
      *  FUNCTION:  ONE ROW PER BOOKED FLIGHT LEG WITHIN A            * 00004001
      *             RESERVATION. RESERVE-FLIGHT-NO IS ISSUED FROM     * 00005001
      *             RSCTLREC BY RSRESBAT BEFORE THE ROW IS BUILT.     * 00006001
      *                                                               * 00007001
      *  USED BY:   RSRESBAT (WRITE), RSREGRES (VIA LINKAGE, BUILD)   * 00008001
      ***************************************************************** 00009001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00010001
      *  --------  ----------  ---------------------------------------- 00011001
      *  04/02/87  P.AGUILAR   RECORD CREATED FOR RESV CUTOVER          00012001
021298*  02/12/98  D. MORGAN   Y2K - DEPART-DATE WIDENED TO CCYYMMDD    00012101
093005*  09/30/05  KURT        JAVY-6GNJYN - RESERVE-FLIGHT-NO WIDTH    00012201
093005*                        CONFIRMED SUFFICIENT FOR THE 12-DIGIT    00012301
093005*                        COUNTER ON RSCTLREC                      00012401
111606*  11/16/06  REMA/       BDER-6VJL2L - RESERVE-FLIGHT-NO          00012501
111606*            MURSHID     ISSUANCE CONFIRMED STILL OWNED BY        00012601
111606*                        RSRESBAT, NOT THIS RECORD                00012701
062511*  06/25/11  VIVIN       1-2ICJS - FARE-TYPE-CD VALUES CROSS-     00012801
062511*                        CHECKED AGAINST RSFTYREC, NO CHANGE      00012901
062511*                        REQUIRED                                 00013001
013016*  01/30/16  STONEKING   CPS0390 - REVIEWED FOR COMP-3            00013101
013016*                        CONVERSION ALONGSIDE THE PARMS           00013201
013016*                        COPYBOOKS; NO FARE, RATE OR AGE FIELD    00013301
013016*                        EXISTS HERE SO NO PIC/USAGE CHANGE WAS   00013401
013016*                        MADE                                     00013501
      ***************************************************************** 00013601
       01  RS-RESERVE-FLIGHT-RECORD.                                    00014001
           05  RSRFL-RESERVE-FLIGHT-NO        PIC 9(12).                00015001
           05  RSRFL-RESERVE-NO               PIC 9(10).                00016001
           05  RSRFL-DEPART-DATE              PIC 9(8).                 00017001
           05  RSRFL-FLIGHT-NAME              PIC X(6).                 00018001
           05  RSRFL-BOARD-CLASS-CD           PIC X(1).                 00019001
           05  RSRFL-FARE-TYPE-CD             PIC X(2).                 00020001
      *  RESERVED FOR FUTURE EXPANSION OF THE RESERVE-FLIGHT RECORD     00021001
           05  FILLER                          PIC X(11).               00022001
