      ***************************************************************** 00001001
      *  REQUEST:   RSREGRES - RESERVATION COMMIT/POSTING MODULE      * 00002001
      *                                                               * 00003001
      *  FUNCTION:  CHECK FARE-TYPE DATE WINDOW AND VACANCY, POST THE * 00004001
      *             RESERVATION/RESERVE-FLIGHT/PASSENGER ROWS         * 00005001
      *                                                               * 00006001
      *  UPDATES:   RSRGR-I-FLIGHT-TBL (VACANT-NUM DECREMENTED),      * 00007001
      *             RSRGR-I-LAST-RESERVE-NO, RSRGR-I-LAST-RESVFLT-NO  * 00008001
      *                                                               * 00009001
      *  INPUT:     REPRESENTATIVE, FLIGHT LEGS/PASSENGERS, TOTAL     * 00010001
      *             FARE, FARE-TYPE MASTER, FLIGHT MASTER             * 00011001
      *                                                               * 00012001
      *  OUTPUT:    RETURN CODE, BUILT RESERVATION/RESERVE-FLIGHT/    * 00013001
      *             PASSENGER RECORD AREAS FOR THE CALLER TO WRITE    * 00014001
      *                                                               * 00015001
      *  USED WITH PROGRAM RSREGRES                                   * 00016001
      ***************************************************************** 00017001
      *  - LEGS ARE CHECKED AND THEIR VACANCY DECREMENTED IN LIST     * 00018001
      *    ORDER, ONE AT A TIME, AS THE ORIGINAL ONLINE LOGIC DOES -  * 00019001
      *    IF A LATER LEG FAILS, AN EARLIER LEG'S DECREMENT IS NOT    * 00020001
      *    UNDONE HERE (THE ONLINE SYSTEM'S TRANSACTION BOUNDARY,     * 00021001
      *    WHICH WOULD ROLL IT BACK, IS OUTSIDE THIS SLICE).          * 00022001
      ***************************************************************** 00023001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00024001
      *  --------  ----------  ---------------------------------------- 00025001
      *  04/02/87  P.AGUILAR   MODULE CREATED FOR RESV CUTOVER          00026001
021190*  02/11/90  P.AGUILAR   DAT0296 - FARE-TYPE-TBL WIDENED TO       00027001
      *                        50 ENTRIES, WAS 20                       00028001
071593*  07/15/93  KURT        JAVY-6GNJYN - FLIGHT-TBL RAISED TO       00029001
      *                        2000 ENTRIES FOR PEAK SEASON VOLUME      00030001
030296*  03/02/96  D. MORGAN   MWES-6HRRLL - LAST-RESVFLT-NO WIDENED    00031001
      *                        TO 12 DIGITS, PRIOR 10-DIGIT FIELD WAS   00032001
      *                        NEARING OVERFLOW                         00033001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - FLT-DEPART-DATE AND         00034001
      *                        FTY-RESV-START/END-DT CONFIRMED ALREADY  00035001
      *                        CCYYMMDD, NO CHANGE REQUIRED             00036001
042799*  04/27/99  MURSHID     JEGR-7SHJ55 - ADDED RSRGR-O-FAILED-      00037001
      *                        LEG-NUM SO THE CALLER CAN REPORT WHICH   00038001
      *                        LEG FAILED THE VACANCY CHECK             00039001
062501*  06/25/01  REMA        BDER-6VJL2L - FTY-CD TABLE CONFIRMED     00040001
      *                        ASCENDING FOR THE BINARY SEARCH, NOTED   00041001
      *                        HERE FOR THE NEXT MAINTAINER             00042001
110703*  11/07/03  VIVIN       1-2ICJS - RENUMBERED COMMENT LINES FOR   00043001
      *                        THE SOURCE LIBRARIAN, NO LOGIC CHANGE    00044001
013006*  01/30/06  STONEKING   CPS0390 - CONVERTED TOTAL-FARE, FTY-     00045001
      *                        DISCOUNT-RATE, FLT-BASIC-FARE AND THE    00046001
      *                        AGE FIELDS TO COMP-3 PER SHOP STANDARD;  00047001
      *                        SEAT/ROW COUNTS LEFT DISPLAY OR COMP     00048001
      *                        SINCE THEY ARE NOT FARE AMOUNTS          00049001
      ***************************************************************** 00050001
       01  RSREGRES-PARMS.                                              00051001
           05  RSREGRES-INPUT-AREA.                                     00052001
               10  RSRGR-I-REP-MEMBER-NUM      PIC X(10).               00053001
               10  RSRGR-I-REP-FAMILY-NAME     PIC X(20).               00054001
               10  RSRGR-I-REP-GIVEN-NAME      PIC X(20).               00055001
               10  RSRGR-I-REP-GENDER-CD       PIC X(1).                00056001
013006         10  RSRGR-I-REP-AGE             PIC 9(3) COMP-3.         00057001
013006         10  RSRGR-I-TOTAL-FARE          PIC 9(9) COMP-3.         00058001
               10  RSRGR-I-LEG-COUNT           PIC 9(1).                00059001
               10  RSRGR-I-LEG OCCURS 2 TIMES.                          00060001
                   15  RSRGR-I-LEG-DEPART-DATE     PIC 9(8).            00061001
                   15  RSRGR-I-LEG-FLIGHT-NAME     PIC X(6).            00062001
                   15  RSRGR-I-LEG-BOARD-CLASS-CD  PIC X(1).            00063001
                   15  RSRGR-I-LEG-FARE-TYPE-CD    PIC X(2).            00064001
                   15  RSRGR-I-LEG-PSGR-COUNT      PIC 9(2).            00065001
                   15  RSRGR-I-LEG-PASSENGER OCCURS 9 TIMES.            00066001
                       20  RSRGR-I-PSG-FAMILY-NAME PIC X(20).           00067001
                       20  RSRGR-I-PSG-GIVEN-NAME  PIC X(20).           00068001
                       20  RSRGR-I-PSG-GENDER-CD   PIC X(1).            00069001
013006                 20  RSRGR-I-PSG-AGE         PIC 9(3) COMP-3.     00070001
                       20  RSRGR-I-PSG-MEMBER-NUM  PIC X(10).           00071001
               10  RSRGR-I-FARE-TYPE-CNT       PIC 9(3) COMP.           00072001
               10  RSRGR-I-FARE-TYPE-TBL OCCURS 50 TIMES                00073001
                       ASCENDING KEY IS RSRGR-I-FTY-CD                  00074001
                       INDEXED BY RSRGR-FTY-IX.                         00075001
                   15  RSRGR-I-FTY-CD              PIC X(2).            00076001
                   15  RSRGR-I-FTY-NAME            PIC X(20).           00077001
013006             15  RSRGR-I-FTY-DISCOUNT-RATE   PIC 9(3) COMP-3.     00078001
                   15  RSRGR-I-FTY-PSGR-MIN-NUM    PIC 9(2).            00079001
                   15  RSRGR-I-FTY-RESV-START-DT   PIC 9(8).            00080001
                   15  RSRGR-I-FTY-RESV-END-DT     PIC 9(8).            00081001
               10  RSRGR-I-FLIGHT-CNT          PIC 9(4) COMP.           00082001
               10  RSRGR-I-FLIGHT-TBL OCCURS 2000 TIMES                 00083001
                       ASCENDING KEY IS RSRGR-I-FLT-DEPART-DATE         00084001
                                        RSRGR-I-FLT-FLIGHT-NAME         00085001
                                        RSRGR-I-FLT-BOARD-CLASS-CD      00086001
                                        RSRGR-I-FLT-FARE-TYPE-CD        00087001
                       INDEXED BY RSRGR-FLT-IX.                         00088001
                   15  RSRGR-I-FLT-DEPART-DATE     PIC 9(8).            00089001
                   15  RSRGR-I-FLT-FLIGHT-NAME     PIC X(6).            00090001
                   15  RSRGR-I-FLT-BOARD-CLASS-CD  PIC X(1).            00091001
                   15  RSRGR-I-FLT-FARE-TYPE-CD    PIC X(2).            00092001
013006             15  RSRGR-I-FLT-BASIC-FARE      PIC 9(7) COMP-3.     00093001
                   15  RSRGR-I-FLT-VACANT-NUM      PIC 9(3).            00094001
                   15  RSRGR-I-FLT-ROUTE-CD        PIC X(6).            00095001
               10  RSRGR-I-LAST-RESERVE-NO     PIC 9(10).               00096001
               10  RSRGR-I-LAST-RESVFLT-NO     PIC 9(12).               00097001
               10  FILLER                       PIC X(10).              00098001
                                                                        00099001
           05  RSREGRES-OUTPUT-AREA.                                    00100001
               10  RSRGR-O-RETURN-CODE         PIC X(12).               00101001
                   88  RSRGR-O-RC-OK                    VALUE SPACES.   00102001
                   88  RSRGR-O-RC-DATE-WINDOW           VALUE           00103001
                                                     'E_AR_B2_2008'.    00104001
                   88  RSRGR-O-RC-VACANCY               VALUE           00105001
                                                     'E_AR_B2_2009'.    00106001
               10  RSRGR-O-FAILED-LEG-NUM      PIC 9(1).                00107001
               10  RSRGR-O-RESERVE-NO          PIC 9(10).               00108001
               10  RSRGR-O-PAYMENT-DUE-DATE    PIC 9(8).                00109001
               10  RSRGR-O-RESV-FLIGHT-CNT     PIC 9(1).                00110001
               10  RSRGR-O-RESV-FLIGHT OCCURS 2 TIMES.                  00111001
                   15  RSRGR-O-RFL-RESVFLT-NO      PIC 9(12).           00112001
                   15  RSRGR-O-RFL-DEPART-DATE     PIC 9(8).            00113001
                   15  RSRGR-O-RFL-FLIGHT-NAME     PIC X(6).            00114001
                   15  RSRGR-O-RFL-BOARD-CLASS-CD  PIC X(1).            00115001
                   15  RSRGR-O-RFL-FARE-TYPE-CD    PIC X(2).            00116001
                   15  RSRGR-O-RFL-PSGR-CNT        PIC 9(2).            00117001
                   15  RSRGR-O-RFL-PASSENGER OCCURS 9 TIMES.            00118001
                       20  RSRGR-O-PSG-FAMILY-NAME PIC X(20).           00119001
                       20  RSRGR-O-PSG-GIVEN-NAME  PIC X(20).           00120001
                       20  RSRGR-O-PSG-GENDER-CD   PIC X(1).            00121001
013006                 20  RSRGR-O-PSG-AGE         PIC 9(3) COMP-3.     00122001
                       20  RSRGR-O-PSG-MEMBER-NUM  PIC X(10).           00123001
               10  FILLER                       PIC X(10).              00124001
