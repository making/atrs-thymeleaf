      ***************************************************************** 00001001
      *  REQUEST:   RSVALRES - RESERVATION VALIDATION MODULE          * 00002001
      *                                                               * 00003001
      *  FUNCTION:  RUN THE FOUR RESERVATION VALIDATION CHECKS        * 00004001
      *                                                               * 00005001
      *  UPDATES:   NONE                                              * 00006001
      *                                                               * 00007001
      *  INPUT:     REPRESENTATIVE, FLIGHT LEGS/PASSENGERS, FARE-TYPE * 00008001
      *             AND MEMBER MASTER TABLES (LOADED BY THE CALLER)   * 00009001
      *                                                               * 00010001
      *  OUTPUT:    RETURN CODE, FAILING LEG/PASSENGER POSITION       * 00011001
      *                                                               * 00012001
      *  USED WITH PROGRAM RSVALRES                                   * 00013001
      ***************************************************************** 00014001
      *  - CHECKS RUN IN ORDER AND STOP AT THE FIRST FAILURE:         * 00015001
      *    AGE, FARE TYPE, REPRESENTATIVE MEMBER, PASSENGER MEMBER.   * 00016001
      *                                                               * 00017001
      *  - RSVAL-I-FARE-TYPE-TBL/RSVAL-I-MEMBER-TBL MIRROR THE        * 00018001
      *    FARE-TYPE MASTER (RSFTYREC) AND MEMBER MASTER (RSMBRREC)   * 00019001
      *    FIELD FOR FIELD - KEPT AS FLAT TABLE ENTRIES HERE SO THIS  * 00020001
      *    MODULE CAN SEARCH ALL ON ITS OWN INDEX NAMES.              * 00021001
      ***************************************************************** 00022001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00023001
      *  --------  ----------  ---------------------------------------- 00024001
      *  04/02/87  P.AGUILAR   MODULE CREATED FOR RESV CUTOVER          00025001
021190*  02/11/90  P.AGUILAR   DAT0296 - FARE-TYPE-TBL WIDENED TO       00026001
      *                        50 ENTRIES, TO MATCH RSRGRPRM            00027001
071593*  07/15/93  KURT        JAVY-6GNJYN - MEMBER-TBL RAISED TO       00028001
      *                        5000 ENTRIES FOR MEMBERSHIP GROWTH       00029001
030296*  03/02/96  D. MORGAN   MWES-6HRRLL - ADDED RSVAL-O-FARE-TYPE-   00030001
      *                        NAME/MIN SO THE CALLER CAN BUILD A       00031001
      *                        MORE SPECIFIC GROUP-MINIMUM ERROR        00032001
091598*  09/15/98  D. MORGAN   Y2K REVIEW - FTY-RESV-START/END-DT AND   00033001
      *                        MBR-BIRTH-DATE CONFIRMED CCYYMMDD,       00034001
      *                        NO CHANGE REQUIRED                       00035001
042799*  04/27/99  MURSHID     JEGR-7SHJ55 - ADDED RSVAL-O-FAILED-      00036001
      *                        PSGR-POS SO A PASSENGER MEMBER           00037001
      *                        MISMATCH CAN BE TRACED TO ITS ROW        00038001
062501*  06/25/01  REMA        BDER-6VJL2L - MBR-NUM TABLE CONFIRMED    00039001
      *                        ASCENDING FOR THE BINARY SEARCH, NOTED   00040001
      *                        HERE FOR THE NEXT MAINTAINER             00041001
110703*  11/07/03  VIVIN       1-2ICJS - RENUMBERED COMMENT LINES FOR   00042001
      *                        THE SOURCE LIBRARIAN, NO LOGIC CHANGE    00043001
013006*  01/30/06  STONEKING   CPS0390 - CONVERTED REP-AGE, PSG-AGE     00044001
      *                        AND FTY-DISCOUNT-RATE TO COMP-3 PER      00045001
      *                        SHOP STANDARD; MIN-AGE, MIN-NUM AND      00046001
      *                        POSITION FIELDS LEFT DISPLAY SINCE       00047001
      *                        THEY ARE NOT FARE/AGE AMOUNTS            00048001
      ***************************************************************** 00049001
       01  RSVALRES-PARMS.                                              00050001
           05  RSVALRES-INPUT-AREA.                                     00051001
               10  RSVAL-I-REP-MEMBER-NUM      PIC X(10).               00052001
               10  RSVAL-I-REP-FAMILY-NAME     PIC X(20).               00053001
               10  RSVAL-I-REP-GIVEN-NAME      PIC X(20).               00054001
               10  RSVAL-I-REP-GENDER-CD       PIC X(1).                00055001
013006         10  RSVAL-I-REP-AGE             PIC 9(3) COMP-3.         00056001
               10  RSVAL-I-LEG-COUNT           PIC 9(1).                00057001
               10  RSVAL-I-LEG OCCURS 2 TIMES.                          00058001
                   15  RSVAL-I-LEG-FARE-TYPE-CD    PIC X(2).            00059001
                   15  RSVAL-I-LEG-PSGR-COUNT      PIC 9(2).            00060001
                   15  RSVAL-I-LEG-PASSENGER OCCURS 9 TIMES.            00061001
                       20  RSVAL-I-PSG-FAMILY-NAME PIC X(20).           00062001
                       20  RSVAL-I-PSG-GIVEN-NAME  PIC X(20).           00063001
                       20  RSVAL-I-PSG-GENDER-CD   PIC X(1).            00064001
013006                 20  RSVAL-I-PSG-AGE         PIC 9(3) COMP-3.     00065001
                       20  RSVAL-I-PSG-MEMBER-NUM  PIC X(10).           00066001
               10  RSVAL-I-FARE-TYPE-CNT       PIC 9(3) COMP.           00067001
               10  RSVAL-I-FARE-TYPE-TBL OCCURS 50 TIMES                00068001
                       ASCENDING KEY IS RSVAL-I-FTY-CD                  00069001
                       INDEXED BY RSVAL-FTY-IX.                         00070001
                   15  RSVAL-I-FTY-CD              PIC X(2).            00071001
                   15  RSVAL-I-FTY-NAME            PIC X(20).           00072001
013006             15  RSVAL-I-FTY-DISCOUNT-RATE   PIC 9(3) COMP-3.     00073001
                   15  RSVAL-I-FTY-PSGR-MIN-NUM    PIC 9(2).            00074001
                   15  RSVAL-I-FTY-RESV-START-DT   PIC 9(8).            00075001
                   15  RSVAL-I-FTY-RESV-END-DT     PIC 9(8).            00076001
               10  RSVAL-I-MEMBER-CNT          PIC 9(5) COMP.           00077001
               10  RSVAL-I-MEMBER-TBL OCCURS 5000 TIMES                 00078001
                       ASCENDING KEY IS RSVAL-I-MBR-NUM                 00079001
                       INDEXED BY RSVAL-MBR-IX.                         00080001
                   15  RSVAL-I-MBR-NUM             PIC X(10).           00081001
                   15  RSVAL-I-MBR-FAMILY-NAME     PIC X(20).           00082001
                   15  RSVAL-I-MBR-GIVEN-NAME      PIC X(20).           00083001
                   15  RSVAL-I-MBR-GENDER-CD       PIC X(1).            00084001
                   15  RSVAL-I-MBR-BIRTH-DATE      PIC 9(8).            00085001
               10  FILLER                       PIC X(10).              00086001
                                                                        00087001
           05  RSVALRES-OUTPUT-AREA.                                    00088001
               10  RSVAL-O-RETURN-CODE         PIC X(12).               00089001
                   88  RSVAL-O-RC-OK                    VALUE SPACES.   00090001
                   88  RSVAL-O-RC-REP-AGE               VALUE           00091001
                                                     'E_AR_B2_2004'.    00092001
                   88  RSVAL-O-RC-LADIES-ONLY           VALUE           00093001
                                                     'E_AR_B2_2007'.    00094001
                   88  RSVAL-O-RC-GROUP-MIN             VALUE           00095001
                                                     'E_AR_B2_2010'.    00096001
                   88  RSVAL-O-RC-REP-MBR-NOTFOUND      VALUE           00097001
                                                     'E_AR_B2_2002'.    00098001
                   88  RSVAL-O-RC-REP-MBR-MISMATCH      VALUE           00099001
                                                     'E_AR_B2_2003'.    00100001
                   88  RSVAL-O-RC-PSG-MBR-NOTFOUND      VALUE           00101001
                                                     'E_AR_B2_2005'.    00102001
                   88  RSVAL-O-RC-PSG-MBR-MISMATCH      VALUE           00103001
                                                     'E_AR_B2_2006'.    00104001
               10  RSVAL-O-FAILED-LEG-NUM      PIC 9(1).                00105001
               10  RSVAL-O-FAILED-PSGR-POS     PIC 9(2).                00106001
               10  RSVAL-O-FARE-TYPE-NAME      PIC X(20).               00107001
               10  RSVAL-O-FARE-TYPE-MIN       PIC 9(2).                00108001
               10  FILLER                       PIC X(10).              00109001
