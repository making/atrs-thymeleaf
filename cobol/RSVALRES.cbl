      ******************************************************************00001001
      *  WHEN YOU COMPILE THIS PROGRAM,                                 00002001
      *  YOU SHOULD MAKE SURE TO GIVE THE VALUES BELOW ON THE 'GO' PANEL00003001
      *      1) PROGRAM TYPE SHOULD BE "O".                             00004001
      *      2) CICS/BATCH SUBRTN SHOULD BE "C".                        00005001
      *                                                                 00006001
      *  THIS PROGRAM IS CALLED FROM BATCH ONLY.                        00007001
      *                                                                 00008001
      ******************************************************************00009001
       TITLE 'RSVALRES - RESERVATION VALIDATION MODULE'.                00010001
       IDENTIFICATION DIVISION.                                         00011001
       PROGRAM-ID.      RSVALRES.                                       00012001
       AUTHOR.          P. AGUILAR.                                     00013001
       INSTALLATION.    RESERVATIONS SYSTEMS.                           00014001
       DATE-WRITTEN.    04/09/87.                                       00015001
       DATE-COMPILED.                                                   00016001
       SECURITY.        NONE.                                           00017001
                                                                        00018001
      ***************************************************************** 00019001
      *                                                                 00020001
      *  VS/COBOL II - NO CICS COMMANDS                                 00021001
      *                                                                 00022001
      *  THIS PROGRAM CAN BE CALLED FROM BATCH OR ONLINE.               00023001
      *                                                                 00024001
      *  RUNS THE FOUR RESERVATION VALIDATION GATES, IN ORDER, AND      00025001
      *  STOPS AT THE FIRST ONE THAT FAILS -                            00026001
      *    1) REPRESENTATIVE AGE                                        00027001
      *    2) FARE TYPE ELIGIBILITY, EACH LEG                           00028001
      *    3) REPRESENTATIVE MEMBERSHIP CROSS-CHECK                     00029001
      *    4) PASSENGER MEMBERSHIP CROSS-CHECK, EACH LEG/PASSENGER      00030001
      *                                                                 00031001
      *  THE FARE-TYPE-DATE-WINDOW AND VACANCY CHECKS ARE NOT DONE      00032001
      *  HERE - THEY RUN IN RSREGRES AT COMMIT TIME, NOT AT             00033001
      *  VALIDATION TIME (SEE RSREGRES COPYBOOK HEADER).                00034001
      *                                                                 00035001
      ***************************************************************** 00036001
      *  DATE      PROGRAMMER  DESCRIPTION OF CHANGE(S)                 00037001
      *  --------  ----------  ---------------------------------------- 00038001
      *  04/09/87  P.AGUILAR   PROGRAM CREATED FOR RESV CUTOVER         00039001
021298*  02/12/98  D. MORGAN   Y2K REVIEW - NO DATE MATH IN THIS MODULE,00040001
021298*                        NO CHANGES REQUIRED                      00041001
111606*  11/16/06  REMA/       BDER-6VJL2L; REP AND PASSENGER MEMBER    00042001
111606*            MURSHID     CROSS-CHECKS NOW COMPARE GENDER-CD TOO,  00043001
111606*            NOT JUST NAME                                        00044001
081109*  08/11/09  VIVIN       CPS0390 - GROUP FARE MINIMUM PASSENGER   00045001
081109*                        COUNT NOW COMES FROM FARE-TYPE MASTER,   00046001
081109*                        NOT A HARDCODED '2'                      00047001
      ***************************************************************** 00048001
                                                                        00049001
      ***************************************************************** 00050001
      *          WORKING STORAGE SECTION                                00051001
      ***************************************************************** 00052001
                                                                        00053001
       ENVIRONMENT DIVISION.                                            00054001
       CONFIGURATION SECTION.                                           00055001
       SPECIAL-NAMES.                                                   00056001
           UPSI-0 IS WC-TEST-MODE-SW.                                   00057001
                                                                        00058001
       DATA DIVISION.                                                   00059001
       WORKING-STORAGE SECTION.                                         00060001
                                                                        00061001
       01  WA-MISC-WORKAREA.                                            00062001
           05  WA-LEG-IX                  PIC 9(1)   COMP.              00063001
           05  WA-PSG-IX                  PIC 9(2)   COMP.              00064001
           05  WA-LEG-PSGR-CNT             PIC 9(2)   COMP.             00065001
           05  FILLER                     PIC X(10).                    00066001
                                                                        00067001
081109*  TRACE AREA - ONLY MOVED/DISPLAYED WHEN WC-TEST-MODE-SW IS ON,  00068001
081109*  SO A REJECTED RESERVATION CAN BE CHASED WITHOUT A FULL         00069001
081109*  ONLINE TRACE.                                                  00070001
081109 01  WA-TRACE-WORKAREA.                                           00071001
081109     05  WA-TRACE-RETURN-CODE       PIC X(12).                    00072001
081109     05  WA-TRACE-FAILED-LEG        PIC 9(1).                     00073001
081109     05  WA-TRACE-FAILED-LEG-X      REDEFINES                     00074001
081109         WA-TRACE-FAILED-LEG        PIC X(1).                     00075001
081109     05  WA-TRACE-FAILED-PSGR       PIC 9(2).                     00076001
081109     05  WA-TRACE-FAILED-PSGR-X     REDEFINES                     00077001
081109         WA-TRACE-FAILED-PSGR       PIC X(2).                     00078001
081109     05  WA-TRACE-FARE-TYPE-MIN     PIC 9(2).                     00079001
081109     05  WA-TRACE-FARE-TYPE-MIN-X   REDEFINES                     00080001
081109         WA-TRACE-FARE-TYPE-MIN     PIC X(2).                     00081001
081109     05  FILLER                     PIC X(10).                    00082001
                                                                        00083001
      ***************************************************************** 00084001
      *  BUSINESS RULE CONSTANTS - NOT SUPPLIED BY AN EXTERNAL          00085001
      *  CONFIGURATION FILE IN THIS SLICE; CARRIED HERE AS NAMED        00086001
      *  CONSTANTS PER THE DESIGN NOTES.                                00087001
      ***************************************************************** 00088001
       01  WC-CONSTANTS.                                                00089001
           05  WC-REP-MIN-AGE              PIC 9(3)   VALUE 018.        00090001
           05  WC-GENDER-MALE               PIC X(1)   VALUE 'M'.       00091001
           05  FILLER                     PIC X(10).                    00092001
                                                                        00093001
      ***************************************************************** 00094001
      *  LINKAGE SECTION                                                00095001
      ***************************************************************** 00096001
                                                                        00097001
       LINKAGE SECTION.                                                 00098001
                                                                        00099001
           COPY RSVALPRM.                                               00100001
                                                                        00101001
      ***************************************************************** 00102001
      *  PROCEDURE DIVISION                                             00103001
      ***************************************************************** 00104001
                                                                        00105001
       PROCEDURE DIVISION USING RSVALRES-PARMS.                         00106001
                                                                        00107001
       00000-MAIN.                                                      00108001
                                                                        00109001
           SET  RSVAL-O-RC-OK             TO TRUE.                      00110001
           MOVE ZEROS                     TO RSVAL-O-FAILED-LEG-NUM     00111001
                                              RSVAL-O-FAILED-PSGR-POS.  00112001
           MOVE SPACES                    TO RSVAL-O-FARE-TYPE-NAME.    00113001
           MOVE ZEROS                     TO RSVAL-O-FARE-TYPE-MIN.     00114001
                                                                        00115001
           PERFORM 10000-VALIDATE-REP-AGE THRU 10000-EXIT.              00116001
           IF NOT RSVAL-O-RC-OK                                         00117001
              GO TO 01000-RETURN                                        00118001
           END-IF.                                                      00119001
                                                                        00120001
           PERFORM 20000-VALIDATE-FARE-TYPE THRU 20000-EXIT             00121001
               VARYING WA-LEG-IX FROM 1 BY 1                            00122001
               UNTIL WA-LEG-IX > RSVAL-I-LEG-COUNT                      00123001
                  OR NOT RSVAL-O-RC-OK.                                 00124001
           IF NOT RSVAL-O-RC-OK                                         00125001
              GO TO 01000-RETURN                                        00126001
           END-IF.                                                      00127001
                                                                        00128001
           PERFORM 30000-VALIDATE-REP-MEMBER THRU 30000-EXIT.           00129001
           IF NOT RSVAL-O-RC-OK                                         00130001
              GO TO 01000-RETURN                                        00131001
           END-IF.                                                      00132001
                                                                        00133001
           PERFORM 40000-VALIDATE-PSG-MEMBER THRU 40000-EXIT            00134001
               VARYING WA-LEG-IX FROM 1 BY 1                            00135001
               UNTIL WA-LEG-IX > RSVAL-I-LEG-COUNT                      00136001
                  OR NOT RSVAL-O-RC-OK.                                 00137001
                                                                        00138001
       01000-RETURN.                                                    00139001
                                                                        00140001
081109     IF  WC-TEST-MODE-SW IS ON                                    00141001
081109         MOVE RSVAL-O-RETURN-CODE    TO WA-TRACE-RETURN-CODE      00142001
081109         MOVE RSVAL-O-FAILED-LEG-NUM TO WA-TRACE-FAILED-LEG       00143001
081109         MOVE RSVAL-O-FAILED-PSGR-POS                             00144001
081109                                  TO WA-TRACE-FAILED-PSGR         00145001
081109         MOVE RSVAL-O-FARE-TYPE-MIN  TO WA-TRACE-FARE-TYPE-MIN    00146001
081109         DISPLAY 'RSVALRES RC=' WA-TRACE-RETURN-CODE              00147001
081109             ' LEG=' WA-TRACE-FAILED-LEG-X                        00148001
081109             ' PSGR=' WA-TRACE-FAILED-PSGR-X                      00149001
081109             ' FTY-MIN=' WA-TRACE-FARE-TYPE-MIN-X                 00150001
081109     END-IF.                                                      00151001
                                                                        00152001
           GOBACK.                                                      00153001
                                                                        00154001
      *---------------------------------------------------------------- 00155001
      * CHECK 1 OF 4 - REPRESENTATIVE AGE MUST MEET THE MINIMUM.        00156001
      *---------------------------------------------------------------- 00157001
       10000-VALIDATE-REP-AGE.                                          00158001
                                                                        00159001
           IF  RSVAL-I-REP-AGE < WC-REP-MIN-AGE                         00160001
               SET RSVAL-O-RC-REP-AGE      TO TRUE                      00161001
           END-IF                                                       00162001
           .                                                            00163001
       10000-EXIT.                                                      00164001
           EXIT.                                                        00165001
                                                                        00166001
      *---------------------------------------------------------------- 00167001
      * CHECK 2 OF 4 - FARE TYPE ELIGIBILITY FOR THE CURRENT LEG        00168001
      * (WA-LEG-IX).  LADIES DISCOUNT REQUIRES AN ALL-FEMALE LEG;       00169001
      * GROUP DISCOUNT REQUIRES THE LEG'S PASSENGER COUNT TO MEET       00170001
      * THE FARE TYPE'S MINIMUM.                                        00171001
      *---------------------------------------------------------------- 00172001
       20000-VALIDATE-FARE-TYPE.                                        00173001
                                                                        00174001
           SET  RSVAL-FTY-IX               TO 1.                        00175001
           SEARCH ALL RSVAL-I-FARE-TYPE-TBL                             00176001
             AT END                                                     00177001
                 CONTINUE                                               00178001
             WHEN RSVAL-I-FTY-CD (RSVAL-FTY-IX)                         00179001
                                 = RSVAL-I-LEG-FARE-TYPE-CD (WA-LEG-IX) 00180001
                 PERFORM 20100-CHECK-ONE-FARE-TYPE THRU 20100-EXIT      00181001
           END-SEARCH                                                   00182001
           .                                                            00183001
       20000-EXIT.                                                      00184001
           EXIT.                                                        00185001
                                                                        00186001
       20100-CHECK-ONE-FARE-TYPE.                                       00187001
                                                                        00188001
           IF  RSVAL-I-FTY-CD (RSVAL-FTY-IX) = 'LD'                     00189001
               PERFORM 20200-CHECK-LADIES-ONLY THRU 20200-EXIT          00190001
           END-IF.                                                      00191001
                                                                        00192001
081109     IF  RSVAL-I-FTY-CD (RSVAL-FTY-IX) = 'GD'                     00193001
081109         MOVE RSVAL-I-LEG-PSGR-COUNT (WA-LEG-IX)                  00194001
081109                                  TO WA-LEG-PSGR-CNT              00195001
081109         IF  WA-LEG-PSGR-CNT                                      00196001
081109             < RSVAL-I-FTY-PSGR-MIN-NUM (RSVAL-FTY-IX)            00197001
081109             SET RSVAL-O-RC-GROUP-MIN    TO TRUE                  00198001
081109             MOVE WA-LEG-IX        TO RSVAL-O-FAILED-LEG-NUM      00199001
081109             MOVE RSVAL-I-FTY-NAME (RSVAL-FTY-IX)                 00200001
081109                                  TO RSVAL-O-FARE-TYPE-NAME       00201001
081109             MOVE RSVAL-I-FTY-PSGR-MIN-NUM (RSVAL-FTY-IX)         00202001
081109                                  TO RSVAL-O-FARE-TYPE-MIN        00203001
081109         END-IF                                                   00204001
081109     END-IF                                                       00205001
           .                                                            00206001
       20100-EXIT.                                                      00207001
           EXIT.                                                        00208001
                                                                        00209001
       20200-CHECK-LADIES-ONLY.                                         00210001
                                                                        00211001
           PERFORM 20210-CHECK-ONE-PSGR-GENDER THRU 20210-EXIT          00212001
               VARYING WA-PSG-IX FROM 1 BY 1                            00213001
               UNTIL WA-PSG-IX > RSVAL-I-LEG-PSGR-COUNT (WA-LEG-IX)     00214001
                  OR RSVAL-O-RC-LADIES-ONLY                             00215001
           .                                                            00216001
       20200-EXIT.                                                      00217001
           EXIT.                                                        00218001
                                                                        00219001
       20210-CHECK-ONE-PSGR-GENDER.                                     00220001
                                                                        00221001
           IF  RSVAL-I-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX)             00222001
                                          = WC-GENDER-MALE              00223001
               SET RSVAL-O-RC-LADIES-ONLY  TO TRUE                      00224001
               MOVE WA-LEG-IX             TO RSVAL-O-FAILED-LEG-NUM     00225001
           END-IF                                                       00226001
           .                                                            00227001
       20210-EXIT.                                                      00228001
           EXIT.                                                        00229001
                                                                        00230001
      *---------------------------------------------------------------- 00231001
      * CHECK 3 OF 4 - IF THE REPRESENTATIVE SUPPLIED A MEMBERSHIP      00232001
      * NUMBER, IT MUST EXIST AND ITS NAME/GENDER MUST MATCH.           00233001
      *---------------------------------------------------------------- 00234001
       30000-VALIDATE-REP-MEMBER.                                       00235001
                                                                        00236001
           IF  RSVAL-I-REP-MEMBER-NUM = SPACES                          00237001
               GO TO 30000-EXIT                                         00238001
           END-IF.                                                      00239001
                                                                        00240001
           SET  RSVAL-MBR-IX               TO 1.                        00241001
           SEARCH ALL RSVAL-I-MEMBER-TBL                                00242001
             AT END                                                     00243001
                 SET RSVAL-O-RC-REP-MBR-NOTFOUND TO TRUE                00244001
             WHEN RSVAL-I-MBR-NUM (RSVAL-MBR-IX)                        00245001
                                          = RSVAL-I-REP-MEMBER-NUM      00246001
                 IF  RSVAL-I-REP-FAMILY-NAME                            00247001
                         = RSVAL-I-MBR-FAMILY-NAME (RSVAL-MBR-IX)       00248001
                 AND RSVAL-I-REP-GIVEN-NAME                             00249001
                         = RSVAL-I-MBR-GIVEN-NAME (RSVAL-MBR-IX)        00250001
                 AND RSVAL-I-REP-GENDER-CD                              00251001
                         = RSVAL-I-MBR-GENDER-CD (RSVAL-MBR-IX)         00252001
                     CONTINUE                                           00253001
                 ELSE                                                   00254001
                     SET RSVAL-O-RC-REP-MBR-MISMATCH TO TRUE            00255001
                 END-IF                                                 00256001
           END-SEARCH                                                   00257001
           .                                                            00258001
       30000-EXIT.                                                      00259001
           EXIT.                                                        00260001
                                                                        00261001
      *---------------------------------------------------------------- 00262001
      * CHECK 4 OF 4 - FOR EVERY PASSENGER (EVERY LEG) THAT SUPPLIED    00263001
      * A MEMBERSHIP NUMBER, IT MUST EXIST AND ITS NAME/GENDER MUST     00264001
      * MATCH.  RSVAL-O-FAILED-PSGR-POS IS THE 1-BASED POSITION OF      00265001
      * THE PASSENGER WITHIN ITS OWN LEG, NOT A GLOBAL POSITION.        00266001
      *---------------------------------------------------------------- 00267001
       40000-VALIDATE-PSG-MEMBER.                                       00268001
                                                                        00269001
           PERFORM 40100-VALIDATE-ONE-PSG-MBR THRU 40100-EXIT           00270001
               VARYING WA-PSG-IX FROM 1 BY 1                            00271001
               UNTIL WA-PSG-IX > RSVAL-I-LEG-PSGR-COUNT (WA-LEG-IX)     00272001
                  OR NOT RSVAL-O-RC-OK                                  00273001
           .                                                            00274001
       40000-EXIT.                                                      00275001
           EXIT.                                                        00276001
                                                                        00277001
       40100-VALIDATE-ONE-PSG-MBR.                                      00278001
                                                                        00279001
           IF  RSVAL-I-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX) = SPACES   00280001
               GO TO 40100-EXIT                                         00281001
           END-IF.                                                      00282001
                                                                        00283001
           SET  RSVAL-MBR-IX               TO 1.                        00284001
           SEARCH ALL RSVAL-I-MEMBER-TBL                                00285001
             AT END                                                     00286001
                 SET RSVAL-O-RC-PSG-MBR-NOTFOUND TO TRUE                00287001
                 MOVE WA-LEG-IX            TO RSVAL-O-FAILED-LEG-NUM    00288001
                 MOVE WA-PSG-IX            TO RSVAL-O-FAILED-PSGR-POS   00289001
             WHEN RSVAL-I-MBR-NUM (RSVAL-MBR-IX)                        00290001
                    = RSVAL-I-PSG-MEMBER-NUM (WA-LEG-IX, WA-PSG-IX)     00291001
                 PERFORM 40200-CHECK-PSG-IDENTITY THRU 40200-EXIT       00292001
           END-SEARCH                                                   00293001
           .                                                            00294001
       40100-EXIT.                                                      00295001
           EXIT.                                                        00296001
                                                                        00297001
       40200-CHECK-PSG-IDENTITY.                                        00298001
                                                                        00299001
           IF  RSVAL-I-PSG-FAMILY-NAME (WA-LEG-IX, WA-PSG-IX)           00300001
                   = RSVAL-I-MBR-FAMILY-NAME (RSVAL-MBR-IX)             00301001
           AND RSVAL-I-PSG-GIVEN-NAME (WA-LEG-IX, WA-PSG-IX)            00302001
                   = RSVAL-I-MBR-GIVEN-NAME (RSVAL-MBR-IX)              00303001
           AND RSVAL-I-PSG-GENDER-CD (WA-LEG-IX, WA-PSG-IX)             00304001
                   = RSVAL-I-MBR-GENDER-CD (RSVAL-MBR-IX)               00305001
               CONTINUE                                                 00306001
           ELSE                                                         00307001
               SET RSVAL-O-RC-PSG-MBR-MISMATCH TO TRUE                  00308001
               MOVE WA-LEG-IX             TO RSVAL-O-FAILED-LEG-NUM     00309001
               MOVE WA-PSG-IX             TO RSVAL-O-FAILED-PSGR-POS    00310001
           END-IF                                                       00311001
           .                                                            00312001
       40200-EXIT.                                                      00313001
           EXIT.                                                        00314001
      *****************  END OF SOURCE PROGRAM  *********************** 00315001
